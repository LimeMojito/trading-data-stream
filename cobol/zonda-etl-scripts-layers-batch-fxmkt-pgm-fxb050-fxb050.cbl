000100******************************************************************
000200* PROGRAM:  FXB050                                               *
000300*           FX BAR CACHE STATISTICS ROLLUP BATCH                 *
000400******************************************************************
000500* MAINTENANCE LOG                                                *
000600* DATE      INIT  TICKET   DESCRIPTION                           *
000700* --------- ----  -------  --------------------------------------*
000800* 10/20/23  RS    TK-5160  ORIGINAL PROGRAM.  READS FXCACHCNT     *
000900*                          FROM THE LATEST FXB030 RUN AND ROLLS   *
001000*                          EACH LAYER'S HIT/MISS COUNTS INTO      *
001100*                          FXCACHE-AREA FOR THE SUMMARY REPORT.   *
001200* 11/30/23  RS    TK-5200  ADDED THE AGGREGATE-ENTRY ROLLUP ACROSS*
001300*                          THE WHOLE CHAIN.                        *
001400* 01/09/24  GP    TK-4900  ADDED WS-HNDL-CCYY-1998 Y2K REMEDIATION*
001500*                          SWEEP -- RUN-DATE CARD FIELD NOW CARRIES*
001600*                          A FULL 4-DIGIT CENTURY.                *
001700* 03/18/24  GP    TK-5300  HIT PERCENTAGE WAS TRUNCATING INSTEAD  *
001800*                          OF ROUNDING TO ONE DECIMAL -- FIXED.   *
001900* 07/02/24  RS    TK-5345  TRACE DISPLAY WAS REDEFINING A COMP/   *
002000*                          COMP-3 WORK FIELD WITH A DISPLAY       *
002100*                          PICTURE -- SHOWED PACKED/BINARY        *
002200*                          GARBAGE.  NOW MOVES INTO A SEPARATE    *
002300*                          DISPLAY FIELD FIRST.                   *
002400* 07/02/24  RS    TK-5346  REWORKED THE TRACE HIT/MISS AND RUN-   *
002500*                          DATE WORK AREAS AS TABLE AND RESCALE   *
002600*                          REDEFINES OVER THE SAME USAGE, IN      *
002700*                          PLACE OF THE ONES REMOVED BY TK-5345.  *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    FXB050.
003100 AUTHOR.        RUBEN SANCHEZ.
003200 INSTALLATION.  ZONDA FINANCIAL SYSTEMS.
003300 DATE-WRITTEN.  10/20/23.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800*------------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*------------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3090.
004200 OBJECT-COMPUTER. IBM-3090.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS WS-HEX-DIGIT    IS '0' THRU '9' 'A' THRU 'F'
004600     UPSI-0 ON STATUS IS WS-DEBUG-TRACE-ON.
004700*------------------------------------------------------------------*
004800 INPUT-OUTPUT SECTION.
004900*------------------------------------------------------------------*
005000 FILE-CONTROL.
005100     SELECT FXB050-PARM-FILE ASSIGN TO FXB050PM
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS  IS WS-PARM-STATUS.
005400*
005500     SELECT FXB050-CACHCNT-FILE ASSIGN TO FXCACHCNT
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS  IS WS-CACHCNT-STATUS.
005800******************************************************************
005900 DATA DIVISION.
006000*------------------------------------------------------------------*
006100 FILE SECTION.
006200*------------------------------------------------------------------*
006300 FD  FXB050-PARM-FILE
006400     LABEL RECORDS ARE STANDARD
006500     RECORDING MODE IS F.
006600 01  FXB050-PARM-RECORD.
006700     05  PARM-RUN-DATE-CCYYMMDD     PIC 9(08).
006800     05  PARM-REPORT-TITLE          PIC X(40).
006900     05  FILLER                     PIC X(32).
007000*------------------------------------------------------------------*
007100*    SAME SHAPE FXB030 WRITES -- LAYER NAME PLUS HIT/MISS COUNTS. *
007200*------------------------------------------------------------------*
007300 FD  FXB050-CACHCNT-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORDING MODE IS F.
007600 01  FXB050-CACHCNT-RECORD.
007700     05  CACHCNT-LAYER-NAME         PIC X(20).
007800     05  CACHCNT-HIT-COUNT          PIC S9(9) COMP-3.
007900     05  CACHCNT-MISS-COUNT         PIC S9(9) COMP-3.
008000     05  FILLER                     PIC X(10).
008100*------------------------------------------------------------------*
008200 WORKING-STORAGE SECTION.
008300*------------------------------------------------------------------*
008400 01  WS-DEBUG-TRACE-ON              PIC X(01) VALUE 'N'.
008500*------------------------------------------------------------------*
008600 01  WS-FILE-STATUS-AREA.
008700     05  WS-PARM-STATUS              PIC X(02) VALUE '00'.
008800         88  WS-PARM-OK                      VALUE '00'.
008900     05  WS-CACHCNT-STATUS           PIC X(02) VALUE '00'.
009000         88  WS-CACHCNT-OK                    VALUE '00'.
009100         88  WS-CACHCNT-EOF                   VALUE '10'.
009200     05  FILLER                      PIC X(04).
009300*------------------------------------------------------------------*
009400 01  WS-LAYER-FOUND-SW              PIC X(01) VALUE 'N'.
009500     88  WS-LAYER-WAS-FOUND                  VALUE 'Y'.
009600     88  WS-LAYER-NOT-FOUND                  VALUE 'N'.
009700*------------------------------------------------------------------*
009800*    TRACE AREA -- A COMP-3/COMP FIELD REDEFINED WITH A DISPLAY   *
009900*    PICTURE STILL SHOWS PACKED/BINARY GARBAGE -- REDEFINES NEVER *
010000*    CONVERTS USAGE, IT ONLY RENAMES THE SAME BYTES.  SO          *
010100*    7100-DEBUG-TRACE-DISPLAY NOW MOVES EACH WORK FIELD INTO A    *
010200*    SEPARATE DISPLAY-USAGE FIELD BEFORE DISPLAYING IT, WHICH     *
010300*    DOES THE GENUINE CONVERSION (TK-5345).  THE TABLE REDEFINES  *
010400*    BELOW ARE THE LEGITIMATE KIND -- SAME USAGE AS THE FIELDS    *
010500*    THEY COVER, JUST A DIFFERENT SUBSCRIPTED VIEW (TK-5346).     *
010600*------------------------------------------------------------------*
010700 01  WS-TRACE-HITMISS-AREA.
010800     05  WS-TRACE-HIT-COMP3         PIC S9(9) COMP-3.
010900     05  WS-TRACE-MISS-COMP3        PIC S9(9) COMP-3.
011000     05  WS-TRACE-COUNTS-TABLE REDEFINES WS-TRACE-HIT-COMP3
011100                               OCCURS 2 TIMES
011200                               PIC S9(9) COMP-3
011300                               INDEXED BY WS-TRACE-NDX.
011400     05  WS-TRACE-HIT-DISPLAY       PIC S9(9).
011500     05  WS-TRACE-MISS-DISPLAY      PIC S9(9).
011600     05  WS-TRACE-DISPLAY-TABLE REDEFINES WS-TRACE-HIT-DISPLAY
011700                               OCCURS 2 TIMES
011800                               PIC S9(9).
011900     05  FILLER                     PIC X(04).
012000 01  WS-TRACE-DATE-AREA.
012100     05  WS-TRACE-RUNDATE-COMP      PIC S9(9) COMP VALUE +0.
012200     05  WS-TRACE-RUNDATE-SCALED REDEFINES WS-TRACE-RUNDATE-COMP
012300                               PIC S9(7)V9(2) COMP.
012400     05  WS-TRACE-RUNDATE-DISPLAY   PIC S9(9).
012500     05  WS-TRACE-RUNDATE-SCL-DISP  PIC S9(7)V9(2).
012600     05  FILLER                     PIC X(04).
012700*------------------------------------------------------------------*
012800*    CACHE STATISTICS ROLLUP AREA AND SUMMARY LINE.                *
012900*------------------------------------------------------------------*
013000 01  WS-CACHE-STATS-AREA.
013100     COPY FXCACHE.
013200******************************************************************
013300 PROCEDURE DIVISION.
013400*------------------------------------------------------------------*
013500 0000-MAIN-PARAGRAPH.
013600*------------------------------------------------------------------*
013700     PERFORM 1000-OPEN-FILES.
013800     PERFORM 1100-READ-PARM-CARD.
013900     PERFORM 1200-READ-CACHCNT-RECORD.
014000     PERFORM 2000-ACCUMULATE-EACH-RECORD THRU 2000-EXIT
014100         UNTIL WS-CACHCNT-EOF.
014200     PERFORM 3000-COMPUTE-RETRIEVE-AND-AGGREGATE.
014300     IF CSH-LAYER-COUNT > 0
014400         PERFORM 4000-WRITE-SUMMARY-REPORT THRU 4000-EXIT
014500             VARYING CSH-LYR-NDX FROM 1 BY 1
014600             UNTIL CSH-LYR-NDX > CSH-LAYER-COUNT
014700     END-IF.
014800     PERFORM 4100-WRITE-AGGREGATE-LINE.
014900     PERFORM 9000-CLOSE-FILES.
015000     GOBACK.
015100*------------------------------------------------------------------*
015200 1000-OPEN-FILES.
015300*------------------------------------------------------------------*
015400     OPEN INPUT FXB050-PARM-FILE.
015500     IF NOT WS-PARM-OK
015600         DISPLAY 'FXB050 OPEN ERROR - PARM FILE: ' WS-PARM-STATUS
015700         MOVE 16 TO RETURN-CODE
015800         GOBACK
015900     END-IF.
016000     OPEN INPUT FXB050-CACHCNT-FILE.
016100     IF NOT WS-CACHCNT-OK
016200         DISPLAY 'FXB050 OPEN ERROR - CACHCNT FILE: '
016300             WS-CACHCNT-STATUS
016400         MOVE 16 TO RETURN-CODE
016500         GOBACK
016600     END-IF.
016700*------------------------------------------------------------------*
016800 1100-READ-PARM-CARD.
016900*------------------------------------------------------------------*
017000     READ FXB050-PARM-FILE
017100         AT END
017200             MOVE ZEROS  TO PARM-RUN-DATE-CCYYMMDD
017300             MOVE SPACES TO PARM-REPORT-TITLE
017400     END-READ.
017500     IF WS-DEBUG-TRACE-ON
017600         PERFORM 7100-DEBUG-TRACE-DISPLAY
017700     END-IF.
017800*------------------------------------------------------------------*
017900 1200-READ-CACHCNT-RECORD.
018000*------------------------------------------------------------------*
018100     READ FXB050-CACHCNT-FILE
018200         AT END
018300             SET WS-CACHCNT-EOF TO TRUE
018400     END-READ.
018500*------------------------------------------------------------------*
018600*    FOLDS EACH CACHCNT DETAIL RECORD INTO THE MATCHING LAYER     *
018700*    ENTRY, ADDING A NEW ENTRY THE FIRST TIME A LAYER NAME IS     *
018800*    SEEN.  SAME SMALL BOUNDED TABLE AS FXCRIT'S PERIOD LOOKUP.   *
018900*------------------------------------------------------------------*
019000 2000-ACCUMULATE-EACH-RECORD.
019100*------------------------------------------------------------------*
019200     PERFORM 2100-LOOKUP-OR-ADD-LAYER THRU 2100-EXIT.
019300     PERFORM 1200-READ-CACHCNT-RECORD.
019400 2000-EXIT.
019500     EXIT.
019600*------------------------------------------------------------------*
019700 2100-LOOKUP-OR-ADD-LAYER.
019800*------------------------------------------------------------------*
019900     SET WS-LAYER-NOT-FOUND TO TRUE.
020000     PERFORM 2110-TEST-ONE-LAYER THRU 2110-EXIT
020100         VARYING CSH-LYR-NDX FROM 1 BY 1
020200         UNTIL CSH-LYR-NDX > CSH-LAYER-COUNT.
020300     IF WS-LAYER-NOT-FOUND
020400         IF CSH-LAYER-COUNT < 5
020500             ADD 1 TO CSH-LAYER-COUNT
020600             MOVE CACHCNT-LAYER-NAME  TO
020700                 CSH-LAYER-NAME(CSH-LAYER-COUNT)
020800             MOVE CACHCNT-HIT-COUNT   TO
020900                 CSH-HIT-COUNT(CSH-LAYER-COUNT)
021000             MOVE CACHCNT-MISS-COUNT  TO
021100                 CSH-MISS-COUNT(CSH-LAYER-COUNT)
021200         ELSE
021300             DISPLAY 'FXB050 WARNING - LAYER TABLE FULL, '
021400                 'DISCARDING: ' CACHCNT-LAYER-NAME
021500         END-IF
021600     END-IF.
021700 2100-EXIT.
021800     EXIT.
021900*------------------------------------------------------------------*
022000 2110-TEST-ONE-LAYER.
022100*------------------------------------------------------------------*
022200     IF CSH-LAYER-NAME(CSH-LYR-NDX) = CACHCNT-LAYER-NAME
022300         ADD CACHCNT-HIT-COUNT  TO CSH-HIT-COUNT(CSH-LYR-NDX)
022400         ADD CACHCNT-MISS-COUNT TO CSH-MISS-COUNT(CSH-LYR-NDX)
022500         SET WS-LAYER-WAS-FOUND TO TRUE
022600     END-IF.
022700 2110-EXIT.
022800     EXIT.
022900*------------------------------------------------------------------*
023000*    RETRIEVES = HITS + MISSES PER LAYER, THEN THE AGGREGATE SUMS  *
023100*    ALL LAYERS PLUS ITSELF (THE AGGREGATE HAS NO COUNTS OF ITS    *
023200*    OWN, SO THIS IS JUST THE CHAIN TOTAL).                        *
023300*------------------------------------------------------------------*
023400 3000-COMPUTE-RETRIEVE-AND-AGGREGATE.
023500*------------------------------------------------------------------*
023600     MOVE 0 TO CSH-AGG-HIT-COUNT.
023700     MOVE 0 TO CSH-AGG-MISS-COUNT.
023800     PERFORM 3010-ACCUMULATE-ONE-LAYER THRU 3010-EXIT
023900         VARYING CSH-LYR-NDX FROM 1 BY 1
024000         UNTIL CSH-LYR-NDX > CSH-LAYER-COUNT.
024100     COMPUTE CSH-AGG-RETRIEVE-COUNT =
024200         CSH-AGG-HIT-COUNT + CSH-AGG-MISS-COUNT.
024300*------------------------------------------------------------------*
024400 3010-ACCUMULATE-ONE-LAYER.
024500*------------------------------------------------------------------*
024600     COMPUTE CSH-RETRIEVE-COUNT(CSH-LYR-NDX) =
024700         CSH-HIT-COUNT(CSH-LYR-NDX) + CSH-MISS-COUNT(CSH-LYR-NDX).
024800     ADD CSH-HIT-COUNT(CSH-LYR-NDX)  TO CSH-AGG-HIT-COUNT.
024900     ADD CSH-MISS-COUNT(CSH-LYR-NDX) TO CSH-AGG-MISS-COUNT.
025000 3010-EXIT.
025100     EXIT.
025200*------------------------------------------------------------------*
025300 4000-WRITE-SUMMARY-REPORT.
025400*------------------------------------------------------------------*
025500     IF CSH-RETRIEVE-COUNT(CSH-LYR-NDX) = 0
025600         MOVE 0 TO CSH-HIT-PERCENT
025700     ELSE
025800         COMPUTE CSH-HIT-PERCENT ROUNDED =
025900             (CSH-HIT-COUNT(CSH-LYR-NDX) * 100)
026000             / CSH-RETRIEVE-COUNT(CSH-LYR-NDX)
026100     END-IF.
026200     MOVE CSH-LAYER-NAME(CSH-LYR-NDX)     TO CSH-SUM-NAME.
026300     MOVE CSH-HIT-COUNT(CSH-LYR-NDX)      TO CSH-SUM-HITS.
026400     MOVE CSH-MISS-COUNT(CSH-LYR-NDX)     TO CSH-SUM-MISSES.
026500     MOVE CSH-RETRIEVE-COUNT(CSH-LYR-NDX) TO CSH-SUM-RETRIEVES.
026600     MOVE CSH-HIT-PERCENT                 TO CSH-SUM-HIT-PERCENT.
026700     DISPLAY FXCACHE-SUMMARY-LINE.
026800 4000-EXIT.
026900     EXIT.
027000*------------------------------------------------------------------*
027100 4100-WRITE-AGGREGATE-LINE.
027200*------------------------------------------------------------------*
027300     IF CSH-AGG-RETRIEVE-COUNT = 0
027400         MOVE 0 TO CSH-HIT-PERCENT
027500     ELSE
027600         COMPUTE CSH-HIT-PERCENT ROUNDED =
027700             (CSH-AGG-HIT-COUNT * 100) / CSH-AGG-RETRIEVE-COUNT
027800     END-IF.
027900     MOVE CSH-AGG-NAME           TO CSH-SUM-NAME.
028000     MOVE CSH-AGG-HIT-COUNT      TO CSH-SUM-HITS.
028100     MOVE CSH-AGG-MISS-COUNT     TO CSH-SUM-MISSES.
028200     MOVE CSH-AGG-RETRIEVE-COUNT TO CSH-SUM-RETRIEVES.
028300     MOVE CSH-HIT-PERCENT        TO CSH-SUM-HIT-PERCENT.
028400     DISPLAY FXCACHE-SUMMARY-LINE.
028500*------------------------------------------------------------------*
028600*    UPSI-0 TRACE -- PARM CARD RUN DATE AND THE ROLLED-UP         *
028700*    AGGREGATE HIT/MISS COUNTS, ALL IN PRINTABLE DIGITS.          *
028800*------------------------------------------------------------------*
028900 7100-DEBUG-TRACE-DISPLAY.
029000*------------------------------------------------------------------*
029100     MOVE PARM-RUN-DATE-CCYYMMDD TO WS-TRACE-RUNDATE-COMP.
029200     MOVE WS-TRACE-RUNDATE-COMP  TO WS-TRACE-RUNDATE-DISPLAY.
029300     MOVE WS-TRACE-RUNDATE-SCALED TO WS-TRACE-RUNDATE-SCL-DISP.
029400     DISPLAY 'FXB050 TRACE RUN DATE: '
029500         WS-TRACE-RUNDATE-DISPLAY
029600         ' TITLE: ' PARM-REPORT-TITLE.
029700     DISPLAY 'FXB050 TRACE RUN DATE SCALED: '
029800         WS-TRACE-RUNDATE-SCL-DISP.
029900     MOVE CSH-AGG-HIT-COUNT      TO WS-TRACE-COUNTS-TABLE(1).
030000     MOVE CSH-AGG-MISS-COUNT     TO WS-TRACE-COUNTS-TABLE(2).
030100     PERFORM 7110-TRACE-ONE-COUNT THRU 7110-EXIT
030200         VARYING WS-TRACE-NDX FROM 1 BY 1
030300         UNTIL WS-TRACE-NDX > 2.
030400     DISPLAY 'FXB050 TRACE AGG HIT: ' WS-TRACE-DISPLAY-TABLE(1)
030500         ' AGG MISS: ' WS-TRACE-DISPLAY-TABLE(2).
030600*------------------------------------------------------------------*
030700 7110-TRACE-ONE-COUNT.
030800*------------------------------------------------------------------*
030900     MOVE WS-TRACE-COUNTS-TABLE(WS-TRACE-NDX)
031000         TO WS-TRACE-DISPLAY-TABLE(WS-TRACE-NDX).
031100 7110-EXIT.
031200     EXIT.
031300*------------------------------------------------------------------*
031400 9000-CLOSE-FILES.
031500*------------------------------------------------------------------*
031600     CLOSE FXB050-PARM-FILE
031700           FXB050-CACHCNT-FILE.
