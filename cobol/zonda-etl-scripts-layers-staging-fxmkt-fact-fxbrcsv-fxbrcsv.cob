000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: FXBRCSV                                           *
000400*                                                                *
000500* DESCRIPTION: BAR CSV EXTRACT OUTPUT LINE.  ONE HEADING         *
000600*              LINE THEN ONE LINE PER BAR: PERIOD START EPOCH    *
000700*              UTC MS, SYMBOL, PERIOD CODE, OPEN/HIGH/LOW/CLOSE  *
000800*              (9.5 DECIMAL).  WRITTEN BY FXB020 AND FXB030.     *
000900*                                                                *
001000* ______________________________________________________________ *
001100*                                                                *
001200*           LENGTH   : 80 POSITIONS.                             *
001300*           PREFIX   : BRC.                                      *
001400*                                                                *
001500* MAINT: 03/21/22 RSANCHEZ  TK-4481 ORIGINAL LAYOUT.              *
001600******************************************************************
001700
001800 01  FXBRCSV-HEADING-LINE.
001900     05  FILLER  PIC X(80) VALUE
002000         'Start Time (UTC ms),Symbol,Period,Open,High,Low,Close'.
002100
002200 01  FXBRCSV-DETAIL-LINE.
002300     05  BRC-START-MILLIS-UTC   PIC Z(14)9.
002400     05  BRC-COMMA-1            PIC X(01) VALUE ','.
002500     05  BRC-SYMBOL             PIC X(10).
002600     05  BRC-COMMA-2            PIC X(01) VALUE ','.
002700     05  BRC-PERIOD             PIC X(03).
002800     05  BRC-COMMA-3            PIC X(01) VALUE ','.
002900     05  BRC-OPEN-PRICE         PIC Z(4)9.99999.
003000     05  BRC-COMMA-4            PIC X(01) VALUE ','.
003100     05  BRC-HIGH-PRICE         PIC Z(4)9.99999.
003200     05  BRC-COMMA-5            PIC X(01) VALUE ','.
003300     05  BRC-LOW-PRICE          PIC Z(4)9.99999.
003400     05  BRC-COMMA-6            PIC X(01) VALUE ','.
003500     05  BRC-CLOSE-PRICE        PIC Z(4)9.99999.
003600     05  FILLER                 PIC X(02).
