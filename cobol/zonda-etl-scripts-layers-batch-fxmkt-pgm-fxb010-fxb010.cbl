000100******************************************************************
000200* PROGRAM:  FXB010                                               *
000300*           FX TICK ARCHIVE DECODE AND CSV REPORT BATCH          *
000400******************************************************************
000500* MAINTENANCE LOG                                                *
000600* DATE      INIT  TICKET   DESCRIPTION                           *
000700* --------- ----  -------  --------------------------------------*
000800* 02/14/22  RS    TK-4481  ORIGINAL PROGRAM. DECODES ONE HOURLY   *
000900*                          TICK ARCHIVE AND WRITES THE TICK CSV   *
001000*                          EXTRACT WITH A RECORD COUNT.          *
001100* 03/02/22  RS    TK-4502  ADDED VALIDATION (SYMBOL LENGTH,      *
001200*                          PRICE/VOLUME/MILLIS RANGE CHECKS).     *
001300* 05/30/22  RS    TK-4590  FIXED PATH GENERATION TO TRUNCATE THE  *
001400*                          START INSTANT TO THE HOUR BEFORE       *
001500*                          ITERATING (WAS OFF BY ONE HOUR).       *
001600* 09/11/22  GP    TK-4750  ZERO-BASED MONTH IN PTH-MONTH-ZEROBASE *
001700*                          WAS BEING TREATED AS 1-BASED. FIXED.   *
001800* 01/08/23  GP    TK-4900  ADDED WS-HNDL-CCYY-1998 Y2K REMEDIATION*
001900*                          SWEEP -- ALL WORKING DATES NOW CARRY A *
002000*                          FULL 4-DIGIT CENTURY.                  *
002100* 07/19/23  GP    TK-5040  CSV DECIMAL EDIT PICTURE CORRECTED TO  *
002200*                          5 PLACES PER THE PRICE-POINT SCALE.    *
002300* 11/02/23  GP    TK-5190  SCALED-BINARY VOLUME DECODE PARAGRAPH  *
002310*                          ADDED FOR THE ARCHIVE VOLUME FIELDS.  *
002500* 04/05/24  RS    TK-5330  RECORD COUNT NOW DISPLAYED EVEN WHEN   *
002600*                          ZERO TICKS ARE FOUND IN THE WINDOW.    *
002605* 05/15/24  GP    TK-5340  WS-EDIT-PRICE-DISPLAY REDEFINED THE     *
002606*                          PACKED PRICE WORK FIELD WITH A DISPLAY *
002607*                          PICTURE -- SHOWED PACKED GARBAGE.       *
002608*                          NOW A SAME-USAGE COMP-3 RESCALE PLUS A  *
002609*                          GENUINE MOVE INTO THE EDIT FIELD.       *
002610* 06/21/24  GP    TK-5350  FXRTCK VOLUME FIELDS MOVED OFF COMP-1  *
002620*                          TO A SCALED BINARY COUNT -- COMP-1 IS  *
002630*                          NOT SUPPORTED ON THIS SHOP'S COMPILER. *
002640*                          DECODE PARAGRAPH REWRITTEN TO MATCH.   *
002645* 07/30/24  RS    TK-5355  TCK-SYMBOL(1:6) = SPACES ONLY CAUGHT A  *
002646*                          FULLY-BLANK SYMBOL -- A SHORT SYMBOL   *
002647*                          LIKE 'EU' PADDED WITH SPACES PASSED    *
002648*                          VALIDATION.  NOW TESTS POSITION 6 FOR  *
002649*                          SPACE SO ANY SYMBOL UNDER 6 CHARACTERS *
002650*                          FAILS VALIDATION.                      *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    FXB010.
003000 AUTHOR.        RUBEN SANCHEZ.
003100 INSTALLATION.  ZONDA FINANCIAL SYSTEMS.
003200 DATE-WRITTEN.  02/14/22.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700*------------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*------------------------------------------------------------------*
004000 SOURCE-COMPUTER. IBM-3090.
004100 OBJECT-COMPUTER. IBM-3090.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS WS-HEX-DIGIT    IS '0' THRU '9' 'A' THRU 'F'
004500     UPSI-0 ON STATUS IS WS-DEBUG-TRACE-ON
004600     UPSI-1 ON STATUS IS WS-SUPPRESS-ZERO-CT.
004700*------------------------------------------------------------------*
004800 INPUT-OUTPUT SECTION.
004900*------------------------------------------------------------------*
005000 FILE-CONTROL.
005100     SELECT FXB010-PARM-FILE ASSIGN TO FXB010PM
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS  IS WS-PARM-STATUS.
005400*
005500     SELECT FXB010-ARCHIVE-FILE ASSIGN TO WS-ARCHIVE-DSN
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS MODE  IS SEQUENTIAL
005800         FILE STATUS  IS WS-ARCHIVE-STATUS.
005900*
006000     SELECT FXB010-CSV-FILE ASSIGN TO FXTICKCS
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS  IS WS-CSV-STATUS.
006300******************************************************************
006400 DATA DIVISION.
006500*------------------------------------------------------------------*
006600 FILE SECTION.
006700*------------------------------------------------------------------*
006800 FD  FXB010-PARM-FILE
006900     LABEL RECORDS ARE STANDARD
007000     RECORDING MODE IS F.
007100 01  FXB010-PARM-RECORD.
007200     05  PARM-SYMBOL            PIC X(10).
007300     05  PARM-START-MILLIS      PIC 9(15).
007400     05  PARM-END-MILLIS        PIC 9(15).
007500     05  FILLER                 PIC X(40).
007600*------------------------------------------------------------------*
007700 FD  FXB010-ARCHIVE-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 20 CHARACTERS
008000     RECORDING MODE IS F.
008100 01  FXB010-ARCHIVE-RECORD.
008200     COPY FXRTCK.
008300*------------------------------------------------------------------*
008400 FD  FXB010-CSV-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 80 CHARACTERS
008700     RECORDING MODE IS F.
008800 01  FXB010-CSV-RECORD          PIC X(80).
008900*------------------------------------------------------------------*
009000 WORKING-STORAGE SECTION.
009100*------------------------------------------------------------------*
009200 01  WS-SWITCHES-MISC-FIELDS.
009300     05  WS-PARM-STATUS         PIC X(02) VALUE SPACES.
009400         88  WS-PARM-OK                  VALUE '00'.
009500         88  WS-PARM-EOF                 VALUE '10'.
009600     05  WS-ARCHIVE-STATUS      PIC X(02) VALUE SPACES.
009700         88  WS-ARCHIVE-OK               VALUE '00'.
009800         88  WS-ARCHIVE-EOF              VALUE '10'.
009900     05  WS-CSV-STATUS          PIC X(02) VALUE SPACES.
010000         88  WS-CSV-OK                   VALUE '00'.
010100     05  WS-DEBUG-TRACE-ON      PIC X(01) VALUE 'N'.
010200     05  WS-SUPPRESS-ZERO-CT    PIC X(01) VALUE 'N'.
010300     05  WS-VALIDATION-ERROR-SW PIC X(01) VALUE 'N'.
010400         88  WS-VALIDATION-FAILED        VALUE 'Y'.
010500     05  WS-TICK-RECORD-COUNT   PIC S9(9) COMP VALUE +0.
010600     05  WS-HOUR-LOOP-COUNT     PIC S9(5) COMP VALUE +0.
010700     05  WS-HOUR-LOOP-LIMIT     PIC S9(5) COMP VALUE +0.
010800     05  WS-HOUR-MILLIS         PIC S9(15) COMP-3 VALUE +0.
010810     05  WS-ARCHIVE-DSN         PIC X(60) VALUE SPACES.
010815     05  FILLER                 PIC X(04).
010820*------------------------------------------------------------------*
010830*    EPOCH-TO-CIVIL WORK AREA -- SERAPHIM DAY-NUMBER ALGORITHM     *
010840*    USED TO TURN WS-HOUR-MILLIS INTO Y/M/D/H FOR THE ARCHIVE PATH *
010850*    AND INTO A DAY-OF-WEEK FOR THE MARKET CALENDAR.  POSITIVE     *
010860*    DOMAIN ONLY -- VALID FOR DATES AT OR AFTER 1970-01-01, WHICH  *
010870*    COVERS THE FULL FX ARCHIVE WINDOW (BEGIN-OF-TIME 2020-01-01). *
010880*------------------------------------------------------------------*
010890 01  WS-CIVIL-WORK-AREA.
010900     05  WS-CIV-DAYS-SINCE-EPOCH   PIC S9(9) COMP.
010910     05  WS-CIV-TOD-MILLIS         PIC S9(9) COMP.
010920     05  WS-CIV-Z                  PIC S9(9) COMP.
010930     05  WS-CIV-ERA                PIC S9(9) COMP.
010940     05  WS-CIV-DOE                PIC S9(9) COMP.
010950     05  WS-CIV-YOE                PIC S9(9) COMP.
010960     05  WS-CIV-DOY                PIC S9(9) COMP.
010970     05  WS-CIV-MP                 PIC S9(9) COMP.
010980     05  WS-CIV-YEAR               PIC S9(9) COMP.
010990     05  WS-CIV-MONTH-1BASE        PIC S9(9) COMP.
011000     05  WS-CIV-DAY                PIC S9(9) COMP.
011010     05  WS-CIV-DOW                PIC S9(9) COMP.
011020         88  WS-CIV-DOW-SUNDAY           VALUE 0.
011030         88  WS-CIV-DOW-SATURDAY         VALUE 6.
011035     05  FILLER                    PIC X(04).
011040*------------------------------------------------------------------*
011050*    WORK COPY OF THE DECODED TICK, THE PATH LIST ENTRY AND THE   *
011060*    CSV DETAIL LINE.  COPIED HERE RATHER THAN                    *
011070*    CALLED SO EACH BATCH STAYS A SINGLE COMPILE UNIT, HOUSE      *
011080*    STYLE FOR THIS SHOP'S STAGING SCRIPTS.                      *
011090*------------------------------------------------------------------*
011500 01  WS-DECODED-TICK.
011600     COPY FXTICK.
011700 01  WS-CURRENT-PATH.
011800     COPY FXPATH.
011900 01  WS-CSV-AREAS.
012000     COPY FXTKCSV.
012100*------------------------------------------------------------------*
012200 01  WS-VOLUME-DECODE-AREA.
012210*    TK-5350 -- RTK-ASK-VOLUME/RTK-BID-VOLUME ARE A SCALED BINARY*
012220*    COUNT (HUNDREDTHS OF A UNIT), NOT A COMP-1 FLOAT.  THE V9(2)*
012230*    REDEFINE BELOW REPOSITIONS THE IMPLIED DECIMAL WITHIN THE   *
012240*    SAME BINARY BYTES (NO USAGE CHANGE), THEN THE MOVE INTO     *
012250*    WS-VOL-SCALED-WORK DOES THE GENUINE BINARY-TO-PACKED        *
012260*    CONVERSION.                                                 *
012300     05  WS-VOL-COMP-WORK       PIC S9(9) COMP.
012400     05  WS-VOL-SCALED-REDEF REDEFINES WS-VOL-COMP-WORK
012500                                PIC S9(7)V9(2) COMP.
012600     05  WS-VOL-SCALED-WORK     PIC S9(9)V9(2) COMP-3.
012650     05  FILLER                 PIC X(04).
012700*------------------------------------------------------------------*
012800 01  WS-PRICE-EDIT-AREA.
012810*    PRICE POINTS CARRY 5 IMPLIED DECIMALS -- WS-EDIT-PRICE-       *
012820*    SCALED REDEFINES THE SAME PACKED BYTES WITH THE DECIMAL MOVED,*
012830*    THEN THE MOVE BELOW INTO THE BRC-/TKC- EDIT PICTURE DOES THE *
012840*    ACTUAL PACKED-TO-ZONED CONVERSION (TK-5340 -- REDEFINES DOES *
012850*    NOT CONVERT USAGE, SO THE OLD DISPLAY REDEFINE WAS GARBAGE). *
012900     05  WS-EDIT-PRICE-COMP3    PIC S9(9) COMP-3.
012950     05  WS-EDIT-PRICE-SCALED REDEFINES WS-EDIT-PRICE-COMP3
013000                                PIC S9(4)V9(5) COMP-3.
013150     05  FILLER                 PIC X(04).
013200******************************************************************
013300 PROCEDURE DIVISION.
013400*------------------------------------------------------------------*
013500 0000-MAIN-PARAGRAPH.
013600*------------------------------------------------------------------*
013700     PERFORM 1000-OPEN-FILES.
013800     PERFORM 1100-READ-PARM-CARD.
013900     PERFORM 2000-GENERATE-PATH-LIST THRU 2000-EXIT.
014000     PERFORM 3000-WRITE-CSV-HEADING.
014100     PERFORM 4000-PROCESS-EACH-HOUR THRU 4000-EXIT
014200         VARYING WS-HOUR-LOOP-COUNT FROM 1 BY 1
014300         UNTIL WS-HOUR-LOOP-COUNT > WS-HOUR-LOOP-LIMIT.
014400     PERFORM 5000-CLOSE-FILES.
014500     DISPLAY 'FXB010 TICK RECORD COUNT: ' WS-TICK-RECORD-COUNT.
014600     IF WS-VALIDATION-FAILED
014700         DISPLAY 'FXB010 ABEND - VALIDATION FAILURE IN ARCHIVE'
014800         MOVE 16 TO RETURN-CODE
014900     END-IF.
015000     GOBACK.
015100*------------------------------------------------------------------*
015200 1000-OPEN-FILES.
015300*------------------------------------------------------------------*
015400     OPEN INPUT  FXB010-PARM-FILE.
015500     OPEN OUTPUT FXB010-CSV-FILE.
015600     IF NOT WS-CSV-OK
015700         DISPLAY 'FXB010 OPEN ERROR - CSV FILE: ' WS-CSV-STATUS
015800         MOVE 16 TO RETURN-CODE
015900         GOBACK
016000     END-IF.
016100*------------------------------------------------------------------*
016200 1100-READ-PARM-CARD.
016300*------------------------------------------------------------------*
016400     READ FXB010-PARM-FILE
016500         AT END
016600             DISPLAY 'FXB010 ABEND - NO PARAMETER CARD PRESENT'
016700             MOVE 16 TO RETURN-CODE
016800             GOBACK
016900     END-READ.
017000     MOVE PARM-SYMBOL       TO PTH-SYMBOL.
017100*------------------------------------------------------------------*
017200*    ARCHIVE PATH GENERATION -- TRUNCATE START TO THE HOUR, ITERATE*
017300*    HOUR BY HOUR THROUGH AND INCLUDING THE HOUR CONTAINING THE   *
017400*    END INSTANT, ZERO-BASED MONTH IN THE EMITTED PATH.          *
017500*------------------------------------------------------------------*
017600 2000-GENERATE-PATH-LIST.
017700*------------------------------------------------------------------*
017800     COMPUTE WS-HOUR-MILLIS =
017900         (PARM-START-MILLIS / 3600000) * 3600000.
018000     COMPUTE WS-HOUR-LOOP-LIMIT =
018100         ((PARM-END-MILLIS - WS-HOUR-MILLIS) / 3600000) + 1.
018200 2000-EXIT.
018500     EXIT.
018600*------------------------------------------------------------------*
018700 2100-DECOMPOSE-HOUR-INTO-PATH.
018710*------------------------------------------------------------------*
018720*    EPOCH-TO-CIVIL -- CIVIL-FROM-DAYS FORMULA (PROLEPTIC          *
018730*    GREGORIAN, VALID FOR THE POSITIVE DOMAIN THIS SHOP RUNS IN).  *
018740*    DOY/MP BIAS THE CALENDAR YEAR TO START 1-MAR SO THE LEAP DAY  *
018750*    FALLS AT THE END OF THE INTERNAL YEAR -- SEE THE 09/11/22     *
018760*    FIX ABOVE FOR WHY THE ZERO-BASED MONTH MATTERED HERE.         *
018770*------------------------------------------------------------------*
018800     MOVE WS-HOUR-MILLIS TO PTH-HOUR-START-MILLIS.
018810     COMPUTE WS-CIV-DAYS-SINCE-EPOCH = WS-HOUR-MILLIS / 86400000.
018820     COMPUTE WS-CIV-TOD-MILLIS =
018830         WS-HOUR-MILLIS -
018840         (WS-CIV-DAYS-SINCE-EPOCH * 86400000).
018850     COMPUTE PTH-HOUR = WS-CIV-TOD-MILLIS / 3600000.
018860     COMPUTE WS-CIV-DOW =
018862         (WS-CIV-DAYS-SINCE-EPOCH + 4) -
018864         (((WS-CIV-DAYS-SINCE-EPOCH + 4) / 7) * 7).
018880     COMPUTE WS-CIV-Z = WS-CIV-DAYS-SINCE-EPOCH + 719468.
018890     COMPUTE WS-CIV-ERA = WS-CIV-Z / 146097.
018900     COMPUTE WS-CIV-DOE = WS-CIV-Z - (WS-CIV-ERA * 146097).
018910     COMPUTE WS-CIV-YOE =
018920         (WS-CIV-DOE
018930          - (WS-CIV-DOE / 1460)
018940          + (WS-CIV-DOE / 36524)
018950          - (WS-CIV-DOE / 146096)) / 365.
018960     COMPUTE WS-CIV-YEAR = WS-CIV-YOE + (WS-CIV-ERA * 400).
018970     COMPUTE WS-CIV-DOY =
018980         WS-CIV-DOE -
018990         ((365 * WS-CIV-YOE) + (WS-CIV-YOE / 4)
019000          - (WS-CIV-YOE / 100)).
019010     COMPUTE WS-CIV-MP = ((5 * WS-CIV-DOY) + 2) / 153.
019020     COMPUTE WS-CIV-DAY =
019030         WS-CIV-DOY - (((153 * WS-CIV-MP) + 2) / 5) + 1.
019040     IF WS-CIV-MP < 10
019050         COMPUTE WS-CIV-MONTH-1BASE = WS-CIV-MP + 3
019060     ELSE
019070         COMPUTE WS-CIV-MONTH-1BASE = WS-CIV-MP - 9
019080     END-IF.
019090     IF WS-CIV-MONTH-1BASE <= 2
019100         COMPUTE WS-CIV-YEAR = WS-CIV-YEAR + 1
019110     END-IF.
019120     MOVE WS-CIV-YEAR             TO PTH-YEAR.
019130     COMPUTE PTH-MONTH-ZEROBASE = WS-CIV-MONTH-1BASE - 1.
019140     MOVE WS-CIV-DAY              TO PTH-DAY.
019500*------------------------------------------------------------------*
019600 3000-WRITE-CSV-HEADING.
019700*------------------------------------------------------------------*
019800     MOVE FXTKCSV-HEADING-LINE TO FXB010-CSV-RECORD.
019900     WRITE FXB010-CSV-RECORD.
020000*------------------------------------------------------------------*
020100 4000-PROCESS-EACH-HOUR.
020200*------------------------------------------------------------------*
020210     PERFORM 2100-DECOMPOSE-HOUR-INTO-PATH.
020220     MOVE SPACES TO WS-ARCHIVE-DSN.
020230     STRING PTH-SYMBOL       DELIMITED BY SPACE
020240            '/'              DELIMITED BY SIZE
020250            PTH-YEAR         DELIMITED BY SIZE
020260            '/'              DELIMITED BY SIZE
020270            PTH-MONTH-ZEROBASE DELIMITED BY SIZE
020280            '/'              DELIMITED BY SIZE
020290            PTH-DAY          DELIMITED BY SIZE
020300            '/'              DELIMITED BY SIZE
020310            PTH-HOUR         DELIMITED BY SIZE
020320            PTH-SUFFIX       DELIMITED BY SPACE
020330       INTO WS-ARCHIVE-DSN
020340     END-STRING.
020350     PERFORM 4100-OPEN-HOUR-ARCHIVE.
020400     IF WS-ARCHIVE-OK
020500         PERFORM 4200-READ-ARCHIVE-RECORD
020600         PERFORM 4300-DECODE-AND-WRITE-TICK THRU 4300-EXIT
020700             UNTIL WS-ARCHIVE-EOF
020800         CLOSE FXB010-ARCHIVE-FILE
020900     END-IF.
021000     ADD 3600000 TO WS-HOUR-MILLIS.
021100 4000-EXIT.
021200     EXIT.
021300*------------------------------------------------------------------*
021400 4100-OPEN-HOUR-ARCHIVE.
021500*------------------------------------------------------------------*
021600     OPEN INPUT FXB010-ARCHIVE-FILE.
021700*------------------------------------------------------------------*
021800 4200-READ-ARCHIVE-RECORD.
021900*------------------------------------------------------------------*
022000     READ FXB010-ARCHIVE-FILE
022100         AT END
022200             SET WS-ARCHIVE-EOF TO TRUE
022300     END-READ.
022400*------------------------------------------------------------------*
022500*    TICK DECODE: MILLIS-UTC = HOUR-START + TIME-OFFSET-MS,       *
022600*    SYMBOL FROM THE PATH, STREAM-ID = REALTIME, SOURCE =        *
022700*    HISTORICAL.  VALIDATE, OPTIONALLY WRITE THE CSV LINE.       *
022800*------------------------------------------------------------------*
022900 4300-DECODE-AND-WRITE-TICK.
023000*------------------------------------------------------------------*
023100     COMPUTE TCK-MILLIS-UTC =
023200         WS-HOUR-MILLIS + RTK-TIME-OFFSET-MS.
023300     MOVE SPACES              TO TCK-STREAM-ID.
023400     MOVE PTH-SYMBOL          TO TCK-SYMBOL.
023500     MOVE RTK-ASK-PRICE       TO TCK-ASK-PRICE.
023600     MOVE RTK-BID-PRICE       TO TCK-BID-PRICE.
023700     MOVE RTK-ASK-VOLUME      TO WS-VOL-COMP-WORK.
023800     PERFORM 4310-DECODE-VOLUME.
023900     MOVE WS-VOL-SCALED-WORK  TO TCK-ASK-VOLUME.
024000     MOVE RTK-BID-VOLUME      TO WS-VOL-COMP-WORK.
024100     PERFORM 4310-DECODE-VOLUME.
024200     MOVE WS-VOL-SCALED-WORK  TO TCK-BID-VOLUME.
024300     MOVE 'HISTORICAL'        TO TCK-SOURCE.
024400     PERFORM 4320-VALIDATE-TICK.
024500     IF NOT WS-VALIDATION-FAILED
024600         PERFORM 4330-FORMAT-AND-WRITE-CSV-LINE
024700         ADD 1 TO WS-TICK-RECORD-COUNT
024800     END-IF.
024900     PERFORM 4200-READ-ARCHIVE-RECORD.
025000 4300-EXIT.
025100     EXIT.
025200*------------------------------------------------------------------*
025300 4310-DECODE-VOLUME.
025400*------------------------------------------------------------------*
025500     MOVE WS-VOL-SCALED-REDEF TO WS-VOL-SCALED-WORK.
025700*------------------------------------------------------------------*
025800 4320-VALIDATE-TICK.
025900*------------------------------------------------------------------*
025950*    TK-5355 -- SYMBOL MUST CARRY AT LEAST 6 CHARACTERS.  A         *
025960*    SYMBOL(1:6) = SPACES TEST ONLY CATCHES A FULLY-BLANK FIELD -- *
025970*    A SHORT SYMBOL LIKE 'EU' PADDED WITH SPACES SLIPPED THROUGH.  *
025980*    TESTING POSITION 6 FOR SPACE CATCHES ANY SYMBOL SHORTER THAN  *
025990*    6 CHARACTERS.                                                 *
026000     IF TCK-SYMBOL(6:1) = SPACE
026100         SET WS-VALIDATION-FAILED TO TRUE
026200     END-IF.
026300     IF TCK-ASK-PRICE < 1 OR TCK-BID-PRICE < 1
026400         SET WS-VALIDATION-FAILED TO TRUE
026500     END-IF.
026600     IF TCK-ASK-VOLUME < 0 OR TCK-BID-VOLUME < 0
026700         SET WS-VALIDATION-FAILED TO TRUE
026800     END-IF.
026900     IF TCK-MILLIS-UTC < 0
027000         SET WS-VALIDATION-FAILED TO TRUE
027100     END-IF.
027200*------------------------------------------------------------------*
027300 4330-FORMAT-AND-WRITE-CSV-LINE.
027400*------------------------------------------------------------------*
027500     MOVE TCK-MILLIS-UTC      TO TKC-MILLIS-UTC.
027600     MOVE TCK-SYMBOL          TO TKC-SYMBOL.
027700     MOVE TCK-BID-PRICE       TO WS-EDIT-PRICE-COMP3.
027800     MOVE WS-EDIT-PRICE-SCALED TO TKC-BID-PRICE.
027900     MOVE TCK-ASK-PRICE       TO WS-EDIT-PRICE-COMP3.
028000     MOVE WS-EDIT-PRICE-SCALED TO TKC-ASK-PRICE.
028100     MOVE TCK-BID-VOLUME      TO TKC-BID-VOLUME.
028200     MOVE TCK-ASK-VOLUME      TO TKC-ASK-VOLUME.
028300     MOVE FXTKCSV-DETAIL-LINE TO FXB010-CSV-RECORD.
028400     WRITE FXB010-CSV-RECORD.
028500*------------------------------------------------------------------*
028600 5000-CLOSE-FILES.
028700*------------------------------------------------------------------*
028800     CLOSE FXB010-PARM-FILE
028900           FXB010-CSV-FILE.
