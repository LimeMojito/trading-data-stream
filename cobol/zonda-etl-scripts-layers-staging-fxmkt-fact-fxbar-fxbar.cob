000100******************************************************************
000200* DCLGEN TABLE(FXBAR)                                            *
000300*        LIBRARY(FXD.CPF.DCLGEN(FXBAR))                          *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(BAR-)                                             *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001000******************************************************************
001100*
001200* MAINT: 03/21/22 RSANCHEZ  TK-4481 ORIGINAL LAYOUT.
001300*        11/02/23 GPALLAR   TK-5190 ADDED BAR-PERIOD-RANK REDEFINE
001400*                           AREA USED BY THE NATURAL-ORDER SORT.
001500*
001600******************************************************************
001700* COBOL DECLARATION FOR TABLE FXSTG.FXBAR                        *
001800******************************************************************
001900 01  BAR-BAR-RECORD.
002000*                       START-MILLIS-UTC (PERIOD START, INCL.)
002100     10  BAR-START-MILLIS-UTC   PIC S9(15) COMP-3.
002200*                       END-MILLIS-UTC (DERIVED, INCL.)
002300     10  BAR-END-MILLIS-UTC     PIC S9(15) COMP-3.
002400*                       STREAM-ID
002500     10  BAR-STREAM-ID          PIC X(36).
002600*                       PERIOD (M5/M10/M15/M30/H1/H4/D1)
002700     10  BAR-PERIOD             PIC X(03).
002800*                       SYMBOL (MIN 6 CHARS)
002900     10  BAR-SYMBOL             PIC X(10).
003000*                       OPEN-PRICE (BID OF FIRST TICK)
003100     10  BAR-OPEN-PRICE         PIC S9(9) COMP-3.
003200*                       HIGH-PRICE (MAX BID IN WINDOW)
003300     10  BAR-HIGH-PRICE         PIC S9(9) COMP-3.
003400*                       LOW-PRICE (MIN BID IN WINDOW)
003500     10  BAR-LOW-PRICE          PIC S9(9) COMP-3.
003600*                       CLOSE-PRICE (BID OF LAST TICK)
003700     10  BAR-CLOSE-PRICE        PIC S9(9) COMP-3.
003800*                       SOURCE (AGGREGATED PROVENANCE)
003900     10  BAR-SOURCE             PIC X(10).
004000*                       TICK-COUNT (PROVENANCE, NOT ON OUTPUT
004100*                       REPORT -- CARRIED FOR IN-FLIGHT DEBUG)
004200     10  BAR-TICK-COUNT         PIC S9(7) COMP.
004300******************************************************************
004400* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 9       *
004500******************************************************************
004600*----------------------------------------------------------------*
004700*    PERIOD-RANK REDEFINE -- THE NATURAL ORDER SORTS BARS BY      *
004800*    STREAM-TYPE, SYMBOL, PERIOD-RANK (M5<M10<...<D1), START,    *
004900*    END.  BAR-PERIOD CARRIES THE TEXT CODE; THE RANK IS LOOKED   *
005000*    UP IN FXCRIT-PERIOD-TABLE AND HELD HERE FOR THE SORT KEY.    *
005100*----------------------------------------------------------------*
005200 01  BAR-SORT-KEY-AREA.
005300     05  BAR-SK-STREAM-TYPE     PIC S9(1) COMP.
005400         88  BAR-SK-IS-BACKTEST         VALUE +0.
005500         88  BAR-SK-IS-REALTIME         VALUE +1.
005600     05  BAR-SK-SYMBOL          PIC X(10).
005700     05  BAR-SK-PERIOD-RANK     PIC S9(2) COMP.
005800     05  BAR-SK-START-MILLIS    PIC S9(15) COMP-3.
005900     05  BAR-SK-END-MILLIS      PIC S9(15) COMP-3.
006000     05  FILLER                 PIC X(07).
006100*----------------------------------------------------------------*
006200*    PARTITION-KEY WORK AREA -- STREAM-ID || '-' || SYMBOL        *
006300*    || '-' || PERIOD.                                           *
006400*----------------------------------------------------------------*
006500 01  BAR-PARTITION-KEY-AREA.
006600     05  BAR-PART-KEY           PIC X(50).
006700     05  FILLER                 PIC X(05).
