000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: FXTKCSV                                           *
000400*                                                                *
000500* DESCRIPTION: TICK CSV EXTRACT OUTPUT LINE.  ONE HEADING        *
000600*              LINE THEN ONE LINE PER TICK: EPOCH UTC MS,        *
000700*              SYMBOL, BID, ASK (9.5 DECIMAL), BID VOLUME, ASK   *
000800*              VOLUME (2 DECIMAL).  WRITTEN BY FXB010.           *
000900*                                                                *
001000* ______________________________________________________________ *
001100*                                                                *
001200*           LENGTH   : 80 POSITIONS.                             *
001300*           PREFIX   : TKC.                                      *
001400*                                                                *
001500* MAINT: 02/14/22 RSANCHEZ  TK-4481 ORIGINAL LAYOUT.              *
001600******************************************************************
001700
001800 01  FXTKCSV-HEADING-LINE.
001900     05  FILLER  PIC X(80) VALUE
002000         'Epoch Time (UTC ms),Symbol,Bid,Ask,Bid Volume,Ask Volume'.
002100
002200 01  FXTKCSV-DETAIL-LINE.
002300     05  TKC-MILLIS-UTC         PIC Z(14)9.
002400     05  TKC-COMMA-1            PIC X(01) VALUE ','.
002500     05  TKC-SYMBOL             PIC X(10).
002600     05  TKC-COMMA-2            PIC X(01) VALUE ','.
002700     05  TKC-BID-PRICE          PIC Z(4)9.99999.
002800     05  TKC-COMMA-3            PIC X(01) VALUE ','.
002900     05  TKC-ASK-PRICE          PIC Z(4)9.99999.
003000     05  TKC-COMMA-4            PIC X(01) VALUE ','.
003100     05  TKC-BID-VOLUME         PIC Z(6)9.99.
003200     05  TKC-COMMA-5            PIC X(01) VALUE ','.
003300     05  TKC-ASK-VOLUME         PIC Z(6)9.99.
003400     05  FILLER                 PIC X(06).
