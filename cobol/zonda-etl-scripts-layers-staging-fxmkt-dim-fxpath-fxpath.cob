000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: FXPATH                                            *
000400*                                                                *
000500* DESCRIPTION: ARCHIVE FILE IDENTIFIER FOR ONE SYMBOL/HOUR OF    *
000600*              RAW TICK DATA.  TEXT KEY OF THE FORM              *
000700*              SYMBOL/YYYY/MM/DD/HHH_TICKS, WHERE MM IS THE      *
000800*              ZERO-BASED MONTH (JANUARY = 00).  PATH            *
000900*              GENERATION BUILDS ONE OF THESE PER ARCHIVE HOUR   *
001000*              COVERING A REQUESTED WINDOW.                     *
001100*                                                                *
001200* ______________________________________________________________ *
001300*                                                                *
001400*           LENGTH   : 40 POSITIONS.                             *
001500*           PREFIX   : PTH.                                      *
001600*                                                                *
001700* MAINT: 02/08/22 RSANCHEZ  TK-4481 ORIGINAL LAYOUT.              *
001800******************************************************************
001900
002000 01  FXPATH-RECORD.
002100     05  PTH-SYMBOL             PIC X(10).
002200     05  PTH-SEP-1              PIC X(01) VALUE '/'.
002300     05  PTH-YEAR               PIC 9(04).
002400     05  PTH-SEP-2              PIC X(01) VALUE '/'.
002500     05  PTH-MONTH-ZEROBASE     PIC 9(02).
002600     05  PTH-SEP-3              PIC X(01) VALUE '/'.
002700     05  PTH-DAY                PIC 9(02).
002800     05  PTH-SEP-4              PIC X(01) VALUE '/'.
002900     05  PTH-HOUR               PIC 9(02).
003000     05  PTH-SUFFIX             PIC X(07) VALUE 'h_ticks'.
003100     05  PTH-HOUR-START-MILLIS  PIC S9(15) COMP-3.
003200     05  FILLER                 PIC X(04).
003300*----------------------------------------------------------------*
003400*    FULL TEXT-KEY REDEFINE -- THE CONCATENATED PATH STRING AS   *
003500*    PASSED TO FXB010/FXB020'S ARCHIVE-OPEN PARAGRAPHS.          *
003600*----------------------------------------------------------------*
003700 01  FXPATH-TEXT-AREA REDEFINES FXPATH-RECORD.
003800     05  PTH-TEXT-KEY           PIC X(31).
003900     05  FILLER                 PIC X(12).
