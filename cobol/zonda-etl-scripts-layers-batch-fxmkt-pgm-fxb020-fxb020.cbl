000100******************************************************************
000200* PROGRAM:  FXB020                                               *
000300*           FX TICK-TO-BAR AGGREGATION AND BAR CSV REPORT BATCH  *
000400******************************************************************
000500* MAINTENANCE LOG                                                *
000600* DATE      INIT  TICKET   DESCRIPTION                           *
000700* --------- ----  -------  --------------------------------------*
000800* 02/21/22  RS    TK-4485  ORIGINAL PROGRAM.  AGGREGATES ONE DAY  *
000900*                          OF TICKS TO BARS FOR A SINGLE PERIOD   *
001000*                          AND WRITES THE BAR CSV EXTRACT.        *
001100* 03/09/22  RS    TK-4510  EXTENDED TO A MULTI-DAY WINDOW         *
001200*                          WITH ONE ARCHIVE PASS PER DAY.         *
001300* 04/18/22  RS    TK-4560  ADDED CRITERIA NORMALIZATION SO        *
001400*                          CALLERS CAN PASS RAW START/END MS.     *
001500* 06/02/22  GP    TK-4610  ADDED SANITY CHECK -- ABORTS WHEN A    *
001600*                          DAY YIELDS MORE BARS THAN FIT IN D1.   *
001700* 09/11/22  GP    TK-4751  ZERO-BASED MONTH FIX CARRIED OVER FROM *
001800*                          FXB010 (SAME EPOCH-TO-CIVIL ROUTINE).  *
001900* 01/08/23  GP    TK-4901  ADDED WS-HNDL-CCYY-1998 Y2K REMEDIATION*
002000*                          SWEEP -- ALL WORKING DATES NOW CARRY A *
002100*                          FULL 4-DIGIT CENTURY.                  *
002200* 02/27/23  GP    TK-4955  PERIOD TABLE EXTERNALIZED TO FXCRIT SO *
002300*                          FXB030 CAN SHARE THE SAME RANK ORDER.  *
002400* 08/14/23  RS    TK-5110  SOURCE ON EMITTED BARS NOW CARRIES     *
002500*                          'HISTORICAL' ON SOURCE COMBINE -- WAS  *
002600*                          BLANK.                                 *
002700* 11/02/23  GP    TK-5191  SCALED-BINARY VOLUME DECODE PARAGRAPH  *
002800*                          ADDED FOR THE ARCHIVE VOLUME FIELDS.   *
002900* 04/05/24  RS    TK-5331  RECORD COUNT NOW DISPLAYED EVEN WHEN   *
003000*                          ZERO BARS ARE FOUND IN THE WINDOW.     *
003100* 05/15/24  GP    TK-5340  WS-EDIT-PRICE-DISPLAY REDEFINED THE     *
003200*                          PACKED PRICE WORK FIELD WITH A DISPLAY *
003300*                          PICTURE -- SHOWED PACKED GARBAGE.       *
003400*                          NOW A SAME-USAGE COMP-3 RESCALE PLUS A  *
003500*                          GENUINE MOVE INTO THE EDIT FIELD.       *
003600* 06/21/24  GP    TK-5351  FXRTCK VOLUME FIELDS MOVED OFF COMP-1  *
003700*                          TO A SCALED BINARY COUNT -- COMP-1 IS  *
003800*                          NOT SUPPORTED ON THIS SHOP'S COMPILER. *
003900*                          DECODE PARAGRAPH REWRITTEN TO MATCH.   *
004000* 07/30/24  RS    TK-5356  TICK/BAR VALIDATION WAS NEVER CODED IN  *
004100*                          THIS PROGRAM -- A BAD TICK OR BAR COULD *
004200*                          REACH THE CSV UNCHECKED.  ADDED         *
004300*                          4320-VALIDATE-TICK AND 6010-VALIDATE-   *
004400*                          BAR, WIRED TO ABEND THE RUN ON FAILURE. *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    FXB020.
004800 AUTHOR.        RUBEN SANCHEZ.
004900 INSTALLATION.  ZONDA FINANCIAL SYSTEMS.
005000 DATE-WRITTEN.  02/21/22.
005100 DATE-COMPILED.
005200 SECURITY.      NON-CONFIDENTIAL.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500*------------------------------------------------------------------*
005600 CONFIGURATION SECTION.
005700*------------------------------------------------------------------*
005800 SOURCE-COMPUTER. IBM-3090.
005900 OBJECT-COMPUTER. IBM-3090.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS WS-HEX-DIGIT    IS '0' THRU '9' 'A' THRU 'F'
006300     UPSI-0 ON STATUS IS WS-DEBUG-TRACE-ON
006400     UPSI-1 ON STATUS IS WS-SUPPRESS-ZERO-CT.
006500*------------------------------------------------------------------*
006600 INPUT-OUTPUT SECTION.
006700*------------------------------------------------------------------*
006800 FILE-CONTROL.
006900     SELECT FXB020-PARM-FILE ASSIGN TO FXB020PM
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS  IS WS-PARM-STATUS.
007200*
007300     SELECT FXB020-ARCHIVE-FILE ASSIGN TO WS-ARCHIVE-DSN
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS MODE  IS SEQUENTIAL
007600         FILE STATUS  IS WS-ARCHIVE-STATUS.
007700*
007800     SELECT FXB020-CSV-FILE ASSIGN TO FXBARCSV
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS  IS WS-CSV-STATUS.
008100******************************************************************
008200 DATA DIVISION.
008300*------------------------------------------------------------------*
008400 FILE SECTION.
008500*------------------------------------------------------------------*
008600 FD  FXB020-PARM-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORDING MODE IS F.
008900 01  FXB020-PARM-RECORD.
009000     05  PARM-SYMBOL            PIC X(10).
009100     05  PARM-START-MILLIS      PIC 9(15).
009200     05  PARM-END-MILLIS        PIC 9(15).
009300     05  PARM-PERIOD-CODE       PIC X(03).
009400     05  FILLER                 PIC X(37).
009500*------------------------------------------------------------------*
009600 FD  FXB020-ARCHIVE-FILE
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 20 CHARACTERS
009900     RECORDING MODE IS F.
010000 01  FXB020-ARCHIVE-RECORD.
010100     COPY FXRTCK.
010200*------------------------------------------------------------------*
010300 FD  FXB020-CSV-FILE
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 80 CHARACTERS
010600     RECORDING MODE IS F.
010700 01  FXB020-CSV-RECORD          PIC X(80).
010800*------------------------------------------------------------------*
010900 WORKING-STORAGE SECTION.
011000*------------------------------------------------------------------*
011100 01  WS-SWITCHES-MISC-FIELDS.
011200     05  WS-PARM-STATUS         PIC X(02) VALUE SPACES.
011300         88  WS-PARM-OK                  VALUE '00'.
011400         88  WS-PARM-EOF                 VALUE '10'.
011500     05  WS-ARCHIVE-STATUS      PIC X(02) VALUE SPACES.
011600         88  WS-ARCHIVE-OK               VALUE '00'.
011700         88  WS-ARCHIVE-EOF              VALUE '10'.
011800     05  WS-CSV-STATUS          PIC X(02) VALUE SPACES.
011900         88  WS-CSV-OK                   VALUE '00'.
012000     05  WS-DEBUG-TRACE-ON      PIC X(01) VALUE 'N'.
012100     05  WS-SUPPRESS-ZERO-CT    PIC X(01) VALUE 'N'.
012200     05  WS-ABORT-SW            PIC X(01) VALUE 'N'.
012300         88  WS-ABORT-REQUESTED          VALUE 'Y'.
012400     05  WS-VALIDATION-ERROR-SW PIC X(01) VALUE 'N'.
012500         88  WS-VALIDATION-FAILED        VALUE 'Y'.
012600     05  WS-BAR-OPEN-SW         PIC X(01) VALUE 'N'.
012700         88  WS-BAR-IS-OPEN              VALUE 'Y'.
012800     05  WS-BAR-RECORD-COUNT    PIC S9(9) COMP VALUE +0.
012900     05  WS-DAY-BAR-COUNT       PIC S9(7) COMP VALUE +0.
013000     05  WS-DAY-BAR-LIMIT       PIC S9(7) COMP VALUE +0.
013100     05  WS-DAY-LOOP-COUNT      PIC S9(5) COMP VALUE +0.
013200     05  WS-DAY-LOOP-LIMIT      PIC S9(5) COMP VALUE +0.
013300     05  WS-HOUR-LOOP-COUNT     PIC S9(5) COMP VALUE +0.
013400     05  WS-HOUR-LOOP-LIMIT     PIC S9(5) COMP VALUE +0.
013500     05  WS-DAY-START-MILLIS    PIC S9(15) COMP-3 VALUE +0.
013600     05  WS-HOUR-MILLIS         PIC S9(15) COMP-3 VALUE +0.
013700     05  WS-ARCHIVE-DSN         PIC X(60) VALUE SPACES.
013800     05  FILLER                 PIC X(04).
013900*------------------------------------------------------------------*
014000*    EPOCH-TO-CIVIL WORK AREA -- SAME PROLEPTIC-GREGORIAN FORMULA  *
014100*    CARRIED OVER FROM FXB010 -- DUPLICATED HERE RATHER THAN       *
014200*    CALLED SINCE THIS SHOP KEEPS EACH BATCH A SINGLE COMPILE      *
014300*    UNIT.                                                        *
014400*------------------------------------------------------------------*
014500 01  WS-CIVIL-WORK-AREA.
014600     05  WS-CIV-DAYS-SINCE-EPOCH   PIC S9(9) COMP.
014700     05  WS-CIV-Z                  PIC S9(9) COMP.
014800     05  WS-CIV-ERA                PIC S9(9) COMP.
014900     05  WS-CIV-DOE                PIC S9(9) COMP.
015000     05  WS-CIV-YOE                PIC S9(9) COMP.
015100     05  WS-CIV-DOY                PIC S9(9) COMP.
015200     05  WS-CIV-MP                 PIC S9(9) COMP.
015300     05  WS-CIV-YEAR               PIC S9(9) COMP.
015400     05  WS-CIV-MONTH-1BASE        PIC S9(9) COMP.
015500     05  WS-CIV-DAY                PIC S9(9) COMP.
015600     05  FILLER                    PIC X(04).
015700*------------------------------------------------------------------*
015800*    CRITERIA / PERIOD TABLE, ARCHIVE PATH, DECODED TICK,          *
015900*    IN-FLIGHT BAR ACCUMULATOR AND BAR CSV LINE WORK AREAS.        *
016000*------------------------------------------------------------------*
016100 01  WS-CRITERIA-AREA.
016200     COPY FXCRIT.
016300 01  WS-CURRENT-PATH.
016400     COPY FXPATH.
016500 01  WS-DECODED-TICK.
016600     COPY FXTICK.
016700 01  WS-CURRENT-BAR.
016800     COPY FXBAR.
016900 01  WS-CSV-AREAS.
017000     COPY FXBRCSV.
017100*------------------------------------------------------------------*
017200 01  WS-VOLUME-DECODE-AREA.
017300*    TK-5351 -- RTK-ASK-VOLUME/RTK-BID-VOLUME ARE A SCALED BINARY*
017400*    COUNT (HUNDREDTHS OF A UNIT), NOT A COMP-1 FLOAT.  THE V9(2)*
017500*    REDEFINE BELOW REPOSITIONS THE IMPLIED DECIMAL WITHIN THE   *
017600*    SAME BINARY BYTES (NO USAGE CHANGE), THEN THE MOVE INTO     *
017700*    WS-VOL-SCALED-WORK DOES THE GENUINE BINARY-TO-PACKED        *
017800*    CONVERSION.                                                 *
017900     05  WS-VOL-COMP-WORK       PIC S9(9) COMP.
018000     05  WS-VOL-SCALED-REDEF REDEFINES WS-VOL-COMP-WORK
018100                                PIC S9(7)V9(2) COMP.
018200     05  WS-VOL-SCALED-WORK     PIC S9(9)V9(2) COMP-3.
018300     05  FILLER                 PIC X(04).
018400*------------------------------------------------------------------*
018500 01  WS-PRICE-EDIT-AREA.
018600*    PRICE POINTS CARRY 5 IMPLIED DECIMALS -- WS-EDIT-PRICE-      *
018700*    SCALED REDEFINES THE SAME PACKED BYTES WITH THE DECIMAL MOVED,*
018800*    THEN THE MOVE BELOW INTO THE BRC-/TKC- EDIT PICTURE DOES THE *
018900*    ACTUAL PACKED-TO-ZONED CONVERSION (TK-5340 -- REDEFINES DOES *
019000*    NOT CONVERT USAGE, SO THE OLD DISPLAY REDEFINE WAS GARBAGE). *
019100     05  WS-EDIT-PRICE-COMP3    PIC S9(9) COMP-3.
019200     05  WS-EDIT-PRICE-SCALED REDEFINES WS-EDIT-PRICE-COMP3
019300                                PIC S9(4)V9(5) COMP-3.
019400     05  FILLER                 PIC X(04).
019500******************************************************************
019600 PROCEDURE DIVISION.
019700*------------------------------------------------------------------*
019800 0000-MAIN-PARAGRAPH.
019900*------------------------------------------------------------------*
020000     PERFORM 1000-OPEN-FILES.
020100     PERFORM 1100-READ-PARM-CARD.
020200     PERFORM 1200-LOAD-PERIOD-TABLE.
020300     PERFORM 1300-LOOKUP-PERIOD.
020400     PERFORM 2000-NORMALIZE-CRITERIA.
020500     PERFORM 3000-WRITE-CSV-HEADING.
020600     PERFORM 4000-PROCESS-EACH-DAY THRU 4000-EXIT
020700         VARYING WS-DAY-LOOP-COUNT FROM 1 BY 1
020800         UNTIL WS-DAY-LOOP-COUNT > WS-DAY-LOOP-LIMIT
020900         OR WS-ABORT-REQUESTED.
021000     IF NOT WS-ABORT-REQUESTED
021100         PERFORM 7000-FLUSH-IN-FLIGHT-BAR
021200     END-IF.
021300     PERFORM 8000-CLOSE-FILES.
021400     DISPLAY 'FXB020 BAR RECORD COUNT:  ' WS-BAR-RECORD-COUNT.
021500     IF WS-ABORT-REQUESTED
021600         MOVE 16 TO RETURN-CODE
021700     END-IF.
021800     IF WS-VALIDATION-FAILED
021900         DISPLAY 'FXB020 ABEND - VALIDATION FAILURE IN TICK/BAR'
022000         MOVE 16 TO RETURN-CODE
022100     END-IF.
022200     GOBACK.
022300*------------------------------------------------------------------*
022400 1000-OPEN-FILES.
022500*------------------------------------------------------------------*
022600     OPEN INPUT  FXB020-PARM-FILE.
022700     OPEN OUTPUT FXB020-CSV-FILE.
022800     IF NOT WS-CSV-OK
022900         DISPLAY 'FXB020 OPEN ERROR - CSV FILE: ' WS-CSV-STATUS
023000         MOVE 16 TO RETURN-CODE
023100         GOBACK
023200     END-IF.
023300*------------------------------------------------------------------*
023400 1100-READ-PARM-CARD.
023500*------------------------------------------------------------------*
023600     READ FXB020-PARM-FILE
023700         AT END
023800             DISPLAY 'FXB020 ABEND - NO PARAMETER CARD PRESENT'
023900             MOVE 16 TO RETURN-CODE
024000             GOBACK
024100     END-READ.
024200     MOVE PARM-SYMBOL       TO PTH-SYMBOL CRT-REQUEST-SYMBOL BAR-SYMBOL.
024300     MOVE PARM-PERIOD-CODE  TO CRT-PERIOD-CODE BAR-PERIOD.
024400*------------------------------------------------------------------*
024500*    THE SEVEN SUPPORTED PERIODS ARE LOADED FROM THE               *
024600*    LITERAL TABLE IN FXCRIT (SEE THAT COPYBOOK'S HEADER) SO THIS  *
024700*    PROGRAM, FXB030 AND FXB050 ALL RANK PERIODS IDENTICALLY.      *
024800*------------------------------------------------------------------*
024900 1200-LOAD-PERIOD-TABLE.
025000*------------------------------------------------------------------*
025100     PERFORM 1210-LOAD-ONE-PERIOD THRU 1210-EXIT
025200         VARYING CRT-PRD-NDX FROM 1 BY 1
025300         UNTIL CRT-PRD-NDX > 7.
025400*------------------------------------------------------------------*
025500 1210-LOAD-ONE-PERIOD.
025600*------------------------------------------------------------------*
025700     MOVE CRT-LOAD-CODE(CRT-PRD-NDX)
025800                        TO CRT-PRD-CODE(CRT-PRD-NDX).
025900     MOVE CRT-LOAD-MINUTES(CRT-PRD-NDX)
026000                        TO CRT-PRD-MINUTES(CRT-PRD-NDX).
026100     MOVE CRT-LOAD-MILLIS(CRT-PRD-NDX)
026200                        TO CRT-PRD-MILLIS(CRT-PRD-NDX).
026300     MOVE CRT-LOAD-RANK(CRT-PRD-NDX)
026400                        TO CRT-PRD-RANK(CRT-PRD-NDX).
026500 1210-EXIT.
026600     EXIT.
026700*------------------------------------------------------------------*
026800 1300-LOOKUP-PERIOD.
026900*------------------------------------------------------------------*
027000     SET CRT-PERIOD-NOT-FOUND TO TRUE.
027100     PERFORM 1310-TEST-ONE-PERIOD THRU 1310-EXIT
027200         VARYING CRT-PRD-NDX FROM 1 BY 1
027300         UNTIL CRT-PRD-NDX > 7.
027400     IF CRT-PERIOD-NOT-FOUND
027500         DISPLAY 'FXB020 ABEND - UNKNOWN PERIOD CODE: '
027600             CRT-PERIOD-CODE
027700         MOVE 16 TO RETURN-CODE
027800         GOBACK
027900     END-IF.
028000*------------------------------------------------------------------*
028100 1310-TEST-ONE-PERIOD.
028200*------------------------------------------------------------------*
028300     IF CRT-PRD-CODE(CRT-PRD-NDX) = CRT-PERIOD-CODE
028400         MOVE CRT-PRD-MILLIS(CRT-PRD-NDX) TO CRT-PERIOD-MILLIS
028500         MOVE CRT-PRD-RANK(CRT-PRD-NDX)   TO CRT-PERIOD-RANK
028600         MOVE CRT-PRD-MINUTES(CRT-PRD-NDX) TO CRT-PERIOD-MINUTES
028700         SET CRT-PERIOD-FOUND TO TRUE
028800     END-IF.
028900 1310-EXIT.
029000     EXIT.
029100*------------------------------------------------------------------*
029200*    BAR CRITERIA NORMALIZATION.  START ROUNDS DOWN TO A PERIOD    *
029300*    BOUNDARY; END ROUNDS UP TO THE INCLUSIVE END OF THE PERIOD    *
029400*    CONTAINING IT, THEN GETS THE END-OF-SECOND EXPANSION.         *
029500*------------------------------------------------------------------*
029600 2000-NORMALIZE-CRITERIA.
029700*------------------------------------------------------------------*
029800     IF PARM-END-MILLIS < PARM-START-MILLIS
029900         DISPLAY 'FXB020 ABEND - INSTANT S MUST BE BEFORE E'
030000         MOVE 16 TO RETURN-CODE
030100         GOBACK
030200     END-IF.
030300     IF PARM-START-MILLIS < CRT-BEGIN-OF-TIME-MILLIS
030400         OR PARM-END-MILLIS < CRT-BEGIN-OF-TIME-MILLIS
030500         DISPLAY 'FXB020 ABEND - INSTANT MUST BE AFTER '
030600             'BEGINNING OF TIME'
030700         MOVE 16 TO RETURN-CODE
030800         GOBACK
030900     END-IF.
031000     COMPUTE CRT-NORM-START-MILLIS =
031100         (PARM-START-MILLIS / CRT-PERIOD-MILLIS) * CRT-PERIOD-MILLIS.
031200     COMPUTE CRT-NORM-END-MILLIS =
031300         ((PARM-END-MILLIS + CRT-PERIOD-MILLIS) / CRT-PERIOD-MILLIS)
031400             * CRT-PERIOD-MILLIS - 1000.
031500     COMPUTE CRT-WORK-SECOND-MOD =
031600         CRT-NORM-END-MILLIS -
031700         ((CRT-NORM-END-MILLIS / 1000) * 1000).
031800     IF CRT-WORK-SECOND-MOD = 0
031900         COMPUTE CRT-NORM-END-MILLIS = CRT-NORM-END-MILLIS + 999
032000     END-IF.
032100*------------------------------------------------------------------*
032200*    DAY RANGE -- DAY-START IS START TRUNCATED TO MIDNIGHT UTC,    *
032300*    DAY-END IS THE LAST INSTANT OF END'S DAY, NUMBER OF DAYS IS   *
032400*    THE WHOLE-DAY DIFFERENCE PLUS ONE.                           *
032500*------------------------------------------------------------------*
032600     COMPUTE WS-DAY-START-MILLIS =
032700         (CRT-NORM-START-MILLIS / 86400000) * 86400000.
032800     COMPUTE WS-DAY-LOOP-LIMIT =
032900         ((CRT-NORM-END-MILLIS / 86400000) -
033000          (CRT-NORM-START-MILLIS / 86400000)) + 1.
033100*------------------------------------------------------------------*
033200*    DAY-RANGE SANITY RULE -- A DAY MAY NEVER YIELD MORE BARS THAN *
033300*    FIT IN A D1 PERIOD (1440 MINUTES / THE REQUESTED PERIOD       *
033400*    LENGTH).                                                     *
033500*------------------------------------------------------------------*
033600     COMPUTE WS-DAY-BAR-LIMIT = 1440 / CRT-PERIOD-MINUTES.
033700*------------------------------------------------------------------*
033800 3000-WRITE-CSV-HEADING.
033900*------------------------------------------------------------------*
034000     MOVE FXBRCSV-HEADING-LINE TO FXB020-CSV-RECORD.
034100     WRITE FXB020-CSV-RECORD.
034200*------------------------------------------------------------------*
034300 4000-PROCESS-EACH-DAY.
034400*------------------------------------------------------------------*
034500     MOVE 0 TO WS-DAY-BAR-COUNT.
034600     COMPUTE WS-HOUR-MILLIS =
034700         WS-DAY-START-MILLIS +
034800         ((WS-DAY-LOOP-COUNT - 1) * 86400000).
034900     MOVE 24 TO WS-HOUR-LOOP-LIMIT.
035000     PERFORM 4100-PROCESS-EACH-HOUR THRU 4100-EXIT
035100         VARYING WS-HOUR-LOOP-COUNT FROM 1 BY 1
035200         UNTIL WS-HOUR-LOOP-COUNT > WS-HOUR-LOOP-LIMIT
035300         OR WS-ABORT-REQUESTED.
035400     IF WS-DAY-BAR-COUNT > WS-DAY-BAR-LIMIT
035500         DISPLAY 'FXB020 ABEND - UNEXPECTED NUMBER OF BARS '
035600             WS-DAY-BAR-COUNT
035700         SET WS-ABORT-REQUESTED TO TRUE
035800     END-IF.
035900 4000-EXIT.
036000     EXIT.
036100*------------------------------------------------------------------*
036200 4100-PROCESS-EACH-HOUR.
036300*------------------------------------------------------------------*
036400     PERFORM 4110-DECOMPOSE-HOUR-INTO-PATH.
036500     MOVE SPACES TO WS-ARCHIVE-DSN.
036600     STRING PTH-SYMBOL       DELIMITED BY SPACE
036700            '/'              DELIMITED BY SIZE
036800            PTH-YEAR         DELIMITED BY SIZE
036900            '/'              DELIMITED BY SIZE
037000            PTH-MONTH-ZEROBASE DELIMITED BY SIZE
037100            '/'              DELIMITED BY SIZE
037200            PTH-DAY          DELIMITED BY SIZE
037300            '/'              DELIMITED BY SIZE
037400            PTH-HOUR         DELIMITED BY SIZE
037500            PTH-SUFFIX       DELIMITED BY SPACE
037600       INTO WS-ARCHIVE-DSN
037700     END-STRING.
037800     OPEN INPUT FXB020-ARCHIVE-FILE.
037900     IF WS-ARCHIVE-OK
038000         PERFORM 4200-READ-ARCHIVE-RECORD
038100         PERFORM 4300-DECODE-TICK THRU 4300-EXIT
038200             UNTIL WS-ARCHIVE-EOF
038300         CLOSE FXB020-ARCHIVE-FILE
038400     END-IF.
038500     ADD 3600000 TO WS-HOUR-MILLIS.
038600 4100-EXIT.
038700     EXIT.
038800*------------------------------------------------------------------*
038900*    SAME PROLEPTIC-GREGORIAN EPOCH-TO-CIVIL FORMULA AS FXB010.    *
039000*------------------------------------------------------------------*
039100 4110-DECOMPOSE-HOUR-INTO-PATH.
039200*------------------------------------------------------------------*
039300     MOVE WS-HOUR-MILLIS TO PTH-HOUR-START-MILLIS.
039400     COMPUTE WS-CIV-DAYS-SINCE-EPOCH = WS-HOUR-MILLIS / 86400000.
039500     COMPUTE PTH-HOUR =
039600         (WS-HOUR-MILLIS -
039700          (WS-CIV-DAYS-SINCE-EPOCH * 86400000)) / 3600000.
039800     COMPUTE WS-CIV-Z = WS-CIV-DAYS-SINCE-EPOCH + 719468.
039900     COMPUTE WS-CIV-ERA = WS-CIV-Z / 146097.
040000     COMPUTE WS-CIV-DOE = WS-CIV-Z - (WS-CIV-ERA * 146097).
040100     COMPUTE WS-CIV-YOE =
040200         (WS-CIV-DOE
040300          - (WS-CIV-DOE / 1460)
040400          + (WS-CIV-DOE / 36524)
040500          - (WS-CIV-DOE / 146096)) / 365.
040600     COMPUTE WS-CIV-YEAR = WS-CIV-YOE + (WS-CIV-ERA * 400).
040700     COMPUTE WS-CIV-DOY =
040800         WS-CIV-DOE -
040900         ((365 * WS-CIV-YOE) + (WS-CIV-YOE / 4)
041000          - (WS-CIV-YOE / 100)).
041100     COMPUTE WS-CIV-MP = ((5 * WS-CIV-DOY) + 2) / 153.
041200     COMPUTE WS-CIV-DAY =
041300         WS-CIV-DOY - (((153 * WS-CIV-MP) + 2) / 5) + 1.
041400     IF WS-CIV-MP < 10
041500         COMPUTE WS-CIV-MONTH-1BASE = WS-CIV-MP + 3
041600     ELSE
041700         COMPUTE WS-CIV-MONTH-1BASE = WS-CIV-MP - 9
041800     END-IF.
041900     IF WS-CIV-MONTH-1BASE <= 2
042000         COMPUTE WS-CIV-YEAR = WS-CIV-YEAR + 1
042100     END-IF.
042200     MOVE WS-CIV-YEAR             TO PTH-YEAR.
042300     COMPUTE PTH-MONTH-ZEROBASE = WS-CIV-MONTH-1BASE - 1.
042400     MOVE WS-CIV-DAY               TO PTH-DAY.
042500*------------------------------------------------------------------*
042600 4200-READ-ARCHIVE-RECORD.
042700*------------------------------------------------------------------*
042800     READ FXB020-ARCHIVE-FILE
042900         AT END
043000             SET WS-ARCHIVE-EOF TO TRUE
043100     END-READ.
043200*------------------------------------------------------------------*
043300*    DECODE THE TICK, FILTER AGAINST THE NORMALIZED CRITERIA,      *
043400*    THEN AGGREGATE INTO THE IN-FLIGHT BAR (CONTROL-BREAK BY       *
043500*    BAR WINDOW).                                                 *
043600*------------------------------------------------------------------*
043700 4300-DECODE-TICK.
043800*------------------------------------------------------------------*
043900     COMPUTE TCK-MILLIS-UTC =
044000         WS-HOUR-MILLIS + RTK-TIME-OFFSET-MS.
044100     MOVE SPACES              TO TCK-STREAM-ID.
044200     MOVE PTH-SYMBOL          TO TCK-SYMBOL.
044300     MOVE RTK-ASK-PRICE       TO TCK-ASK-PRICE.
044400     MOVE RTK-BID-PRICE       TO TCK-BID-PRICE.
044500     MOVE RTK-ASK-VOLUME      TO WS-VOL-COMP-WORK.
044600     PERFORM 4310-DECODE-VOLUME.
044700     MOVE WS-VOL-SCALED-WORK  TO TCK-ASK-VOLUME.
044800     MOVE RTK-BID-VOLUME      TO WS-VOL-COMP-WORK.
044900     PERFORM 4310-DECODE-VOLUME.
045000     MOVE WS-VOL-SCALED-WORK  TO TCK-BID-VOLUME.
045100     MOVE 'HISTORICAL'        TO TCK-SOURCE.
045200     PERFORM 4320-VALIDATE-TICK.
045300     IF NOT WS-VALIDATION-FAILED
045400         IF TCK-MILLIS-UTC >= CRT-NORM-START-MILLIS
045500             AND TCK-MILLIS-UTC <= CRT-NORM-END-MILLIS
045600             PERFORM 5000-AGGREGATE-TICK-TO-BAR
045700         END-IF
045800     END-IF.
045900     PERFORM 4200-READ-ARCHIVE-RECORD.
046000 4300-EXIT.
046100     EXIT.
046200*------------------------------------------------------------------*
046300 4310-DECODE-VOLUME.
046400*------------------------------------------------------------------*
046500     MOVE WS-VOL-SCALED-REDEF TO WS-VOL-SCALED-WORK.
046600*------------------------------------------------------------------*
046700*    TICK VALIDATION -- SYMBOL LEN >= 6, PRICES >= 1, VOLUMES >= 0, *
046800*    MILLIS >= 0 (TK-5356).  SAME RULE AS FXB010'S 4320-VALIDATE-  *
046900*    TICK -- SYMBOL(6:1) = SPACE CATCHES ANYTHING SHORTER THAN 6   *
047000*    CHARACTERS; SYMBOL(1:6) = SPACES ONLY CATCHES A BLANK FIELD.  *
047100*------------------------------------------------------------------*
047200 4320-VALIDATE-TICK.
047300*------------------------------------------------------------------*
047400     IF TCK-SYMBOL(6:1) = SPACE
047500         SET WS-VALIDATION-FAILED TO TRUE
047600     END-IF.
047700     IF TCK-ASK-PRICE < 1 OR TCK-BID-PRICE < 1
047800         SET WS-VALIDATION-FAILED TO TRUE
047900     END-IF.
048000     IF TCK-ASK-VOLUME < 0 OR TCK-BID-VOLUME < 0
048100         SET WS-VALIDATION-FAILED TO TRUE
048200     END-IF.
048300     IF TCK-MILLIS-UTC < 0
048400         SET WS-VALIDATION-FAILED TO TRUE
048500     END-IF.
048600*------------------------------------------------------------------*
048700*    BAR WINDOW CONTROL-BREAK.  FIRST TICK OF A WINDOW OPENS A BAR; *
048800*    A TICK PAST THE IN-FLIGHT BAR'S INCLUSIVE END FLUSHES IT AND  *
048900*    OPENS THE NEXT ONE.  BID PRICES DRIVE OHLC AGGREGATION --     *
049000*    ASK IS CARRIED ON THE TICK BUT NEVER AGGREGATED.              *
049100*------------------------------------------------------------------*
049200 5000-AGGREGATE-TICK-TO-BAR.
049300*------------------------------------------------------------------*
049400     COMPUTE CRT-TICK-WINDOW-START =
049500         (TCK-MILLIS-UTC / CRT-PERIOD-MILLIS) * CRT-PERIOD-MILLIS.
049600     IF NOT WS-BAR-IS-OPEN
049700         PERFORM 5100-OPEN-NEW-BAR
049800     ELSE
049900         IF TCK-MILLIS-UTC > BAR-END-MILLIS-UTC
050000             PERFORM 6000-EMIT-BAR THRU 6000-EXIT
050100             PERFORM 5100-OPEN-NEW-BAR
050200         END-IF
050300     END-IF.
050400     MOVE TCK-BID-PRICE TO BAR-CLOSE-PRICE.
050500     IF TCK-BID-PRICE > BAR-HIGH-PRICE
050600         MOVE TCK-BID-PRICE TO BAR-HIGH-PRICE
050700     END-IF.
050800     IF TCK-BID-PRICE < BAR-LOW-PRICE
050900         MOVE TCK-BID-PRICE TO BAR-LOW-PRICE
051000     END-IF.
051100*------------------------------------------------------------------*
051200*    SOURCE COMBINE RULE -- HISTORICAL CONTAMINATES LIVE; THIS     *
051300*    BATCH ONLY EVER SEES HISTORICAL TICKS SO THE COMBINE IS A     *
051400*    NO-OP, BUT THE RULE IS CODED HERE SO FXB030'S SHARED LOGIC    *
051500*    (MERGED LIVE+HISTORICAL STREAMS) MATCHES THIS PARAGRAPH.      *
051600*------------------------------------------------------------------*
051700     IF TCK-SOURCE NOT = BAR-SOURCE
051800         MOVE 'HISTORICAL' TO BAR-SOURCE
051900     END-IF.
052000     ADD 1 TO BAR-TICK-COUNT.
052100*------------------------------------------------------------------*
052200 5100-OPEN-NEW-BAR.
052300*------------------------------------------------------------------*
052400     MOVE CRT-TICK-WINDOW-START  TO BAR-START-MILLIS-UTC.
052500     COMPUTE BAR-END-MILLIS-UTC =
052600         CRT-TICK-WINDOW-START + CRT-PERIOD-MILLIS - 1.
052700     MOVE TCK-BID-PRICE          TO BAR-OPEN-PRICE.
052800     MOVE TCK-BID-PRICE          TO BAR-HIGH-PRICE.
052900     MOVE TCK-BID-PRICE          TO BAR-LOW-PRICE.
053000     MOVE TCK-SOURCE             TO BAR-SOURCE.
053100     MOVE 0                      TO BAR-TICK-COUNT.
053200     SET WS-BAR-IS-OPEN TO TRUE.
053300*------------------------------------------------------------------*
053400*    BAR CSV WRITE (TK-5356).  A BAR WITH NO TICK COUNT NEVER      *
053500*    REACHES HERE; EVERY BAR THAT DOES IS NOW ALSO RUN THROUGH    *
053600*    6010-VALIDATE-BAR, PER THE "EMITTED BARS ARE VALIDATED       *
053700*    LIKE INPUT RECORDS" RULE -- A FAILURE ABENDS THE RUN THE     *
053800*    SAME WAY A BAD INPUT TICK DOES.                              *
053900*------------------------------------------------------------------*
054000 6000-EMIT-BAR.
054100*------------------------------------------------------------------*
054200     IF BAR-TICK-COUNT > 0
054300         PERFORM 6010-VALIDATE-BAR
054400         IF NOT WS-VALIDATION-FAILED
054500             MOVE BAR-START-MILLIS-UTC TO BRC-START-MILLIS-UTC
054600             MOVE BAR-SYMBOL           TO BRC-SYMBOL
054700             MOVE BAR-PERIOD           TO BRC-PERIOD
054800             MOVE BAR-OPEN-PRICE       TO WS-EDIT-PRICE-COMP3
054900             MOVE WS-EDIT-PRICE-SCALED TO BRC-OPEN-PRICE
055000             MOVE BAR-HIGH-PRICE       TO WS-EDIT-PRICE-COMP3
055100             MOVE WS-EDIT-PRICE-SCALED TO BRC-HIGH-PRICE
055200             MOVE BAR-LOW-PRICE        TO WS-EDIT-PRICE-COMP3
055300             MOVE WS-EDIT-PRICE-SCALED TO BRC-LOW-PRICE
055400             MOVE BAR-CLOSE-PRICE      TO WS-EDIT-PRICE-COMP3
055500             MOVE WS-EDIT-PRICE-SCALED TO BRC-CLOSE-PRICE
055600             MOVE FXBRCSV-DETAIL-LINE  TO FXB020-CSV-RECORD
055700             WRITE FXB020-CSV-RECORD
055800             ADD 1 TO WS-BAR-RECORD-COUNT
055900             ADD 1 TO WS-DAY-BAR-COUNT
056000         END-IF
056100     END-IF.
056200     SET WS-BAR-IS-OPEN TO FALSE.
056300 6000-EXIT.
056400     EXIT.
056500*------------------------------------------------------------------*
056600*    BAR VALIDATION -- SAME RULE FAMILY AS 4320-VALIDATE-TICK,     *
056700*    RESTATED FOR THE FIELDS A BAR ACTUALLY CARRIES (NO VOLUME).   *
056800*------------------------------------------------------------------*
056900 6010-VALIDATE-BAR.
057000*------------------------------------------------------------------*
057100     IF BAR-SYMBOL(6:1) = SPACE
057200         SET WS-VALIDATION-FAILED TO TRUE
057300     END-IF.
057400     IF BAR-OPEN-PRICE < 1 OR BAR-HIGH-PRICE < 1
057500         OR BAR-LOW-PRICE < 1 OR BAR-CLOSE-PRICE < 1
057600         SET WS-VALIDATION-FAILED TO TRUE
057700     END-IF.
057800     IF BAR-START-MILLIS-UTC < 0 OR BAR-END-MILLIS-UTC < 0
057900         SET WS-VALIDATION-FAILED TO TRUE
058000     END-IF.
058100*------------------------------------------------------------------*
058200 7000-FLUSH-IN-FLIGHT-BAR.
058300*------------------------------------------------------------------*
058400     IF WS-BAR-IS-OPEN
058500         PERFORM 6000-EMIT-BAR THRU 6000-EXIT
058600     END-IF.
058700*------------------------------------------------------------------*
058800 8000-CLOSE-FILES.
058900*------------------------------------------------------------------*
059000     CLOSE FXB020-PARM-FILE
059100           FXB020-CSV-FILE.
