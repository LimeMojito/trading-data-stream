000100******************************************************************
000200* PROGRAM:  FXB040                                               *
000300*           FX MARKET STATUS CALENDAR UTILITY                   *
000400******************************************************************
000500* MAINTENANCE LOG                                                *
000600* DATE      INIT  TICKET   DESCRIPTION                           *
000700* --------- ----  -------  --------------------------------------*
000800* 08/22/22  RS    TK-4610  ORIGINAL PROGRAM.  READS A CARD OF     *
000900*                          CANDIDATE INSTANTS AND DISPLAYS        *
001000*                          OPEN/CLOSED PER THE SYDNEY-OPEN TO     *
001100*                          NEW-YORK-CLOSE WEEK RULE.              *
001200* 10/05/22  RS    TK-4660  ADDED THE NTH-SUNDAY-OF-MONTH ROUTINE  *
001300*                          SO SYDNEY AND NEW YORK DAYLIGHT SAVING *
001400*                          BOUNDARIES ARE COMPUTED, NOT HARD      *
001500*                          CODED BY YEAR.                         *
001600* 01/09/23  GP    TK-4900  ADDED WS-HNDL-CCYY-1998 Y2K REMEDIATION*
001700*                          SWEEP -- ALL WORKING DATES NOW CARRY A *
001800*                          FULL 4-DIGIT CENTURY.                  *
001900* 11/14/23  GP    TK-5210  FIXED THE APRIL DST-END BOUNDARY TEST  *
002000*                          FOR SYDNEY -- WAS COMPARING AGAINST    *
002100*                          THE OCTOBER BOUNDARY OF THE SAME YEAR. *
002200* 02/02/24  RS    TK-5260  NEW YORK MARCH BOUNDARY HARD CODED TO  *
002300*                          THE FIRST SUNDAY -- CORRECTED TO THE   *
002400*                          SECOND SUNDAY PER THE 2007 ENERGY ACT. *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    FXB040.
002800 AUTHOR.        RUBEN SANCHEZ.
002900 INSTALLATION.  ZONDA FINANCIAL SYSTEMS.
003000 DATE-WRITTEN.  08/22/22.
003100 DATE-COMPILED.
003200 SECURITY.      NON-CONFIDENTIAL.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500*------------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*------------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3090.
003900 OBJECT-COMPUTER. IBM-3090.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS WS-HEX-DIGIT    IS '0' THRU '9' 'A' THRU 'F'
004300     UPSI-0 ON STATUS IS WS-DEBUG-TRACE-ON.
004400*------------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*------------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT FXB040-PARM-FILE ASSIGN TO FXB040PM
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS  IS WS-PARM-STATUS.
005100******************************************************************
005200 DATA DIVISION.
005300*------------------------------------------------------------------*
005400 FILE SECTION.
005500*------------------------------------------------------------------*
005600 FD  FXB040-PARM-FILE
005700     LABEL RECORDS ARE STANDARD
005800     RECORDING MODE IS F.
005900 01  FXB040-PARM-RECORD.
006000     05  PARM-CANDIDATE-MILLIS       PIC 9(15).
006100     05  PARM-CANDIDATE-LABEL        PIC X(20).
006200     05  FILLER                      PIC X(45).
006300*------------------------------------------------------------------*
006400 WORKING-STORAGE SECTION.
006500*------------------------------------------------------------------*
006600 01  WS-DEBUG-TRACE-ON              PIC X(01) VALUE 'N'.
006700*------------------------------------------------------------------*
006800 01  WS-FILE-STATUS-AREA.
006900     05  WS-PARM-STATUS              PIC X(02) VALUE '00'.
007000         88  WS-PARM-OK                      VALUE '00'.
007100         88  WS-PARM-EOF                      VALUE '10'.
007200     05  FILLER                      PIC X(04).
007300*------------------------------------------------------------------*
007400 01  WS-CARD-COUNT                  PIC S9(7) COMP VALUE +0.
007500*------------------------------------------------------------------*
007600*    EPOCH-TO-CIVIL WORK AREA -- SAME PROLEPTIC-GREGORIAN FORMULA *
007700*    CARRIED OVER FROM FXB010/FXB020/FXB030 -- DUPLICATED HERE    *
007800*    RATHER THAN CALLED SINCE THIS SHOP KEEPS EACH BATCH A        *
007900*    SINGLE COMPILE UNIT.  WS-HNDL-CCYY-1998 SWEEP CONFIRMED ALL  *
008000*    FOUR DIGITS OF WS-CIV-YEAR ARE CARRIED THROUGH THIS ROUTINE. *
008100*------------------------------------------------------------------*
008200 01  WS-CIVIL-WORK-AREA.
008300     05  WS-CIV-DAYS-SINCE-EPOCH    PIC S9(9) COMP.
008400     05  WS-CIV-Z                   PIC S9(9) COMP.
008500     05  WS-CIV-ERA                  PIC S9(9) COMP.
008600     05  WS-CIV-DOE                  PIC S9(9) COMP.
008700     05  WS-CIV-YOE                  PIC S9(9) COMP.
008800     05  WS-CIV-DOY                  PIC S9(9) COMP.
008900     05  WS-CIV-MP                   PIC S9(9) COMP.
009000     05  WS-CIV-YEAR                 PIC S9(9) COMP.
009100     05  WS-CIV-MONTH-1BASE          PIC S9(9) COMP.
009200     05  WS-CIV-DAY                  PIC S9(9) COMP.
009300*    TK-5346 -- ALTERNATE INDEXED VIEW OF THE PARSED YEAR/MONTH/  *
009400*    DAY TRIPLE SO 7100-DEBUG-TRACE-DISPLAY CAN WALK THEM IN A    *
009500*    LOOP RATHER THAN THREE SEPARATE MOVE/DISPLAY PAIRS.          *
009600     05  WS-CIV-YMD-TABLE REDEFINES WS-CIV-YEAR
009700             OCCURS 3 TIMES PIC S9(9) COMP INDEXED BY WS-CIV-NDX.
009800     05  FILLER                      PIC X(04).
009900*------------------------------------------------------------------*
010000*    INVERSE FORMULA WORK AREA -- DAYS-SINCE-EPOCH OF A GIVEN     *
010100*    CIVIL YEAR/MONTH/DAY.  USED ONLY TO LOCATE THE FIRST OF A    *
010200*    DST-BOUNDARY MONTH SO THE NTH-SUNDAY ROUTINE HAS A STARTING  *
010300*    DAY COUNT TO WALK FORWARD FROM.                              *
010400*------------------------------------------------------------------*
010500 01  WS-DAYS-FROM-CIVIL-WORK-AREA.
010600     05  WS-DFC-YEAR                 PIC S9(9) COMP.
010700     05  WS-DFC-MONTH-1BASE          PIC S9(9) COMP.
010800     05  WS-DFC-ERA                  PIC S9(9) COMP.
010900     05  WS-DFC-YOE                  PIC S9(9) COMP.
011000     05  WS-DFC-MONTH-SHIFT          PIC S9(9) COMP.
011100     05  WS-DFC-DOY                  PIC S9(9) COMP.
011200     05  WS-DFC-DOE                  PIC S9(9) COMP.
011300     05  WS-DFC-RESULT-DAYS          PIC S9(9) COMP.
011400     05  FILLER                      PIC X(04).
011500*------------------------------------------------------------------*
011600*    NTH-SUNDAY-OF-MONTH WORK AREA.  4100-NTH-SUNDAY-OF-MONTH     *
011700*    TAKES A TARGET YEAR/MONTH/ORDINAL AND RETURNS THE DAYS-      *
011800*    SINCE-EPOCH OF THAT SUNDAY.                                  *
011900*------------------------------------------------------------------*
012000 01  WS-NTH-SUNDAY-WORK-AREA.
012100     05  WS-NTH-TARGET-YEAR          PIC S9(9) COMP.
012200     05  WS-NTH-TARGET-MONTH         PIC S9(9) COMP.
012300     05  WS-NTH-SUNDAY-ORDINAL       PIC S9(9) COMP.
012400     05  WS-NTH-FIRST-OF-MONTH-DAYS PIC S9(9) COMP.
012500     05  WS-NTH-FIRST-DOW            PIC S9(9) COMP.
012600     05  WS-NTH-OFFSET-TO-SUNDAY    PIC S9(9) COMP.
012700     05  WS-NTH-RESULT-DAYS          PIC S9(9) COMP.
012800     05  FILLER                      PIC X(04).
012900*------------------------------------------------------------------*
013000*    DAY-OF-WEEK SCRATCH -- SHARED BY THE NTH-SUNDAY ROUTINE AND  *
013100*    THE ZONE-LOCAL DECOMPOSE PARAGRAPHS BELOW.  EPOCH DAY 0      *
013200*    (01/01/1970) WAS A THURSDAY, CODE 5 ON THE CRT-DOW SCALE     *
013300*    WHERE 1=SUNDAY ... 7=SATURDAY.                               *
013400*------------------------------------------------------------------*
013500 01  WS-DOW-WORK-AREA.
013600     05  WS-DOW-REMAINDER            PIC S9(9) COMP.
013700     05  WS-DOW-QUOTIENT             PIC S9(9) COMP.
013800     05  FILLER                      PIC X(04).
013900*------------------------------------------------------------------*
014000*    THE FOUR DST TRANSITION BOUNDARIES FOR THE CANDIDATE'S UTC   *
014100*    CALENDAR YEAR, EXPRESSED AS DAYS SINCE EPOCH.  DAY-LEVEL      *
014200*    RESOLUTION ONLY -- THE HOUR-OF-DAY A TRANSITION ACTUALLY      *
014300*    TAKES EFFECT (02:00 LOCAL) IS NOT MODELLED; SEE TK-4660.      *
014400*------------------------------------------------------------------*
014500 01  WS-DST-BOUNDARY-AREA.
014600     05  WS-SYD-APR-BOUNDARY-DAYS   PIC S9(9) COMP.
014700     05  WS-SYD-OCT-BOUNDARY-DAYS   PIC S9(9) COMP.
014800     05  WS-NY-MAR-BOUNDARY-DAYS    PIC S9(9) COMP.
014900     05  WS-NY-NOV-BOUNDARY-DAYS    PIC S9(9) COMP.
015000*    TK-5346 -- ALTERNATE INDEXED VIEW OF THE FOUR BOUNDARIES SO *
015100*    7100-DEBUG-TRACE-DISPLAY CAN WALK THEM IN A LOOP.           *
015200     05  WS-DST-BOUNDARY-TABLE REDEFINES WS-SYD-APR-BOUNDARY-DAYS
015300             OCCURS 4 TIMES PIC S9(9) COMP INDEXED BY WS-DST-NDX.
015400     05  FILLER                      PIC X(04).
015500*------------------------------------------------------------------*
015600*    ZONE-LOCAL DECOMPOSE SCRATCH -- CANDIDATE MILLIS SHIFTED BY  *
015700*    THE ZONE'S CURRENT UTC OFFSET, THEN SPLIT INTO A DAY COUNT   *
015800*    AND A MILLIS-OF-DAY REMAINDER.                               *
015900*------------------------------------------------------------------*
016000 01  WS-ZONE-LOCAL-WORK-AREA.
016100     05  WS-ZONE-LOCAL-MILLIS        PIC S9(15) COMP-3.
016200*    TK-5346 -- SAME PACKED BYTES REDEFINED WITH THE DECIMAL      *
016300*    MOVED THREE PLACES FOR A SECONDS-SCALE TRACE DISPLAY.        *
016400     05  WS-ZONE-LOCAL-SECONDS REDEFINES WS-ZONE-LOCAL-MILLIS
016500                                PIC S9(12)V9(3) COMP-3.
016600     05  WS-ZONE-MILLIS-OF-DAY       PIC S9(9) COMP.
016700     05  WS-ZONE-MINUTE-REMAINDER   PIC S9(9) COMP.
016800     05  FILLER                      PIC X(04).
016900*------------------------------------------------------------------*
017000*    MARKET STATUS WORK AREA -- MARKET CALENDAR AND DECISION       *
017100*    FIELDS.                                                      *
017200*------------------------------------------------------------------*
017300*    TRACE DISPLAY AREA -- A COMP-3/COMP FIELD REDEFINED WITH A   *
017400*    DISPLAY PICTURE STILL SHOWS PACKED/BINARY GARBAGE -- REDEFINES*
017500*    NEVER CONVERTS USAGE, IT ONLY RENAMES THE SAME BYTES.  SO     *
017600*    7100-DEBUG-TRACE-DISPLAY NOW MOVES EACH WORK FIELD INTO A     *
017700*    SEPARATE DISPLAY-USAGE FIELD BEFORE DISPLAYING IT, WHICH DOES *
017800*    THE GENUINE PACKED/BINARY-TO-ZONED CONVERSION (TK-5345).      *
017900*------------------------------------------------------------------*
018000 01  WS-TRACE-EDIT-AREA.
018100     05  WS-TRACE-MILLIS-COMP3      PIC S9(15) COMP-3.
018200     05  WS-TRACE-MILLIS-DISPLAY    PIC S9(15).
018300     05  FILLER                      PIC X(04).
018400 01  WS-YEAR-EDIT-AREA.
018500     05  WS-YEAR-COMP-WORK          PIC S9(9) COMP VALUE +0.
018600     05  WS-YEAR-DISPLAY-WORK       PIC S9(9).
018700     05  FILLER                      PIC X(04).
018800 01  WS-OFFSET-EDIT-AREA.
018900     05  WS-OFFSET-COMP-WORK        PIC S9(4) COMP VALUE +0.
019000     05  WS-OFFSET-DISPLAY-WORK     PIC S9(4).
019100     05  FILLER                      PIC X(04).
019200 01  WS-BOUNDARY-EDIT-AREA.
019300     05  WS-BOUNDARY-DISPLAY-WORK   PIC S9(9).
019400     05  WS-SECONDS-DISPLAY-WORK    PIC S9(12)V9(3).
019500     05  FILLER                      PIC X(04).
019600*------------------------------------------------------------------*
019700 01  WS-MARKET-AREA.
019800     COPY FXCAL.
019900*------------------------------------------------------------------*
020000 01  WS-SESSION-SWITCHES.
020100     05  WS-SYDNEY-SESSION-SW        PIC X(01) VALUE 'N'.
020200         88  WS-SYDNEY-SESSION-OPEN          VALUE 'Y'.
020300         88  WS-SYDNEY-SESSION-SHUT          VALUE 'N'.
020400     05  WS-NEWYORK-SESSION-SW       PIC X(01) VALUE 'N'.
020500         88  WS-NEWYORK-SESSION-OPEN          VALUE 'Y'.
020600         88  WS-NEWYORK-SESSION-SHUT          VALUE 'N'.
020700     05  FILLER                      PIC X(10).
020800*------------------------------------------------------------------*
020900 01  WS-REPORT-LINE-AREA.
021000     05  WS-RPT-MILLIS-EDIT          PIC Z(14)9.
021100     05  FILLER                      PIC X(02) VALUE SPACES.
021200     05  WS-RPT-LABEL                PIC X(20) VALUE SPACES.
021300     05  FILLER                      PIC X(02) VALUE SPACES.
021400     05  WS-RPT-SYD-DOW-EDIT         PIC 9(01).
021500     05  FILLER                      PIC X(01) VALUE '/'.
021600     05  WS-RPT-SYD-HOUR-EDIT        PIC Z9.
021700     05  FILLER                      PIC X(02) VALUE SPACES.
021800     05  WS-RPT-NY-DOW-EDIT          PIC 9(01).
021900     05  FILLER                      PIC X(01) VALUE '/'.
022000     05  WS-RPT-NY-HOUR-EDIT         PIC Z9.
022100     05  FILLER                      PIC X(02) VALUE SPACES.
022200     05  WS-RPT-STATUS               PIC X(06) VALUE SPACES.
022300     05  FILLER                      PIC X(06) VALUE SPACES.
022400******************************************************************
022500 PROCEDURE DIVISION.
022600*------------------------------------------------------------------*
022700 0000-MAIN-PARAGRAPH.
022800*------------------------------------------------------------------*
022900     PERFORM 1000-OPEN-FILES.
023000     PERFORM 1100-READ-PARM-CARD.
023100     PERFORM 2000-PROCESS-EACH-CARD THRU 2000-EXIT
023200         UNTIL WS-PARM-EOF.
023300     DISPLAY 'FXB040 CARDS PROCESSED: ' WS-CARD-COUNT.
023400     PERFORM 9000-CLOSE-FILES.
023500     GOBACK.
023600*------------------------------------------------------------------*
023700 1000-OPEN-FILES.
023800*------------------------------------------------------------------*
023900     OPEN INPUT FXB040-PARM-FILE.
024000     IF NOT WS-PARM-OK
024100         DISPLAY 'FXB040 OPEN ERROR - PARM FILE: ' WS-PARM-STATUS
024200         MOVE 16 TO RETURN-CODE
024300         GOBACK
024400     END-IF.
024500*------------------------------------------------------------------*
024600 1100-READ-PARM-CARD.
024700*------------------------------------------------------------------*
024800     READ FXB040-PARM-FILE
024900         AT END
025000             SET WS-PARM-EOF TO TRUE
025100     END-READ.
025200*------------------------------------------------------------------*
025300*    ONE CANDIDATE INSTANT PER CARD -- DECOMPOSE UTC, LOCATE THIS *
025400*    YEAR'S FOUR DST BOUNDARIES, DECIDE EACH ZONE'S CURRENT       *
025500*    OFFSET, DECOMPOSE TO ZONE-LOCAL DAY/HOUR, THEN APPLY THE      *
025600*    MARKET CALENDAR RULES.                                       *
025700*------------------------------------------------------------------*
025800 2000-PROCESS-EACH-CARD.
025900*------------------------------------------------------------------*
026000     ADD 1 TO WS-CARD-COUNT.
026100     MOVE PARM-CANDIDATE-MILLIS TO CAL-CANDIDATE-MILLIS-UTC.
026200     PERFORM 3000-DECOMPOSE-CANDIDATE-UTC THRU 3000-EXIT.
026300     PERFORM 4000-COMPUTE-DST-BOUNDARIES THRU 4000-EXIT.
026400     PERFORM 4500-DECIDE-ZONE-DST THRU 4500-EXIT.
026500     PERFORM 5000-DECOMPOSE-SYDNEY-LOCAL THRU 5000-EXIT.
026600     PERFORM 5100-DECOMPOSE-NEWYORK-LOCAL THRU 5100-EXIT.
026700     PERFORM 6000-DECIDE-MARKET-STATUS THRU 6000-EXIT.
026800     IF WS-DEBUG-TRACE-ON
026900         PERFORM 7100-DEBUG-TRACE-DISPLAY
027000     END-IF.
027100     PERFORM 7000-DISPLAY-RESULT.
027200     PERFORM 1100-READ-PARM-CARD.
027300 2000-EXIT.
027400     EXIT.
027500*------------------------------------------------------------------*
027600*    PROLEPTIC-GREGORIAN EPOCH-TO-CIVIL FORMULA, SAME AS FXB010.  *
027700*------------------------------------------------------------------*
027800 3000-DECOMPOSE-CANDIDATE-UTC.
027900*------------------------------------------------------------------*
028000     COMPUTE WS-CIV-DAYS-SINCE-EPOCH =
028100         CAL-CANDIDATE-MILLIS-UTC / 86400000.
028200     COMPUTE WS-CIV-Z = WS-CIV-DAYS-SINCE-EPOCH + 719468.
028300     COMPUTE WS-CIV-ERA = WS-CIV-Z / 146097.
028400     COMPUTE WS-CIV-DOE = WS-CIV-Z - (WS-CIV-ERA * 146097).
028500     COMPUTE WS-CIV-YOE =
028600         (WS-CIV-DOE
028700          - (WS-CIV-DOE / 1460)
028800          + (WS-CIV-DOE / 36524)
028900          - (WS-CIV-DOE / 146096)) / 365.
029000     COMPUTE WS-CIV-YEAR = WS-CIV-YOE + (WS-CIV-ERA * 400).
029100     COMPUTE WS-CIV-DOY =
029200         WS-CIV-DOE -
029300         ((365 * WS-CIV-YOE) + (WS-CIV-YOE / 4)
029400          - (WS-CIV-YOE / 100)).
029500     COMPUTE WS-CIV-MP = ((5 * WS-CIV-DOY) + 2) / 153.
029600     COMPUTE WS-CIV-DAY =
029700         WS-CIV-DOY - (((153 * WS-CIV-MP) + 2) / 5) + 1.
029800     IF WS-CIV-MP < 10
029900         COMPUTE WS-CIV-MONTH-1BASE = WS-CIV-MP + 3
030000     ELSE
030100         COMPUTE WS-CIV-MONTH-1BASE = WS-CIV-MP - 9
030200     END-IF.
030300     IF WS-CIV-MONTH-1BASE <= 2
030400         COMPUTE WS-CIV-YEAR = WS-CIV-YEAR + 1
030500     END-IF.
030600 3000-EXIT.
030700     EXIT.
030800*------------------------------------------------------------------*
030900*    LOCATES THE FOUR DST TRANSITION SUNDAYS FOR THE CANDIDATE'S  *
031000*    UTC CALENDAR YEAR -- SYDNEY OFF ON THE 1ST SUNDAY OF APRIL,  *
031100*    ON AGAIN ON THE 1ST SUNDAY OF OCTOBER; NEW YORK ON FROM THE  *
031200*    2ND SUNDAY OF MARCH (TK-5260), OFF FROM THE 1ST SUNDAY OF    *
031300*    NOVEMBER.                                                    *
031400*------------------------------------------------------------------*
031500 4000-COMPUTE-DST-BOUNDARIES.
031600*------------------------------------------------------------------*
031700     MOVE WS-CIV-YEAR TO WS-NTH-TARGET-YEAR.
031800     MOVE 4            TO WS-NTH-TARGET-MONTH.
031900     MOVE 1            TO WS-NTH-SUNDAY-ORDINAL.
032000     PERFORM 4100-NTH-SUNDAY-OF-MONTH THRU 4100-EXIT.
032100     MOVE WS-NTH-RESULT-DAYS TO WS-SYD-APR-BOUNDARY-DAYS.
032200*
032300     MOVE 10 TO WS-NTH-TARGET-MONTH.
032400     MOVE 1  TO WS-NTH-SUNDAY-ORDINAL.
032500     PERFORM 4100-NTH-SUNDAY-OF-MONTH THRU 4100-EXIT.
032600     MOVE WS-NTH-RESULT-DAYS TO WS-SYD-OCT-BOUNDARY-DAYS.
032700*
032800     MOVE 3 TO WS-NTH-TARGET-MONTH.
032900     MOVE 2 TO WS-NTH-SUNDAY-ORDINAL.
033000     PERFORM 4100-NTH-SUNDAY-OF-MONTH THRU 4100-EXIT.
033100     MOVE WS-NTH-RESULT-DAYS TO WS-NY-MAR-BOUNDARY-DAYS.
033200*
033300     MOVE 11 TO WS-NTH-TARGET-MONTH.
033400     MOVE 1  TO WS-NTH-SUNDAY-ORDINAL.
033500     PERFORM 4100-NTH-SUNDAY-OF-MONTH THRU 4100-EXIT.
033600     MOVE WS-NTH-RESULT-DAYS TO WS-NY-NOV-BOUNDARY-DAYS.
033700 4000-EXIT.
033800     EXIT.
033900*------------------------------------------------------------------*
034000*    DAYS-SINCE-EPOCH OF THE FIRST OF WS-NTH-TARGET-MONTH/YEAR,   *
034100*    WALKED FORWARD TO ITS FIRST SUNDAY, THEN OUT TO THE          *
034200*    REQUESTED ORDINAL SUNDAY.  INVERSE OF THE EPOCH-TO-CIVIL     *
034300*    FORMULA ABOVE (HOWARD HINNANT'S DAYS-FROM-CIVIL).            *
034400*------------------------------------------------------------------*
034500 4100-NTH-SUNDAY-OF-MONTH.
034600*------------------------------------------------------------------*
034700     MOVE WS-NTH-TARGET-YEAR  TO WS-DFC-YEAR.
034800     MOVE WS-NTH-TARGET-MONTH TO WS-DFC-MONTH-1BASE.
034900     IF WS-DFC-MONTH-1BASE <= 2
035000         COMPUTE WS-DFC-YEAR = WS-DFC-YEAR - 1
035100     END-IF.
035200     COMPUTE WS-DFC-ERA = WS-DFC-YEAR / 400.
035300     COMPUTE WS-DFC-YOE = WS-DFC-YEAR - (WS-DFC-ERA * 400).
035400     IF WS-NTH-TARGET-MONTH > 2
035500         COMPUTE WS-DFC-MONTH-SHIFT = WS-NTH-TARGET-MONTH - 3
035600     ELSE
035700         COMPUTE WS-DFC-MONTH-SHIFT = WS-NTH-TARGET-MONTH + 9
035800     END-IF.
035900     COMPUTE WS-DFC-DOY =
036000         (((153 * WS-DFC-MONTH-SHIFT) + 2) / 5) + 1 - 1.
036100     COMPUTE WS-DFC-DOE =
036200         (WS-DFC-YOE * 365) + (WS-DFC-YOE / 4)
036300         - (WS-DFC-YOE / 100) + WS-DFC-DOY.
036400     COMPUTE WS-NTH-FIRST-OF-MONTH-DAYS =
036500         (WS-DFC-ERA * 146097) + WS-DFC-DOE - 719468.
036600     COMPUTE WS-DOW-REMAINDER =
036700         WS-NTH-FIRST-OF-MONTH-DAYS + 4.
036800     COMPUTE WS-DOW-QUOTIENT = WS-DOW-REMAINDER / 7.
036900     COMPUTE WS-NTH-FIRST-DOW =
037000         WS-DOW-REMAINDER - (WS-DOW-QUOTIENT * 7) + 1.
037100     IF WS-NTH-FIRST-DOW = 1
037200         MOVE 0 TO WS-NTH-OFFSET-TO-SUNDAY
037300     ELSE
037400         COMPUTE WS-NTH-OFFSET-TO-SUNDAY = 8 - WS-NTH-FIRST-DOW
037500     END-IF.
037600     COMPUTE WS-NTH-RESULT-DAYS =
037700         WS-NTH-FIRST-OF-MONTH-DAYS + WS-NTH-OFFSET-TO-SUNDAY
037800         + (7 * (WS-NTH-SUNDAY-ORDINAL - 1)).
037900 4100-EXIT.
038000     EXIT.
038100*------------------------------------------------------------------*
038200*    MAY-SEP NEVER DST IN SYDNEY; JAN-MAR-APR DST IF BEFORE THE   *
038300*    APRIL BOUNDARY (TK-5210 -- NOT THE OCTOBER ONE OF THE SAME   *
038400*    YEAR, THAT WAS THE BUG);                                     *
038500*    OCT-DEC DST FROM THE OCTOBER BOUNDARY ON.  JAN/FEB/DEC NEVER *
038600*    DST IN NEW YORK; MAR DST FROM THE 2ND SUNDAY ON; APR-OCT     *
038700*    ALWAYS DST; NOV DST UNTIL THE 1ST SUNDAY.                     *
038800*------------------------------------------------------------------*
038900 4500-DECIDE-ZONE-DST.
039000*------------------------------------------------------------------*
039100     IF WS-CIV-MONTH-1BASE >= 5 AND WS-CIV-MONTH-1BASE <= 9
039200         SET CAL-DST-NOT-IN-EFFECT TO TRUE
039300     ELSE
039400         IF WS-CIV-MONTH-1BASE >= 10
039500             IF WS-CIV-DAYS-SINCE-EPOCH >= WS-SYD-OCT-BOUNDARY-DAYS
039600                 SET CAL-DST-IN-EFFECT TO TRUE
039700             ELSE
039800                 SET CAL-DST-NOT-IN-EFFECT TO TRUE
039900             END-IF
040000         ELSE
040100             IF WS-CIV-DAYS-SINCE-EPOCH < WS-SYD-APR-BOUNDARY-DAYS
040200                 SET CAL-DST-IN-EFFECT TO TRUE
040300             ELSE
040400                 SET CAL-DST-NOT-IN-EFFECT TO TRUE
040500             END-IF
040600         END-IF
040700     END-IF.
040800     MOVE +600 TO CAL-SYD-UTC-OFFSET-MIN.
040900     IF CAL-DST-IN-EFFECT
041000         ADD 60 TO CAL-SYD-UTC-OFFSET-MIN
041100     END-IF.
041200*
041300     IF WS-CIV-MONTH-1BASE = 1 OR WS-CIV-MONTH-1BASE = 2
041400         OR WS-CIV-MONTH-1BASE = 12
041500         SET CAL-DST-NOT-IN-EFFECT TO TRUE
041600     ELSE
041700         IF WS-CIV-MONTH-1BASE = 3
041800             IF WS-CIV-DAYS-SINCE-EPOCH >= WS-NY-MAR-BOUNDARY-DAYS
041900                 SET CAL-DST-IN-EFFECT TO TRUE
042000             ELSE
042100                 SET CAL-DST-NOT-IN-EFFECT TO TRUE
042200             END-IF
042300         ELSE
042400             IF WS-CIV-MONTH-1BASE = 11
042500                 IF WS-CIV-DAYS-SINCE-EPOCH <
042600                     WS-NY-NOV-BOUNDARY-DAYS
042700                     SET CAL-DST-IN-EFFECT TO TRUE
042800                 ELSE
042900                     SET CAL-DST-NOT-IN-EFFECT TO TRUE
043000                 END-IF
043100             ELSE
043200                 SET CAL-DST-IN-EFFECT TO TRUE
043300             END-IF
043400         END-IF
043500     END-IF.
043600     MOVE -300 TO CAL-NY-UTC-OFFSET-MIN.
043700     IF CAL-DST-IN-EFFECT
043800         ADD 60 TO CAL-NY-UTC-OFFSET-MIN
043900     END-IF.
044000 4500-EXIT.
044100     EXIT.
044200*------------------------------------------------------------------*
044300*    SHIFTS THE CANDIDATE UTC INSTANT BY SYDNEY'S CURRENT OFFSET  *
044400*    AND SPLITS IT INTO LOCAL DAY-OF-WEEK AND TIME-OF-DAY.        *
044500*------------------------------------------------------------------*
044600 5000-DECOMPOSE-SYDNEY-LOCAL.
044700*------------------------------------------------------------------*
044800     COMPUTE WS-ZONE-LOCAL-MILLIS =
044900         CAL-CANDIDATE-MILLIS-UTC
045000         + (CAL-SYD-UTC-OFFSET-MIN * 60000).
045100     COMPUTE WS-CIV-DAYS-SINCE-EPOCH =
045200         WS-ZONE-LOCAL-MILLIS / 86400000.
045300     COMPUTE WS-ZONE-MILLIS-OF-DAY =
045400         WS-ZONE-LOCAL-MILLIS
045500         - (WS-CIV-DAYS-SINCE-EPOCH * 86400000).
045600     COMPUTE CAL-SYD-LOCAL-HOUR = WS-ZONE-MILLIS-OF-DAY / 3600000.
045700     COMPUTE WS-ZONE-MINUTE-REMAINDER =
045800         WS-ZONE-MILLIS-OF-DAY - (CAL-SYD-LOCAL-HOUR * 3600000).
045900     COMPUTE CAL-SYD-LOCAL-MINUTE =
046000         WS-ZONE-MINUTE-REMAINDER / 60000.
046100     COMPUTE WS-DOW-REMAINDER = WS-CIV-DAYS-SINCE-EPOCH + 4.
046200     COMPUTE WS-DOW-QUOTIENT = WS-DOW-REMAINDER / 7.
046300     COMPUTE CAL-SYD-DAY-OF-WEEK =
046400         WS-DOW-REMAINDER - (WS-DOW-QUOTIENT * 7) + 1.
046500 5000-EXIT.
046600     EXIT.
046700*------------------------------------------------------------------*
046800*    SAME SHIFT-AND-SPLIT FOR NEW YORK'S CURRENT OFFSET.          *
046900*------------------------------------------------------------------*
047000 5100-DECOMPOSE-NEWYORK-LOCAL.
047100*------------------------------------------------------------------*
047200     COMPUTE WS-ZONE-LOCAL-MILLIS =
047300         CAL-CANDIDATE-MILLIS-UTC
047400         + (CAL-NY-UTC-OFFSET-MIN * 60000).
047500     COMPUTE WS-CIV-DAYS-SINCE-EPOCH =
047600         WS-ZONE-LOCAL-MILLIS / 86400000.
047700     COMPUTE WS-ZONE-MILLIS-OF-DAY =
047800         WS-ZONE-LOCAL-MILLIS
047900         - (WS-CIV-DAYS-SINCE-EPOCH * 86400000).
048000     COMPUTE CAL-NY-LOCAL-HOUR = WS-ZONE-MILLIS-OF-DAY / 3600000.
048100     COMPUTE WS-ZONE-MINUTE-REMAINDER =
048200         WS-ZONE-MILLIS-OF-DAY - (CAL-NY-LOCAL-HOUR * 3600000).
048300     COMPUTE CAL-NY-LOCAL-MINUTE =
048400         WS-ZONE-MINUTE-REMAINDER / 60000.
048500     COMPUTE WS-DOW-REMAINDER = WS-CIV-DAYS-SINCE-EPOCH + 4.
048600     COMPUTE WS-DOW-QUOTIENT = WS-DOW-REMAINDER / 7.
048700     COMPUTE CAL-NY-DAY-OF-WEEK =
048800         WS-DOW-REMAINDER - (WS-DOW-QUOTIENT * 7) + 1.
048900 5100-EXIT.
049000     EXIT.
049100*------------------------------------------------------------------*
049200*    MARKET CALENDAR -- SYDNEY NEVER TRADES SUNDAY, TRADES MONDAY  *
049300*    FROM 09:00 ON, AND TRADES EVERY OTHER DAY OF ITS WEEK         *
049400*    (TUE-SAT) SINCE THOSE ARE ALWAYS AFTER THAT WEEK'S MONDAY     *
049500*    OPEN.  NEW YORK                                              *
049600*    NEVER TRADES SATURDAY, TRADES FRIDAY UNTIL 17:00, AND        *
049700*    TRADES EVERY OTHER DAY (SUN-THU) SINCE THOSE ARE ALWAYS      *
049800*    BEFORE THAT WEEK'S FRIDAY CLOSE.  MARKET IS OPEN ONLY WHEN   *
049900*    BOTH SESSIONS SAY SO.                                       *
050000*------------------------------------------------------------------*
050100 6000-DECIDE-MARKET-STATUS.
050200*------------------------------------------------------------------*
050300     IF CAL-SYD-IS-SUNDAY
050400         SET WS-SYDNEY-SESSION-SHUT TO TRUE
050500     ELSE
050600         IF CAL-SYD-IS-MONDAY
050700             IF CAL-SYD-LOCAL-HOUR >= 9
050800                 SET WS-SYDNEY-SESSION-OPEN TO TRUE
050900             ELSE
051000                 SET WS-SYDNEY-SESSION-SHUT TO TRUE
051100             END-IF
051200         ELSE
051300             SET WS-SYDNEY-SESSION-OPEN TO TRUE
051400         END-IF
051500     END-IF.
051600     IF CAL-NY-IS-SATURDAY
051700         SET WS-NEWYORK-SESSION-SHUT TO TRUE
051800     ELSE
051900         IF CAL-NY-IS-FRIDAY
052000             IF CAL-NY-LOCAL-HOUR < 17
052100                 SET WS-NEWYORK-SESSION-OPEN TO TRUE
052200             ELSE
052300                 SET WS-NEWYORK-SESSION-SHUT TO TRUE
052400             END-IF
052500         ELSE
052600             SET WS-NEWYORK-SESSION-OPEN TO TRUE
052700         END-IF
052800     END-IF.
052900     IF WS-SYDNEY-SESSION-OPEN AND WS-NEWYORK-SESSION-OPEN
053000         SET CAL-MARKET-IS-OPEN TO TRUE
053100     ELSE
053200         SET CAL-MARKET-IS-CLOSED TO TRUE
053300     END-IF.
053400 6000-EXIT.
053500     EXIT.
053600*------------------------------------------------------------------*
053700*    UPSI-0 TRACE -- SHOWS THE CANDIDATE MILLIS, THE UTC CIVIL    *
053800*    YEAR AND BOTH ZONE OFFSETS IN PRINTABLE DIGITS RATHER THAN   *
053900*    THE PACKED COMP-3/BINARY BYTES THE WORK FIELDS ACTUALLY      *
054000*    CARRY.                                                       *
054100*------------------------------------------------------------------*
054200 7100-DEBUG-TRACE-DISPLAY.
054300*------------------------------------------------------------------*
054400     MOVE CAL-CANDIDATE-MILLIS-UTC TO WS-TRACE-MILLIS-COMP3.
054500     MOVE WS-TRACE-MILLIS-COMP3    TO WS-TRACE-MILLIS-DISPLAY.
054600     MOVE WS-CIV-YEAR               TO WS-YEAR-COMP-WORK.
054700     MOVE WS-YEAR-COMP-WORK         TO WS-YEAR-DISPLAY-WORK.
054800     DISPLAY 'FXB040 TRACE MILLIS: ' WS-TRACE-MILLIS-DISPLAY
054900         ' CCYY: ' WS-YEAR-DISPLAY-WORK.
055000     MOVE CAL-SYD-UTC-OFFSET-MIN TO WS-OFFSET-COMP-WORK.
055100     MOVE WS-OFFSET-COMP-WORK    TO WS-OFFSET-DISPLAY-WORK.
055200     DISPLAY 'FXB040 TRACE SYD-OFFSET-MIN: '
055300         WS-OFFSET-DISPLAY-WORK.
055400     MOVE CAL-NY-UTC-OFFSET-MIN TO WS-OFFSET-COMP-WORK.
055500     MOVE WS-OFFSET-COMP-WORK   TO WS-OFFSET-DISPLAY-WORK.
055600     DISPLAY 'FXB040 TRACE NY-OFFSET-MIN:  '
055700         WS-OFFSET-DISPLAY-WORK.
055800     MOVE WS-ZONE-LOCAL-SECONDS TO WS-SECONDS-DISPLAY-WORK.
055900     DISPLAY 'FXB040 TRACE ZONE-LOCAL-SECONDS: '
056000         WS-SECONDS-DISPLAY-WORK.
056100     PERFORM 7110-TRACE-ONE-DST-BOUNDARY THRU 7110-EXIT
056200         VARYING WS-DST-NDX FROM 1 BY 1
056300         UNTIL WS-DST-NDX > 4.
056400     PERFORM 7120-TRACE-ONE-CIV-COMPONENT THRU 7120-EXIT
056500         VARYING WS-CIV-NDX FROM 1 BY 1
056600         UNTIL WS-CIV-NDX > 3.
056700*------------------------------------------------------------------*
056800 7110-TRACE-ONE-DST-BOUNDARY.
056900*------------------------------------------------------------------*
057000     MOVE WS-DST-BOUNDARY-TABLE(WS-DST-NDX)
057100         TO WS-BOUNDARY-DISPLAY-WORK.
057200     DISPLAY 'FXB040 TRACE DST-BOUNDARY-DAYS: '
057300         WS-BOUNDARY-DISPLAY-WORK.
057400 7110-EXIT.
057500     EXIT.
057600*------------------------------------------------------------------*
057700 7120-TRACE-ONE-CIV-COMPONENT.
057800*------------------------------------------------------------------*
057900     MOVE WS-CIV-YMD-TABLE(WS-CIV-NDX)
058000         TO WS-BOUNDARY-DISPLAY-WORK.
058100     DISPLAY 'FXB040 TRACE CIV-YMD-COMPONENT: '
058200         WS-BOUNDARY-DISPLAY-WORK.
058300 7120-EXIT.
058400     EXIT.
058500*------------------------------------------------------------------*
058600 7000-DISPLAY-RESULT.
058700*------------------------------------------------------------------*
058800     MOVE CAL-CANDIDATE-MILLIS-UTC TO WS-RPT-MILLIS-EDIT.
058900     MOVE PARM-CANDIDATE-LABEL     TO WS-RPT-LABEL.
059000     MOVE CAL-SYD-DAY-OF-WEEK      TO WS-RPT-SYD-DOW-EDIT.
059100     MOVE CAL-SYD-LOCAL-HOUR       TO WS-RPT-SYD-HOUR-EDIT.
059200     MOVE CAL-NY-DAY-OF-WEEK       TO WS-RPT-NY-DOW-EDIT.
059300     MOVE CAL-NY-LOCAL-HOUR        TO WS-RPT-NY-HOUR-EDIT.
059400     MOVE CAL-MARKET-STATUS        TO WS-RPT-STATUS.
059500     DISPLAY WS-REPORT-LINE-AREA.
059600*------------------------------------------------------------------*
059700 9000-CLOSE-FILES.
059800*------------------------------------------------------------------*
059900     CLOSE FXB040-PARM-FILE.
