000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: FXCAL                                             *
000400*                                                                *
000500* DESCRIPTION: WEEKLY FX MARKET SESSION PARAMETERS.  THE FX WEEK *
000600*              RUNS SYDNEY-OPEN (MON 09:00 LOCAL) TO NEW-YORK-    *
000700*              CLOSE (FRI 17:00 LOCAL).  THIS LAYOUT HOLDS THE   *
000800*              DAY-OF-WEEK / LOCAL-HOUR BOUNDARIES AND THE       *
000900*              WORK FIELDS THE FXB040 STATUS CHECK MOVES EACH    *
001000*              CANDIDATE INSTANT'S LOCAL DAY/HOUR INTO.          *
001100*                                                                *
001200* ______________________________________________________________ *
001300*                                                                *
001400*           LENGTH   : GROUP ITEM, SEE FILLER BELOW.             *
001500*           PREFIX   : CAL.                                      *
001600*                                                                *
001700* MAINT: 04/02/22 RSANCHEZ  TK-4481 ORIGINAL LAYOUT.              *
001800******************************************************************
001900
002000 01  FXCAL-AREA.
002100     05  CAL-SYDNEY-OPEN-DAY        PIC S9(1) COMP VALUE +2.
002200     05  CAL-SYDNEY-OPEN-HOUR       PIC S9(2) COMP VALUE +9.
002300     05  CAL-NEWYORK-CLOSE-DAY      PIC S9(1) COMP VALUE +6.
002400     05  CAL-NEWYORK-CLOSE-HOUR     PIC S9(2) COMP VALUE +17.
002500     05  CAL-CANDIDATE-MILLIS-UTC   PIC S9(15) COMP-3.
002600     05  CAL-SYDNEY-LOCAL-DATA.
002700         10  CAL-SYD-DAY-OF-WEEK    PIC S9(1) COMP.
002800             88  CAL-SYD-IS-SUNDAY           VALUE +1.
002900             88  CAL-SYD-IS-MONDAY           VALUE +2.
003000             88  CAL-SYD-IS-SATURDAY         VALUE +7.
003100         10  CAL-SYD-LOCAL-HOUR     PIC S9(2) COMP.
003200         10  CAL-SYD-LOCAL-MINUTE   PIC S9(2) COMP.
003300         10  CAL-SYD-UTC-OFFSET-MIN PIC S9(4) COMP VALUE +660.
003400     05  CAL-NEWYORK-LOCAL-DATA.
003500         10  CAL-NY-DAY-OF-WEEK     PIC S9(1) COMP.
003600             88  CAL-NY-IS-FRIDAY            VALUE +6.
003700             88  CAL-NY-IS-SATURDAY          VALUE +7.
003800             88  CAL-NY-IS-SUNDAY            VALUE +1.
003900         10  CAL-NY-LOCAL-HOUR      PIC S9(2) COMP.
004000         10  CAL-NY-LOCAL-MINUTE    PIC S9(2) COMP.
004100         10  CAL-NY-UTC-OFFSET-MIN  PIC S9(4) COMP VALUE -300.
004200     05  CAL-DST-ACTIVE-SW          PIC X(01) VALUE 'N'.
004300         88  CAL-DST-IN-EFFECT               VALUE 'Y'.
004400         88  CAL-DST-NOT-IN-EFFECT           VALUE 'N'.
004500     05  CAL-MARKET-STATUS          PIC X(06) VALUE SPACES.
004600         88  CAL-MARKET-IS-OPEN              VALUE 'OPEN  '.
004700         88  CAL-MARKET-IS-CLOSED            VALUE 'CLOSED'.
004800     05  FILLER                     PIC X(12).
