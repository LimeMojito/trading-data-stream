000100******************************************************************
000200* PROGRAM:  FXB030                                               *
000300*           FX BAR PAGING EXTENSION WITH DAY-CACHE READ-THROUGH  *
000400******************************************************************
000500* MAINTENANCE LOG                                                *
000600* DATE      INIT  TICKET   DESCRIPTION                           *
000700* --------- ----  -------  --------------------------------------*
000800* 05/19/23  GP    TK-5041  ORIGINAL PROGRAM.  FORWARD PAGING ONLY *
000900*                          WITH A PER-DAY BAR CACHE FILE.         *
001000* 06/30/23  GP    TK-5070  ADDED BACKWARDS PAGING WITH THE        *
001100*                          BEGINNING-OF-TIME STOP CONDITION.      *
001200* 07/19/23  GP    TK-5042  SHARED THE BAR CSV EDIT PICTURE FIX    *
001300*                          FROM FXB020 (5 DECIMAL PLACES).        *
001400* 09/05/23  GP    TK-5095  ADDED THE IN-CORE INSERTION SORT FOR   *
001500*                          THE NATURAL-ORDER REBUILD ON BACKWARDS *
001600*                          PAGES -- WAS EMITTING OUT OF ORDER.    *
001700* 10/12/23  RS    TK-5150  CACHE HIT/MISS COUNTS NOW WRITTEN TO   *
001800*                          FXCACHCNT FOR THE FXB050 ROLLUP.       *
001900* 11/02/23  GP    TK-5192  SCALED-BINARY VOLUME DECODE PARAGRAPH  *
002000*                          ADDED FOR THE ARCHIVE VOLUME FIELDS.   *
002100* 01/30/24  RS    TK-5280  SURPLUS-BAR TRIM ON BACKWARDS PAGES    *
002200*                          WAS KEEPING THE OLDEST N, NOT NEWEST.  *
002300*                          FIXED THE TRIM INDEX MATH.             *
002400* 05/15/24  GP    TK-5340  WS-EDIT-PRICE-DISPLAY REDEFINED THE     *
002500*                          PACKED PRICE WORK FIELD WITH A DISPLAY *
002600*                          PICTURE -- SHOWED PACKED GARBAGE.       *
002700*                          NOW A SAME-USAGE COMP-3 RESCALE PLUS A  *
002800*                          GENUINE MOVE INTO THE EDIT FIELD.       *
002900* 06/21/24  GP    TK-5352  FXRTCK VOLUME FIELDS MOVED OFF COMP-1  *
003000*                          TO A SCALED BINARY COUNT -- COMP-1 IS  *
003100*                          NOT SUPPORTED ON THIS SHOP'S COMPILER. *
003200*                          DECODE PARAGRAPH REWRITTEN TO MATCH.   *
003300* 07/30/24  RS    TK-5357  TICK/BAR VALIDATION WAS NEVER CODED IN  *
003400*                          THIS PROGRAM -- A BAD TICK OR BUFFERED  *
003500*                          BAR COULD REACH THE CSV UNCHECKED.      *
003600*                          ADDED 4450-VALIDATE-TICK AND 6310-      *
003700*                          VALIDATE-BAR, WIRED TO ABEND THE RUN    *
003800*                          ON FAILURE.                             *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    FXB030.
004200 AUTHOR.        GERARDO PALLARES.
004300 INSTALLATION.  ZONDA FINANCIAL SYSTEMS.
004400 DATE-WRITTEN.  05/19/23.
004500 DATE-COMPILED.
004600 SECURITY.      NON-CONFIDENTIAL.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900*------------------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100*------------------------------------------------------------------*
005200 SOURCE-COMPUTER. IBM-3090.
005300 OBJECT-COMPUTER. IBM-3090.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS WS-HEX-DIGIT    IS '0' THRU '9' 'A' THRU 'F'
005700     UPSI-0 ON STATUS IS WS-DEBUG-TRACE-ON
005800     UPSI-1 ON STATUS IS WS-CACHE-BYPASS-SW.
005900*------------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100*------------------------------------------------------------------*
006200 FILE-CONTROL.
006300     SELECT FXB030-PARM-FILE ASSIGN TO FXB030PM
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS  IS WS-PARM-STATUS.
006600*
006700     SELECT FXB030-ARCHIVE-FILE ASSIGN TO WS-ARCHIVE-DSN
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE  IS SEQUENTIAL
007000         FILE STATUS  IS WS-ARCHIVE-STATUS.
007100*
007200     SELECT FXB030-CACHE-FILE ASSIGN TO WS-CACHE-DSN
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE  IS SEQUENTIAL
007500         FILE STATUS  IS WS-CACHE-STATUS.
007600*
007700     SELECT FXB030-CSV-FILE ASSIGN TO FXBARCSV
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS  IS WS-CSV-STATUS.
008000*
008100     SELECT FXB030-CACHCNT-FILE ASSIGN TO FXCACHCNT
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS  IS WS-CACHCNT-STATUS.
008400******************************************************************
008500 DATA DIVISION.
008600*------------------------------------------------------------------*
008700 FILE SECTION.
008800*------------------------------------------------------------------*
008900 FD  FXB030-PARM-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORDING MODE IS F.
009200 01  FXB030-PARM-RECORD.
009300     05  PARM-SYMBOL                PIC X(10).
009400     05  PARM-PERIOD-CODE           PIC X(03).
009500     05  PARM-ANCHOR-MILLIS         PIC 9(15).
009600     05  PARM-BAR-COUNT-REQUESTED   PIC 9(05).
009700     05  PARM-DIRECTION-CODE        PIC X(01).
009800         88  PARM-DIRECTION-FORWARD         VALUE 'F'.
009900         88  PARM-DIRECTION-BACKWARD        VALUE 'B'.
010000     05  FILLER                     PIC X(16).
010100*------------------------------------------------------------------*
010200 FD  FXB030-ARCHIVE-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 20 CHARACTERS
010500     RECORDING MODE IS F.
010600 01  FXB030-ARCHIVE-RECORD.
010700     COPY FXRTCK.
010800*------------------------------------------------------------------*
010900*    BAR-DAY CACHE -- ONE FIXED-WIDTH TEXT LINE PER BAR, UNEDITED   *
011000*    DISPLAY DIGITS SO THE LINE ROUND-TRIPS BY STRAIGHT MOVE ON     *
011100*    THE NEXT RUN'S READ-THROUGH CHECK (NOT THE COMMA CSV FORMAT,   *
011200*    WHICH IS FOR THE OPERATOR, NOT FOR REREADING).                 *
011300*------------------------------------------------------------------*
011400 FD  FXB030-CACHE-FILE
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 80 CHARACTERS
011700     RECORDING MODE IS F.
011800 01  FXB030-CACHE-RECORD.
011900     05  CL-START-MILLIS            PIC S9(15).
012000     05  CL-OPEN-PRICE               PIC S9(9).
012100     05  CL-HIGH-PRICE               PIC S9(9).
012200     05  CL-LOW-PRICE                PIC S9(9).
012300     05  CL-CLOSE-PRICE              PIC S9(9).
012400     05  FILLER                      PIC X(29).
012500*------------------------------------------------------------------*
012600 FD  FXB030-CSV-FILE
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 80 CHARACTERS
012900     RECORDING MODE IS F.
013000 01  FXB030-CSV-RECORD              PIC X(80).
013100*------------------------------------------------------------------*
013200 FD  FXB030-CACHCNT-FILE
013300     LABEL RECORDS ARE STANDARD
013400     RECORDING MODE IS F.
013500 01  FXB030-CACHCNT-RECORD.
013600     05  CACHCNT-LAYER-NAME         PIC X(20).
013700     05  CACHCNT-HIT-COUNT          PIC S9(9) COMP-3.
013800     05  CACHCNT-MISS-COUNT         PIC S9(9) COMP-3.
013900     05  FILLER                     PIC X(10).
014000*------------------------------------------------------------------*
014100 WORKING-STORAGE SECTION.
014200*------------------------------------------------------------------*
014300 01  WS-SWITCHES-MISC-FIELDS.
014400     05  WS-PARM-STATUS         PIC X(02) VALUE SPACES.
014500         88  WS-PARM-OK                  VALUE '00'.
014600     05  WS-ARCHIVE-STATUS      PIC X(02) VALUE SPACES.
014700         88  WS-ARCHIVE-OK               VALUE '00'.
014800         88  WS-ARCHIVE-EOF              VALUE '10'.
014900     05  WS-CACHE-STATUS        PIC X(02) VALUE SPACES.
015000         88  WS-CACHE-OK                 VALUE '00'.
015100         88  WS-CACHE-EOF                VALUE '10'.
015200         88  WS-CACHE-NOT-FOUND          VALUE '35'.
015300     05  WS-CSV-STATUS          PIC X(02) VALUE SPACES.
015400         88  WS-CSV-OK                   VALUE '00'.
015500     05  WS-CACHCNT-STATUS      PIC X(02) VALUE SPACES.
015600         88  WS-CACHCNT-OK               VALUE '00'.
015700     05  WS-DEBUG-TRACE-ON      PIC X(01) VALUE 'N'.
015800     05  WS-CACHE-BYPASS-SW     PIC X(01) VALUE 'N'.
015900         88  WS-CACHE-IS-BYPASSED        VALUE 'Y'.
016000     05  WS-ABORT-SW            PIC X(01) VALUE 'N'.
016100         88  WS-ABORT-REQUESTED          VALUE 'Y'.
016200     05  WS-VALIDATION-ERROR-SW PIC X(01) VALUE 'N'.
016300         88  WS-VALIDATION-FAILED        VALUE 'Y'.
016400     05  WS-BAR-OPEN-SW         PIC X(01) VALUE 'N'.
016500         88  WS-BAR-IS-OPEN              VALUE 'Y'.
016600     05  WS-BAR-RECORD-COUNT    PIC S9(9) COMP VALUE +0.
016700     05  WS-DAY-BAR-COUNT       PIC S9(7) COMP VALUE +0.
016800     05  WS-DAY-BAR-LIMIT       PIC S9(7) COMP VALUE +0.
016900     05  WS-DAY-LOOP-COUNT      PIC S9(5) COMP VALUE +0.
017000     05  WS-DAY-LOOP-LIMIT      PIC S9(5) COMP VALUE +0.
017100     05  WS-HOUR-LOOP-COUNT     PIC S9(5) COMP VALUE +0.
017200     05  WS-HOUR-LOOP-LIMIT     PIC S9(5) COMP VALUE +0.
017300     05  WS-DAY-START-MILLIS    PIC S9(15) COMP-3 VALUE +0.
017400     05  WS-HOUR-MILLIS         PIC S9(15) COMP-3 VALUE +0.
017500     05  WS-ARCHIVE-DSN         PIC X(60) VALUE SPACES.
017600     05  WS-CACHE-DSN           PIC X(60) VALUE SPACES.
017700     05  WS-PAGE-NUMBER         PIC S9(5) COMP VALUE +0.
017800     05  WS-PAGE-SPAN-MILLIS    PIC S9(15) COMP-3 VALUE +0.
017900     05  WS-WINDOW-START-MILLIS PIC S9(15) COMP-3 VALUE +0.
018000     05  WS-WINDOW-END-MILLIS   PIC S9(15) COMP-3 VALUE +0.
018100     05  WS-BARS-COLLECTED      PIC S9(5) COMP VALUE +0.
018200     05  WS-PAGE-LOOP-GUARD     PIC S9(5) COMP VALUE +0.
018300     05  WS-SORT-KEY-WORK       PIC S9(15) COMP-3 VALUE +0.
018400     05  FILLER                 PIC X(04).
018500*------------------------------------------------------------------*
018600*    EPOCH-TO-CIVIL WORK AREA -- SAME FORMULA AS FXB010/FXB020.    *
018700*------------------------------------------------------------------*
018800 01  WS-CIVIL-WORK-AREA.
018900     05  WS-CIV-DAYS-SINCE-EPOCH   PIC S9(9) COMP.
019000     05  WS-CIV-Z                  PIC S9(9) COMP.
019100     05  WS-CIV-ERA                PIC S9(9) COMP.
019200     05  WS-CIV-DOE                PIC S9(9) COMP.
019300     05  WS-CIV-YOE                PIC S9(9) COMP.
019400     05  WS-CIV-DOY                PIC S9(9) COMP.
019500     05  WS-CIV-MP                 PIC S9(9) COMP.
019600     05  WS-CIV-YEAR               PIC S9(9) COMP.
019700     05  WS-CIV-MONTH-1BASE        PIC S9(9) COMP.
019800     05  WS-CIV-DAY                PIC S9(9) COMP.
019900     05  FILLER                    PIC X(04).
020000*------------------------------------------------------------------*
020100 01  WS-CRITERIA-AREA.
020200     COPY FXCRIT.
020300 01  WS-CURRENT-PATH.
020400     COPY FXPATH.
020500 01  WS-DECODED-TICK.
020600     COPY FXTICK.
020700 01  WS-CURRENT-BAR.
020800     COPY FXBAR.
020900 01  WS-CSV-AREAS.
021000     COPY FXBRCSV.
021100 01  WS-CACHE-STATS-AREA.
021200     COPY FXCACHE.
021300*------------------------------------------------------------------*
021400 01  WS-VOLUME-DECODE-AREA.
021500*    TK-5352 -- RTK-ASK-VOLUME/RTK-BID-VOLUME ARE A SCALED BINARY*
021600*    COUNT (HUNDREDTHS OF A UNIT), NOT A COMP-1 FLOAT.  THE V9(2)*
021700*    REDEFINE BELOW REPOSITIONS THE IMPLIED DECIMAL WITHIN THE   *
021800*    SAME BINARY BYTES (NO USAGE CHANGE), THEN THE MOVE INTO     *
021900*    WS-VOL-SCALED-WORK DOES THE GENUINE BINARY-TO-PACKED        *
022000*    CONVERSION.                                                 *
022100     05  WS-VOL-COMP-WORK       PIC S9(9) COMP.
022200     05  WS-VOL-SCALED-REDEF REDEFINES WS-VOL-COMP-WORK
022300                                PIC S9(7)V9(2) COMP.
022400     05  WS-VOL-SCALED-WORK     PIC S9(9)V9(2) COMP-3.
022500     05  FILLER                 PIC X(04).
022600*------------------------------------------------------------------*
022700 01  WS-PRICE-EDIT-AREA.
022800*    PRICE POINTS CARRY 5 IMPLIED DECIMALS -- WS-EDIT-PRICE-       *
022900*    SCALED REDEFINES THE SAME PACKED BYTES WITH THE DECIMAL MOVED,*
023000*    THEN THE MOVE BELOW INTO THE BRC-/TKC- EDIT PICTURE DOES THE *
023100*    ACTUAL PACKED-TO-ZONED CONVERSION (TK-5340 -- REDEFINES DOES *
023200*    NOT CONVERT USAGE, SO THE OLD DISPLAY REDEFINE WAS GARBAGE). *
023300     05  WS-EDIT-PRICE-COMP3    PIC S9(9) COMP-3.
023400     05  WS-EDIT-PRICE-SCALED REDEFINES WS-EDIT-PRICE-COMP3
023500                                PIC S9(4)V9(5) COMP-3.
023600     05  FILLER                 PIC X(04).
023700*------------------------------------------------------------------*
023800*    PAGE-RESULT BUFFER -- HOLDS EVERY BAR SURFACED BY A BACKWARDS *
023900*    OR FORWARDS PAGE UNTIL THE FINAL SORT/TRIM/EMIT PASS.  200    *
024000*    ENTRIES COVERS 200 DAYS OF D1 BARS OR OVER A MONTH OF M5      *
024100*    BARS, WELL PAST ANY SANE SINGLE PAGE REQUEST FOR THIS SHOP.   *
024200*------------------------------------------------------------------*
024300 01  WS-BAR-BUFFER-CONTROL.
024400     05  WS-BUF-COUNT           PIC S9(5) COMP VALUE +0.
024500     05  WS-BUF-MAX             PIC S9(5) COMP VALUE +200.
024600     05  FILLER                 PIC X(04).
024700 01  WS-BAR-BUFFER-TABLE.
024800     05  WS-BUF-ENTRY OCCURS 200 TIMES
024900                       INDEXED BY WS-BUF-NDX, WS-BUF-NDX2.
025000         10  BUF-START-MILLIS   PIC S9(15) COMP-3.
025100         10  BUF-OPEN-PRICE     PIC S9(9) COMP-3.
025200         10  BUF-HIGH-PRICE     PIC S9(9) COMP-3.
025300         10  BUF-LOW-PRICE      PIC S9(9) COMP-3.
025400         10  BUF-CLOSE-PRICE    PIC S9(9) COMP-3.
025500         10  FILLER             PIC X(02).
025600******************************************************************
025700 PROCEDURE DIVISION.
025800*------------------------------------------------------------------*
025900 0000-MAIN-PARAGRAPH.
026000*------------------------------------------------------------------*
026100     PERFORM 1000-OPEN-FILES.
026200     PERFORM 1100-READ-PARM-CARD.
026300     PERFORM 1200-LOAD-PERIOD-TABLE.
026400     PERFORM 1300-LOOKUP-PERIOD.
026500     COMPUTE WS-PAGE-SPAN-MILLIS =
026600         PARM-BAR-COUNT-REQUESTED * CRT-PERIOD-MILLIS.
026700     IF PARM-DIRECTION-FORWARD
026800         PERFORM 2000-PAGE-FORWARD THRU 2000-EXIT
026900     ELSE
027000         PERFORM 3000-PAGE-BACKWARD THRU 3000-EXIT
027100     END-IF.
027200     IF NOT WS-ABORT-REQUESTED
027300         PERFORM 6000-SORT-BUFFER-ASCENDING
027400         PERFORM 6100-TRIM-SURPLUS-BARS
027500         PERFORM 6200-WRITE-CSV-HEADING
027600         PERFORM 6300-EMIT-BUFFERED-BARS THRU 6300-EXIT
027700             VARYING WS-BUF-NDX FROM 1 BY 1
027800             UNTIL WS-BUF-NDX > WS-BUF-COUNT
027900         PERFORM 6400-WRITE-CACHE-COUNTS
028000     END-IF.
028100     PERFORM 9000-CLOSE-FILES.
028200     DISPLAY 'FXB030 BAR RECORD COUNT:  ' WS-BAR-RECORD-COUNT.
028300     IF WS-ABORT-REQUESTED
028400         MOVE 16 TO RETURN-CODE
028500     END-IF.
028600     IF WS-VALIDATION-FAILED
028700         DISPLAY 'FXB030 ABEND - VALIDATION FAILURE IN TICK/BAR'
028800         MOVE 16 TO RETURN-CODE
028900     END-IF.
029000     GOBACK.
029100*------------------------------------------------------------------*
029200 1000-OPEN-FILES.
029300*------------------------------------------------------------------*
029400     OPEN INPUT  FXB030-PARM-FILE.
029500     OPEN OUTPUT FXB030-CSV-FILE.
029600     IF NOT WS-CSV-OK
029700         DISPLAY 'FXB030 OPEN ERROR - CSV FILE: ' WS-CSV-STATUS
029800         MOVE 16 TO RETURN-CODE
029900         GOBACK
030000     END-IF.
030100     OPEN OUTPUT FXB030-CACHCNT-FILE.
030200     IF NOT WS-CACHCNT-OK
030300         DISPLAY 'FXB030 OPEN ERROR - CACHE COUNT FILE: '
030400             WS-CACHCNT-STATUS
030500         MOVE 16 TO RETURN-CODE
030600         GOBACK
030700     END-IF.
030800     MOVE 'BARDAYCACHE'          TO CSH-LAYER-NAME(1).
030900     MOVE 1                      TO CSH-LAYER-COUNT.
031000*------------------------------------------------------------------*
031100 1100-READ-PARM-CARD.
031200*------------------------------------------------------------------*
031300     READ FXB030-PARM-FILE
031400         AT END
031500             DISPLAY 'FXB030 ABEND - NO PARAMETER CARD PRESENT'
031600             MOVE 16 TO RETURN-CODE
031700             GOBACK
031800     END-READ.
031900     MOVE PARM-SYMBOL       TO PTH-SYMBOL BAR-SYMBOL.
032000     MOVE PARM-PERIOD-CODE  TO CRT-PERIOD-CODE BAR-PERIOD.
032100*------------------------------------------------------------------*
032200 1200-LOAD-PERIOD-TABLE.
032300*------------------------------------------------------------------*
032400     PERFORM 1210-LOAD-ONE-PERIOD THRU 1210-EXIT
032500         VARYING CRT-PRD-NDX FROM 1 BY 1
032600         UNTIL CRT-PRD-NDX > 7.
032700*------------------------------------------------------------------*
032800 1210-LOAD-ONE-PERIOD.
032900*------------------------------------------------------------------*
033000     MOVE CRT-LOAD-CODE(CRT-PRD-NDX)
033100                        TO CRT-PRD-CODE(CRT-PRD-NDX).
033200     MOVE CRT-LOAD-MINUTES(CRT-PRD-NDX)
033300                        TO CRT-PRD-MINUTES(CRT-PRD-NDX).
033400     MOVE CRT-LOAD-MILLIS(CRT-PRD-NDX)
033500                        TO CRT-PRD-MILLIS(CRT-PRD-NDX).
033600     MOVE CRT-LOAD-RANK(CRT-PRD-NDX)
033700                        TO CRT-PRD-RANK(CRT-PRD-NDX).
033800 1210-EXIT.
033900     EXIT.
034000*------------------------------------------------------------------*
034100 1300-LOOKUP-PERIOD.
034200*------------------------------------------------------------------*
034300     SET CRT-PERIOD-NOT-FOUND TO TRUE.
034400     PERFORM 1310-TEST-ONE-PERIOD THRU 1310-EXIT
034500         VARYING CRT-PRD-NDX FROM 1 BY 1
034600         UNTIL CRT-PRD-NDX > 7.
034700     IF CRT-PERIOD-NOT-FOUND
034800         DISPLAY 'FXB030 ABEND - UNKNOWN PERIOD CODE: '
034900             CRT-PERIOD-CODE
035000         MOVE 16 TO RETURN-CODE
035100         GOBACK
035200     END-IF.
035300     COMPUTE WS-DAY-BAR-LIMIT = 1440 / CRT-PERIOD-MINUTES.
035400*------------------------------------------------------------------*
035500 1310-TEST-ONE-PERIOD.
035600*------------------------------------------------------------------*
035700     IF CRT-PRD-CODE(CRT-PRD-NDX) = CRT-PERIOD-CODE
035800         MOVE CRT-PRD-MILLIS(CRT-PRD-NDX)  TO CRT-PERIOD-MILLIS
035900         MOVE CRT-PRD-RANK(CRT-PRD-NDX)    TO CRT-PERIOD-RANK
036000         MOVE CRT-PRD-MINUTES(CRT-PRD-NDX) TO CRT-PERIOD-MINUTES
036100         SET CRT-PERIOD-FOUND TO TRUE
036200     END-IF.
036300 1310-EXIT.
036400     EXIT.
036500*------------------------------------------------------------------*
036600*    FORWARD PAGING -- PAGE I SEARCHES [ANCHOR+I*SPAN,               *
036700*    ANCHOR+(I+1)*SPAN) UNTIL N BARS ARE COLLECTED.                 *
036800*------------------------------------------------------------------*
036900 2000-PAGE-FORWARD.
037000*------------------------------------------------------------------*
037100     MOVE 0 TO WS-PAGE-NUMBER WS-BARS-COLLECTED WS-PAGE-LOOP-GUARD.
037200     PERFORM 2100-FORWARD-PAGE-STEP THRU 2100-EXIT
037300         UNTIL WS-BARS-COLLECTED >= PARM-BAR-COUNT-REQUESTED
037400         OR WS-PAGE-LOOP-GUARD > 500
037500         OR WS-ABORT-REQUESTED.
037600 2000-EXIT.
037700     EXIT.
037800*------------------------------------------------------------------*
037900 2100-FORWARD-PAGE-STEP.
038000*------------------------------------------------------------------*
038100     COMPUTE WS-WINDOW-START-MILLIS =
038200         PARM-ANCHOR-MILLIS + (WS-PAGE-NUMBER * WS-PAGE-SPAN-MILLIS).
038300     COMPUTE WS-WINDOW-END-MILLIS =
038400         WS-WINDOW-START-MILLIS + WS-PAGE-SPAN-MILLIS - 1.
038500     PERFORM 4000-SEARCH-WINDOW THRU 4000-EXIT.
038600     ADD 1 TO WS-PAGE-NUMBER.
038700     ADD 1 TO WS-PAGE-LOOP-GUARD.
038800 2100-EXIT.
038900     EXIT.
039000*------------------------------------------------------------------*
039100*    BACKWARDS PAGING -- STEP EARLIER IN TIME, STOP (FINAL         *
039200*    SEARCH) WHEN THE NEXT PAGE WOULD PRECEDE THE BEGINNING OF      *
039300*    TIME, THEN TRIM TO THE NEWEST N BARS.                          *
039400*------------------------------------------------------------------*
039500 3000-PAGE-BACKWARD.
039600*------------------------------------------------------------------*
039700     MOVE 0 TO WS-PAGE-NUMBER WS-BARS-COLLECTED WS-PAGE-LOOP-GUARD.
039800     PERFORM 3100-BACKWARD-PAGE-STEP THRU 3100-EXIT
039900         UNTIL WS-PAGE-LOOP-GUARD > 500 OR WS-ABORT-REQUESTED.
040000 3000-EXIT.
040100     EXIT.
040200*------------------------------------------------------------------*
040300 3100-BACKWARD-PAGE-STEP.
040400*------------------------------------------------------------------*
040500     COMPUTE WS-WINDOW-END-MILLIS =
040600         PARM-ANCHOR-MILLIS - (WS-PAGE-NUMBER * WS-PAGE-SPAN-MILLIS)
040700         - 1.
040800     COMPUTE WS-WINDOW-START-MILLIS =
040900         WS-WINDOW-END-MILLIS - WS-PAGE-SPAN-MILLIS + 1.
041000     ADD 1 TO WS-PAGE-LOOP-GUARD.
041100     IF WS-WINDOW-START-MILLIS < CRT-BEGIN-OF-TIME-MILLIS
041200         MOVE CRT-BEGIN-OF-TIME-MILLIS TO WS-WINDOW-START-MILLIS
041300         PERFORM 4000-SEARCH-WINDOW THRU 4000-EXIT
041400         MOVE 501 TO WS-PAGE-LOOP-GUARD
041500     ELSE
041600         PERFORM 4000-SEARCH-WINDOW THRU 4000-EXIT
041700         ADD 1 TO WS-PAGE-NUMBER
041800         IF WS-BARS-COLLECTED >= PARM-BAR-COUNT-REQUESTED
041900             MOVE 501 TO WS-PAGE-LOOP-GUARD
042000         END-IF
042100     END-IF.
042200 3100-EXIT.
042300     EXIT.
042400*------------------------------------------------------------------*
042500*    DAY RANGE OVER ONE PAGE WINDOW, WITH THE NORMALIZED CRITERIA   *
042600*    TRIM FILTER APPLIED AS EACH DAY'S BARS COME BACK.              *
042700*------------------------------------------------------------------*
042800 4000-SEARCH-WINDOW.
042900*------------------------------------------------------------------*
043000     COMPUTE WS-DAY-START-MILLIS =
043100         (WS-WINDOW-START-MILLIS / 86400000) * 86400000.
043200     COMPUTE WS-DAY-LOOP-LIMIT =
043300         ((WS-WINDOW-END-MILLIS / 86400000) -
043400          (WS-WINDOW-START-MILLIS / 86400000)) + 1.
043500     PERFORM 4100-PROCESS-ONE-DAY THRU 4100-EXIT
043600         VARYING WS-DAY-LOOP-COUNT FROM 1 BY 1
043700         UNTIL WS-DAY-LOOP-COUNT > WS-DAY-LOOP-LIMIT
043800         OR WS-ABORT-REQUESTED.
043900 4000-EXIT.
044000     EXIT.
044100*------------------------------------------------------------------*
044200 4100-PROCESS-ONE-DAY.
044300*------------------------------------------------------------------*
044400     MOVE 0 TO WS-DAY-BAR-COUNT.
044500     COMPUTE WS-HOUR-MILLIS =
044600         WS-DAY-START-MILLIS +
044700         ((WS-DAY-LOOP-COUNT - 1) * 86400000).
044800     PERFORM 4110-DECOMPOSE-HOUR-INTO-PATH.
044900     PERFORM 4120-BUILD-CACHE-DSN.
045000     OPEN INPUT FXB030-CACHE-FILE.
045100     IF WS-CACHE-OK
045200         ADD 1 TO CSH-HIT-COUNT(1)
045300         PERFORM 4200-READ-CACHE-RECORD
045400         PERFORM 4210-BUFFER-CACHED-BAR
045500             UNTIL WS-CACHE-EOF
045600         CLOSE FXB030-CACHE-FILE
045700     ELSE
045800         ADD 1 TO CSH-MISS-COUNT(1)
045900         PERFORM 4300-AGGREGATE-DAY-FROM-ARCHIVE THRU 4300-EXIT
046000     END-IF.
046100     IF WS-DAY-BAR-COUNT > WS-DAY-BAR-LIMIT
046200         DISPLAY 'FXB030 ABEND - UNEXPECTED NUMBER OF BARS '
046300             WS-DAY-BAR-COUNT
046400         SET WS-ABORT-REQUESTED TO TRUE
046500     END-IF.
046600 4100-EXIT.
046700     EXIT.
046800*------------------------------------------------------------------*
046900*    SAME PROLEPTIC-GREGORIAN EPOCH-TO-CIVIL FORMULA AS FXB010.    *
047000*------------------------------------------------------------------*
047100 4110-DECOMPOSE-HOUR-INTO-PATH.
047200*------------------------------------------------------------------*
047300     MOVE WS-HOUR-MILLIS TO PTH-HOUR-START-MILLIS.
047400     COMPUTE WS-CIV-DAYS-SINCE-EPOCH = WS-HOUR-MILLIS / 86400000.
047500     COMPUTE PTH-HOUR =
047600         (WS-HOUR-MILLIS -
047700          (WS-CIV-DAYS-SINCE-EPOCH * 86400000)) / 3600000.
047800     COMPUTE WS-CIV-Z = WS-CIV-DAYS-SINCE-EPOCH + 719468.
047900     COMPUTE WS-CIV-ERA = WS-CIV-Z / 146097.
048000     COMPUTE WS-CIV-DOE = WS-CIV-Z - (WS-CIV-ERA * 146097).
048100     COMPUTE WS-CIV-YOE =
048200         (WS-CIV-DOE
048300          - (WS-CIV-DOE / 1460)
048400          + (WS-CIV-DOE / 36524)
048500          - (WS-CIV-DOE / 146096)) / 365.
048600     COMPUTE WS-CIV-YEAR = WS-CIV-YOE + (WS-CIV-ERA * 400).
048700     COMPUTE WS-CIV-DOY =
048800         WS-CIV-DOE -
048900         ((365 * WS-CIV-YOE) + (WS-CIV-YOE / 4)
049000          - (WS-CIV-YOE / 100)).
049100     COMPUTE WS-CIV-MP = ((5 * WS-CIV-DOY) + 2) / 153.
049200     COMPUTE WS-CIV-DAY =
049300         WS-CIV-DOY - (((153 * WS-CIV-MP) + 2) / 5) + 1.
049400     IF WS-CIV-MP < 10
049500         COMPUTE WS-CIV-MONTH-1BASE = WS-CIV-MP + 3
049600     ELSE
049700         COMPUTE WS-CIV-MONTH-1BASE = WS-CIV-MP - 9
049800     END-IF.
049900     IF WS-CIV-MONTH-1BASE <= 2
050000         COMPUTE WS-CIV-YEAR = WS-CIV-YEAR + 1
050100     END-IF.
050200     MOVE WS-CIV-YEAR              TO PTH-YEAR.
050300     COMPUTE PTH-MONTH-ZEROBASE = WS-CIV-MONTH-1BASE - 1.
050400     MOVE WS-CIV-DAY                TO PTH-DAY.
050500*------------------------------------------------------------------*
050600 4120-BUILD-CACHE-DSN.
050700*------------------------------------------------------------------*
050800     MOVE SPACES TO WS-CACHE-DSN.
050900     STRING PTH-SYMBOL       DELIMITED BY SPACE
051000            '-'              DELIMITED BY SIZE
051100            CRT-PERIOD-CODE  DELIMITED BY SPACE
051200            '-'              DELIMITED BY SIZE
051300            PTH-YEAR         DELIMITED BY SIZE
051400            PTH-MONTH-ZEROBASE DELIMITED BY SIZE
051500            PTH-DAY          DELIMITED BY SIZE
051600            '.BARDAY'        DELIMITED BY SIZE
051700       INTO WS-CACHE-DSN
051800     END-STRING.
051900*------------------------------------------------------------------*
052000 4200-READ-CACHE-RECORD.
052100*------------------------------------------------------------------*
052200     READ FXB030-CACHE-FILE
052300         AT END
052400             SET WS-CACHE-EOF TO TRUE
052500     END-READ.
052600     IF NOT WS-CACHE-EOF
052700         MOVE CL-START-MILLIS TO BAR-START-MILLIS-UTC
052800         MOVE CL-OPEN-PRICE   TO BAR-OPEN-PRICE
052900         MOVE CL-HIGH-PRICE   TO BAR-HIGH-PRICE
053000         MOVE CL-LOW-PRICE    TO BAR-LOW-PRICE
053100         MOVE CL-CLOSE-PRICE  TO BAR-CLOSE-PRICE
053200     END-IF.
053300*------------------------------------------------------------------*
053400 4210-BUFFER-CACHED-BAR.
053500*------------------------------------------------------------------*
053600     IF BAR-START-MILLIS-UTC >= WS-WINDOW-START-MILLIS
053700         AND BAR-START-MILLIS-UTC <= WS-WINDOW-END-MILLIS
053800         PERFORM 5000-APPEND-BAR-TO-BUFFER
053900     END-IF.
054000     PERFORM 4200-READ-CACHE-RECORD.
054100*------------------------------------------------------------------*
054200*    CACHE MISS -- AGGREGATE THE WHOLE DAY FROM THE ARCHIVE AND     *
054300*    REFRESH THE CACHE FILE FOR NEXT TIME.                          *
054400*------------------------------------------------------------------*
054500 4300-AGGREGATE-DAY-FROM-ARCHIVE.
054600*------------------------------------------------------------------*
054700     OPEN OUTPUT FXB030-CACHE-FILE.
054800     SET WS-BAR-IS-OPEN TO FALSE.
054900     PERFORM 4400-PROCESS-EACH-HOUR THRU 4400-EXIT
055000         VARYING WS-HOUR-LOOP-COUNT FROM 1 BY 1
055100         UNTIL WS-HOUR-LOOP-COUNT > 24.
055200     IF WS-BAR-IS-OPEN
055300         PERFORM 4500-WRITE-CACHE-AND-BUFFER
055400         SET WS-BAR-IS-OPEN TO FALSE
055500     END-IF.
055600     CLOSE FXB030-CACHE-FILE.
055700 4300-EXIT.
055800     EXIT.
055900*------------------------------------------------------------------*
056000 4400-PROCESS-EACH-HOUR.
056100*------------------------------------------------------------------*
056200     PERFORM 4110-DECOMPOSE-HOUR-INTO-PATH.
056300     MOVE SPACES TO WS-ARCHIVE-DSN.
056400     STRING PTH-SYMBOL       DELIMITED BY SPACE
056500            '/'              DELIMITED BY SIZE
056600            PTH-YEAR         DELIMITED BY SIZE
056700            '/'              DELIMITED BY SIZE
056800            PTH-MONTH-ZEROBASE DELIMITED BY SIZE
056900            '/'              DELIMITED BY SIZE
057000            PTH-DAY          DELIMITED BY SIZE
057100            '/'              DELIMITED BY SIZE
057200            PTH-HOUR         DELIMITED BY SIZE
057300            PTH-SUFFIX       DELIMITED BY SPACE
057400       INTO WS-ARCHIVE-DSN
057500     END-STRING.
057600     OPEN INPUT FXB030-ARCHIVE-FILE.
057700     IF WS-ARCHIVE-OK
057800         PERFORM 4410-READ-ARCHIVE-RECORD
057900         PERFORM 4420-DECODE-AND-AGGREGATE THRU 4420-EXIT
058000             UNTIL WS-ARCHIVE-EOF
058100         CLOSE FXB030-ARCHIVE-FILE
058200     END-IF.
058300     ADD 3600000 TO WS-HOUR-MILLIS.
058400 4400-EXIT.
058500     EXIT.
058600*------------------------------------------------------------------*
058700 4410-READ-ARCHIVE-RECORD.
058800*------------------------------------------------------------------*
058900     READ FXB030-ARCHIVE-FILE
059000         AT END
059100             SET WS-ARCHIVE-EOF TO TRUE
059200     END-READ.
059300*------------------------------------------------------------------*
059400 4420-DECODE-AND-AGGREGATE.
059500*------------------------------------------------------------------*
059600     COMPUTE TCK-MILLIS-UTC =
059700         WS-HOUR-MILLIS + RTK-TIME-OFFSET-MS.
059800     MOVE PTH-SYMBOL          TO TCK-SYMBOL.
059900     MOVE RTK-ASK-PRICE       TO TCK-ASK-PRICE.
060000     MOVE RTK-BID-PRICE       TO TCK-BID-PRICE.
060100     MOVE RTK-ASK-VOLUME      TO WS-VOL-COMP-WORK.
060200     PERFORM 4430-DECODE-VOLUME.
060300     MOVE WS-VOL-SCALED-WORK  TO TCK-ASK-VOLUME.
060400     MOVE RTK-BID-VOLUME      TO WS-VOL-COMP-WORK.
060500     PERFORM 4430-DECODE-VOLUME.
060600     MOVE WS-VOL-SCALED-WORK  TO TCK-BID-VOLUME.
060700     MOVE 'HISTORICAL'        TO TCK-SOURCE.
060800     PERFORM 4450-VALIDATE-TICK.
060900     IF NOT WS-VALIDATION-FAILED
061000         COMPUTE CRT-TICK-WINDOW-START =
061100             (TCK-MILLIS-UTC / CRT-PERIOD-MILLIS) * CRT-PERIOD-MILLIS.
061200         IF NOT WS-BAR-IS-OPEN
061300             PERFORM 4440-OPEN-NEW-BAR
061400         ELSE
061500             IF TCK-MILLIS-UTC > BAR-END-MILLIS-UTC
061600                 PERFORM 4500-WRITE-CACHE-AND-BUFFER
061700                 PERFORM 4440-OPEN-NEW-BAR
061800             END-IF
061900         END-IF
062000         MOVE TCK-BID-PRICE TO BAR-CLOSE-PRICE
062100         IF TCK-BID-PRICE > BAR-HIGH-PRICE
062200             MOVE TCK-BID-PRICE TO BAR-HIGH-PRICE
062300         END-IF
062400         IF TCK-BID-PRICE < BAR-LOW-PRICE
062500             MOVE TCK-BID-PRICE TO BAR-LOW-PRICE
062600         END-IF
062700         IF TCK-SOURCE NOT = BAR-SOURCE
062800             MOVE 'HISTORICAL' TO BAR-SOURCE
062900         END-IF
063000         ADD 1 TO BAR-TICK-COUNT
063100     END-IF.
063200     PERFORM 4410-READ-ARCHIVE-RECORD.
063300 4420-EXIT.
063400     EXIT.
063500*------------------------------------------------------------------*
063600 4430-DECODE-VOLUME.
063700*------------------------------------------------------------------*
063800     MOVE WS-VOL-SCALED-REDEF TO WS-VOL-SCALED-WORK.
063900*------------------------------------------------------------------*
064000 4440-OPEN-NEW-BAR.
064100*------------------------------------------------------------------*
064200     MOVE CRT-TICK-WINDOW-START  TO BAR-START-MILLIS-UTC.
064300     COMPUTE BAR-END-MILLIS-UTC =
064400         CRT-TICK-WINDOW-START + CRT-PERIOD-MILLIS - 1.
064500     MOVE TCK-BID-PRICE          TO BAR-OPEN-PRICE.
064600     MOVE TCK-BID-PRICE          TO BAR-HIGH-PRICE.
064700     MOVE TCK-BID-PRICE          TO BAR-LOW-PRICE.
064800     MOVE TCK-SOURCE             TO BAR-SOURCE.
064900     MOVE 0                      TO BAR-TICK-COUNT.
065000     SET WS-BAR-IS-OPEN TO TRUE.
065100*------------------------------------------------------------------*
065200*    TICK VALIDATION -- SYMBOL LEN >= 6, PRICES >= 1, VOLUMES >= 0, *
065300*    MILLIS >= 0 (TK-5357).  SAME RULE AS FXB010/FXB020'S          *
065400*    VALIDATE-TICK PARAGRAPHS -- SYMBOL(6:1) = SPACE CATCHES       *
065500*    ANYTHING SHORTER THAN 6 CHARACTERS.                           *
065600*------------------------------------------------------------------*
065700 4450-VALIDATE-TICK.
065800*------------------------------------------------------------------*
065900     IF TCK-SYMBOL(6:1) = SPACE
066000         SET WS-VALIDATION-FAILED TO TRUE
066100     END-IF.
066200     IF TCK-ASK-PRICE < 1 OR TCK-BID-PRICE < 1
066300         SET WS-VALIDATION-FAILED TO TRUE
066400     END-IF.
066500     IF TCK-ASK-VOLUME < 0 OR TCK-BID-VOLUME < 0
066600         SET WS-VALIDATION-FAILED TO TRUE
066700     END-IF.
066800     IF TCK-MILLIS-UTC < 0
066900         SET WS-VALIDATION-FAILED TO TRUE
067000     END-IF.
067100*------------------------------------------------------------------*
067200 4500-WRITE-CACHE-AND-BUFFER.
067300*------------------------------------------------------------------*
067400     IF BAR-TICK-COUNT > 0
067500         MOVE BAR-START-MILLIS-UTC TO CL-START-MILLIS
067600         MOVE BAR-OPEN-PRICE       TO CL-OPEN-PRICE
067700         MOVE BAR-HIGH-PRICE       TO CL-HIGH-PRICE
067800         MOVE BAR-LOW-PRICE        TO CL-LOW-PRICE
067900         MOVE BAR-CLOSE-PRICE      TO CL-CLOSE-PRICE
068000         WRITE FXB030-CACHE-RECORD
068100         ADD 1 TO WS-DAY-BAR-COUNT
068200         IF BAR-START-MILLIS-UTC >= WS-WINDOW-START-MILLIS
068300             AND BAR-START-MILLIS-UTC <= WS-WINDOW-END-MILLIS
068400             PERFORM 5000-APPEND-BAR-TO-BUFFER
068500         END-IF
068600     END-IF.
068700*------------------------------------------------------------------*
068800 5000-APPEND-BAR-TO-BUFFER.
068900*------------------------------------------------------------------*
069000     IF WS-BUF-COUNT < WS-BUF-MAX
069100         ADD 1 TO WS-BUF-COUNT
069200         SET WS-BUF-NDX TO WS-BUF-COUNT
069300         MOVE BAR-START-MILLIS-UTC TO BUF-START-MILLIS(WS-BUF-NDX)
069400         MOVE BAR-OPEN-PRICE       TO BUF-OPEN-PRICE(WS-BUF-NDX)
069500         MOVE BAR-HIGH-PRICE       TO BUF-HIGH-PRICE(WS-BUF-NDX)
069600         MOVE BAR-LOW-PRICE        TO BUF-LOW-PRICE(WS-BUF-NDX)
069700         MOVE BAR-CLOSE-PRICE      TO BUF-CLOSE-PRICE(WS-BUF-NDX)
069800         ADD 1 TO WS-BARS-COLLECTED
069900     END-IF.
070000*------------------------------------------------------------------*
070100*    NATURAL ORDER ON A SINGLE SYMBOL/PERIOD REDUCES TO START-     *
070200*    MILLIS ASCENDING -- A HAND-ROLLED INSERTION SORT SINCE THE     *
070300*    BUFFER NEVER HOLDS MORE THAN WS-BUF-MAX ENTRIES.               *
070400*------------------------------------------------------------------*
070500 6000-SORT-BUFFER-ASCENDING.
070600*------------------------------------------------------------------*
070700     PERFORM 6005-INSERTION-STEP THRU 6005-EXIT
070800         VARYING WS-BUF-NDX FROM 2 BY 1
070900         UNTIL WS-BUF-NDX > WS-BUF-COUNT.
071000*------------------------------------------------------------------*
071100 6005-INSERTION-STEP.
071200*------------------------------------------------------------------*
071300     MOVE BUF-START-MILLIS(WS-BUF-NDX) TO WS-SORT-KEY-WORK.
071400     SET WS-BUF-NDX2 TO WS-BUF-NDX.
071500     PERFORM 6010-SHIFT-ONE-SLOT
071600         UNTIL WS-BUF-NDX2 = 1
071700         OR BUF-START-MILLIS(WS-BUF-NDX2 - 1)
071800            NOT > WS-SORT-KEY-WORK.
071900 6005-EXIT.
072000     EXIT.
072100*------------------------------------------------------------------*
072200 6010-SHIFT-ONE-SLOT.
072300*------------------------------------------------------------------*
072400     MOVE BUF-START-MILLIS(WS-BUF-NDX2 - 1)
072500                            TO BUF-START-MILLIS(WS-BUF-NDX2).
072600     MOVE BUF-OPEN-PRICE(WS-BUF-NDX2 - 1)
072700                            TO BUF-OPEN-PRICE(WS-BUF-NDX2).
072800     MOVE BUF-HIGH-PRICE(WS-BUF-NDX2 - 1)
072900                            TO BUF-HIGH-PRICE(WS-BUF-NDX2).
073000     MOVE BUF-LOW-PRICE(WS-BUF-NDX2 - 1)
073100                            TO BUF-LOW-PRICE(WS-BUF-NDX2).
073200     MOVE BUF-CLOSE-PRICE(WS-BUF-NDX2 - 1)
073300                            TO BUF-CLOSE-PRICE(WS-BUF-NDX2).
073400     SET WS-BUF-NDX2 DOWN BY 1.
073500     MOVE WS-SORT-KEY-WORK TO BUF-START-MILLIS(WS-BUF-NDX2).
073600*------------------------------------------------------------------*
073700*    BACKWARD-PAGE TRIM -- DROP THE OLDEST SURPLUS SO AT MOST N     *
073800*    NEWEST BARS REMAIN (FORWARD PAGES NEVER OVERFILL, SO THIS IS   *
073900*    A NO-OP THERE).                                                *
074000*------------------------------------------------------------------*
074100 6100-TRIM-SURPLUS-BARS.
074200*------------------------------------------------------------------*
074300     IF WS-BUF-COUNT > PARM-BAR-COUNT-REQUESTED
074400         COMPUTE WS-PAGE-LOOP-GUARD =
074500             WS-BUF-COUNT - PARM-BAR-COUNT-REQUESTED
074600         PERFORM 6110-SHIFT-TRIM-SLOT THRU 6110-EXIT
074700             VARYING WS-BUF-NDX FROM 1 BY 1
074800             UNTIL WS-BUF-NDX > WS-BUF-COUNT - WS-PAGE-LOOP-GUARD
074900         COMPUTE WS-BUF-COUNT = WS-BUF-COUNT - WS-PAGE-LOOP-GUARD
075000     END-IF.
075100*------------------------------------------------------------------*
075200 6110-SHIFT-TRIM-SLOT.
075300*------------------------------------------------------------------*
075400     COMPUTE WS-BUF-NDX2 = WS-BUF-NDX + WS-PAGE-LOOP-GUARD.
075500     MOVE BUF-START-MILLIS(WS-BUF-NDX2)  TO BUF-START-MILLIS(WS-BUF-NDX).
075600     MOVE BUF-OPEN-PRICE(WS-BUF-NDX2)    TO BUF-OPEN-PRICE(WS-BUF-NDX).
075700     MOVE BUF-HIGH-PRICE(WS-BUF-NDX2)    TO BUF-HIGH-PRICE(WS-BUF-NDX).
075800     MOVE BUF-LOW-PRICE(WS-BUF-NDX2)     TO BUF-LOW-PRICE(WS-BUF-NDX).
075900     MOVE BUF-CLOSE-PRICE(WS-BUF-NDX2)   TO BUF-CLOSE-PRICE(WS-BUF-NDX).
076000 6110-EXIT.
076100     EXIT.
076200*------------------------------------------------------------------*
076300 6200-WRITE-CSV-HEADING.
076400*------------------------------------------------------------------*
076500     MOVE FXBRCSV-HEADING-LINE TO FXB030-CSV-RECORD.
076600     WRITE FXB030-CSV-RECORD.
076700*------------------------------------------------------------------*
076800*    BAR CSV WRITE (TK-5357).  EVERY BUFFERED BAR IS NOW RUN       *
076900*    THROUGH 6310-VALIDATE-BAR, PER THE "EMITTED BARS ARE          *
077000*    VALIDATED LIKE INPUT RECORDS" RULE -- A FAILURE ABENDS THE    *
077100*    RUN THE SAME WAY A BAD INPUT TICK DOES.                       *
077200*------------------------------------------------------------------*
077300 6300-EMIT-BUFFERED-BARS.
077400*------------------------------------------------------------------*
077500     PERFORM 6310-VALIDATE-BAR.
077600     IF NOT WS-VALIDATION-FAILED
077700         MOVE BUF-START-MILLIS(WS-BUF-NDX) TO BRC-START-MILLIS-UTC
077800         MOVE BAR-SYMBOL                   TO BRC-SYMBOL
077900         MOVE BAR-PERIOD                   TO BRC-PERIOD
078000         MOVE BUF-OPEN-PRICE(WS-BUF-NDX)   TO WS-EDIT-PRICE-COMP3
078100         MOVE WS-EDIT-PRICE-SCALED         TO BRC-OPEN-PRICE
078200         MOVE BUF-HIGH-PRICE(WS-BUF-NDX)   TO WS-EDIT-PRICE-COMP3
078300         MOVE WS-EDIT-PRICE-SCALED         TO BRC-HIGH-PRICE
078400         MOVE BUF-LOW-PRICE(WS-BUF-NDX)    TO WS-EDIT-PRICE-COMP3
078500         MOVE WS-EDIT-PRICE-SCALED         TO BRC-LOW-PRICE
078600         MOVE BUF-CLOSE-PRICE(WS-BUF-NDX)  TO WS-EDIT-PRICE-COMP3
078700         MOVE WS-EDIT-PRICE-SCALED         TO BRC-CLOSE-PRICE
078800         MOVE FXBRCSV-DETAIL-LINE          TO FXB030-CSV-RECORD
078900         WRITE FXB030-CSV-RECORD
079000         ADD 1 TO WS-BAR-RECORD-COUNT
079100     END-IF.
079200 6300-EXIT.
079300     EXIT.
079400*------------------------------------------------------------------*
079500*    BAR VALIDATION -- SAME RULE FAMILY AS 4450-VALIDATE-TICK,     *
079600*    RESTATED FOR THE FIELDS A BAR ACTUALLY CARRIES (NO VOLUME).    *
079700*------------------------------------------------------------------*
079800 6310-VALIDATE-BAR.
079900*------------------------------------------------------------------*
080000     IF BAR-SYMBOL(6:1) = SPACE
080100         SET WS-VALIDATION-FAILED TO TRUE
080200     END-IF.
080300     IF BUF-OPEN-PRICE(WS-BUF-NDX) < 1 OR BUF-HIGH-PRICE(WS-BUF-NDX) < 1
080400         OR BUF-LOW-PRICE(WS-BUF-NDX) < 1
080500         OR BUF-CLOSE-PRICE(WS-BUF-NDX) < 1
080600         SET WS-VALIDATION-FAILED TO TRUE
080700     END-IF.
080800     IF BUF-START-MILLIS(WS-BUF-NDX) < 0
080900         SET WS-VALIDATION-FAILED TO TRUE
081000     END-IF.
081100*------------------------------------------------------------------*
081200 6400-WRITE-CACHE-COUNTS.
081300*------------------------------------------------------------------*
081400     MOVE CSH-LAYER-NAME(1)       TO CACHCNT-LAYER-NAME.
081500     MOVE CSH-HIT-COUNT(1)        TO CACHCNT-HIT-COUNT.
081600     MOVE CSH-MISS-COUNT(1)       TO CACHCNT-MISS-COUNT.
081700     WRITE FXB030-CACHCNT-RECORD.
081800*------------------------------------------------------------------*
081900 9000-CLOSE-FILES.
082000*------------------------------------------------------------------*
082100     CLOSE FXB030-PARM-FILE
082200           FXB030-CSV-FILE
082300           FXB030-CACHCNT-FILE.
