000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: FXCACHE                                           *
000400*                                                                *
000500* DESCRIPTION: BAR-DAY CACHE LAYER STATISTICS.  ONE ENTRY PER    *
000600*              CACHE LAYER IN THE CHAIN (E.G. THE FXB030 READ-   *
000700*              THROUGH BAR-DAY FILE, BACKED BY WHATEVER SITS     *
000800*              UNDERNEATH IT) PLUS AN AGGREGATE ENTRY SUMMED     *
000900*              ACROSS THE WHOLE CHAIN BY FXB050.                 *
001000*                                                                *
001100* ______________________________________________________________ *
001200*                                                                *
001300*           LENGTH   : GROUP ITEM, SEE FILLER BELOW.             *
001400*           PREFIX   : CSH.                                      *
001500*                                                                *
001600* MAINT: 05/19/23 GPALLAR   TK-5040 ORIGINAL LAYOUT.              *
001700******************************************************************
001800
001900 01  FXCACHE-AREA.
002000     05  CSH-LAYER-COUNT            PIC S9(3) COMP VALUE +0.
002100     05  CSH-LAYER-ENTRY OCCURS 5 TIMES
002200                          INDEXED BY CSH-LYR-NDX.
002300         10  CSH-LAYER-NAME         PIC X(20).
002400         10  CSH-HIT-COUNT          PIC S9(9) COMP VALUE +0.
002500         10  CSH-MISS-COUNT         PIC S9(9) COMP VALUE +0.
002600         10  CSH-RETRIEVE-COUNT     PIC S9(9) COMP VALUE +0.
002700         10  FILLER                 PIC X(08).
002800     05  CSH-AGGREGATE-ENTRY.
002900         10  CSH-AGG-NAME           PIC X(20) VALUE 'AGGREGATE'.
003000         10  CSH-AGG-HIT-COUNT      PIC S9(9) COMP VALUE +0.
003100         10  CSH-AGG-MISS-COUNT     PIC S9(9) COMP VALUE +0.
003200         10  CSH-AGG-RETRIEVE-COUNT PIC S9(9) COMP VALUE +0.
003300         10  FILLER                 PIC X(08).
003400     05  CSH-HIT-PERCENT            PIC 9(03)V9(1) VALUE 0.
003500     05  FILLER                     PIC X(06).
003600*----------------------------------------------------------------*
003700*    ONE EDITED SUMMARY LINE PER LAYER -- NAME, COUNTS, AND      *
003800*    HIT PERCENTAGE TO ONE DECIMAL, AS DISPLAYED BY FXB050.      *
003900*----------------------------------------------------------------*
004000 01  FXCACHE-SUMMARY-LINE.
004100     05  CSH-SUM-NAME               PIC X(20).
004200     05  FILLER                     PIC X(02) VALUE SPACE.
004300     05  FILLER                     PIC X(06) VALUE 'HITS: '.
004400     05  CSH-SUM-HITS               PIC ZZZ,ZZZ,ZZ9.
004500     05  FILLER                     PIC X(02) VALUE SPACE.
004600     05  FILLER                     PIC X(07) VALUE 'MISSES:'.
004700     05  CSH-SUM-MISSES             PIC ZZZ,ZZZ,ZZ9.
004800     05  FILLER                     PIC X(02) VALUE SPACE.
004900     05  FILLER                     PIC X(10) VALUE 'RETRIEVES:'.
005000     05  CSH-SUM-RETRIEVES          PIC ZZZ,ZZZ,ZZ9.
005100     05  FILLER                     PIC X(02) VALUE SPACE.
005200     05  FILLER                     PIC X(05) VALUE 'HIT%:'.
005300     05  CSH-SUM-HIT-PERCENT        PIC ZZ9.9.
005400     05  FILLER                     PIC X(26).
