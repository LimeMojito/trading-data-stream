000100******************************************************************
000200* DCLGEN TABLE(FXRTCK)                                           *
000300*        LIBRARY(FXD.CPF.DCLGEN(FXRTCK))                         *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(RTK-)                                             *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001000******************************************************************
001100*
001200* NOTE: FXRTCK IS NOT A DB2 TABLE -- IT IS THE FIXED 20-BYTE
001300* BIG-ENDIAN BINARY RECORD LAYOUT OF ONE HOURLY TICK ARCHIVE
001400* FILE, ONE FILE PER SYMBOL PER UTC HOUR.  THE DCLGEN BANNER IS
001500* KEPT HERE BY HOUSE CONVENTION SO EVERY FXMKT LAYOUT CARRIES
001600* THE SAME DOCUMENTATION HEADER REGARDLESS OF SOURCE.
001700*
001800******************************************************************
001900* COBOL DECLARATION FOR ARCHIVE RECORD FXRTCK                    *
002000******************************************************************
002100 01  RTK-RAW-TICK-RECORD.
002200*                       TIME-OFFSET-MS
002300     10  RTK-TIME-OFFSET-MS     PIC 9(9) COMP.
002400*                       ASK-PRICE (PRICE POINTS)
002500     10  RTK-ASK-PRICE          PIC 9(9) COMP.
002600*                       BID-PRICE (PRICE POINTS)
002700     10  RTK-BID-PRICE          PIC 9(9) COMP.
002800*                       ASK-VOLUME (BINARY INTEGER, HUNDREDTHS OF
002900*                       A UNIT -- TK-5350 REPLACED THE OLD COMP-1
003000*                       FLOAT FIELD WITH THIS SCALED BINARY COUNT
003100*                       SO THE ARCHIVE NO LONGER DEPENDS ON A
003200*                       USAGE THIS SHOP'S COMPILER DOES NOT ALLOW;
003300*                       DECODED TO 2 DECIMALS BY FXB010/FXB020/
003400*                       FXB030 BEFORE IT REACHES FXTICK)
003500     10  RTK-ASK-VOLUME         PIC S9(9) COMP.
003600*                       BID-VOLUME (BINARY INTEGER, AS ABOVE)
003700     10  RTK-BID-VOLUME         PIC S9(9) COMP.
003800******************************************************************
003900* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 5       *
004000******************************************************************
