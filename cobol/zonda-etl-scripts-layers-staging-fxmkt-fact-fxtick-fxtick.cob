000100******************************************************************
000200* DCLGEN TABLE(FXTICK)                                           *
000300*        LIBRARY(FXD.CPF.DCLGEN(FXTICK))                         *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(TCK-)                                             *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001000******************************************************************
001100*
001200* MAINT: 03/14/22 RSANCHEZ  TK-4481 ORIGINAL LAYOUT.
001300*        07/30/22 RSANCHEZ  TK-4612 WIDENED TCK-SYMBOL TO X(10)
001400*                           TO CARRY FUTURE CROSS-RATES.
001500*        11/02/23 GPALLAR   TK-5190 ADDED TCK-SOURCE-X REDEFINE.
001600*
001700******************************************************************
001800* COBOL DECLARATION FOR TABLE FXSTG.FXTICK                       *
001900******************************************************************
002000 01  TCK-TICK-RECORD.
002100*                       MILLIS-UTC
002200     10  TCK-MILLIS-UTC         PIC S9(15) COMP-3.
002300*                       STREAM-ID (ALL-ZERO UUID = REALTIME)
002400     10  TCK-STREAM-ID          PIC X(36).
002500     10  TCK-STREAM-ID-R REDEFINES TCK-STREAM-ID.
002600         15  TCK-STRM-TYPE-BYTE PIC X(01).
002700         15  FILLER             PIC X(35).
002800         88  TCK-STRM-IS-REALTIME VALUE SPACES.
002900*                       SYMBOL (MIN 6 CHARS, E.G. EURUSD)
003000     10  TCK-SYMBOL             PIC X(10).
003100*                       ASK-PRICE (PRICE POINTS, >= 1)
003200     10  TCK-ASK-PRICE          PIC S9(9) COMP-3.
003300*                       BID-PRICE (PRICE POINTS, >= 1)
003400     10  TCK-BID-PRICE          PIC S9(9) COMP-3.
003500*                       ASK-VOLUME (MILLIONS, 2 DECIMALS)
003600     10  TCK-ASK-VOLUME         PIC S9(7)V9(2) COMP-3.
003700*                       BID-VOLUME (MILLIONS, 2 DECIMALS)
003800     10  TCK-BID-VOLUME         PIC S9(7)V9(2) COMP-3.
003900*                       SOURCE ('LIVE' OR 'HISTORICAL')
004000     10  TCK-SOURCE             PIC X(10).
004100         88  TCK-SOURCE-IS-LIVE         VALUE 'LIVE'.
004200         88  TCK-SOURCE-IS-HISTORICAL   VALUE 'HISTORICAL'.
004300     10  TCK-SOURCE-X REDEFINES TCK-SOURCE.
004400         15  TCK-SOURCE-FIRST-CHAR PIC X(01).
004500         15  FILLER                PIC X(09).
004600******************************************************************
004700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 8       *
004800******************************************************************
004900*----------------------------------------------------------------*
005000*    PARTITION-KEY WORK AREA -- BUILT BY THE AGGREGATION          *
005100*    PARAGRAPHS AS STREAM-ID || '-' || SYMBOL.  KEPT HERE SO      *
005200*    EVERY PROGRAM THAT COPIES TCK-TICK-RECORD GETS THE SAME      *
005300*    PARTITION-KEY WORK FIELD WITHOUT RESTATING ITS LENGTH.       *
005400*----------------------------------------------------------------*
005500 01  TCK-PARTITION-KEY-AREA.
005600     05  TCK-PART-KEY           PIC X(47).
005700     05  FILLER                 PIC X(05).
