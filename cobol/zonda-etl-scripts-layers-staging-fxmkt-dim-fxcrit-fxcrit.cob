000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: FXCRIT                                           *
000400*                                                                *
000500* DESCRIPTION: SEARCH CRITERIA WORK AREA FOR THE TICK/BAR        *
000600*              EXTRACT BATCHES.  HOLDS THE CALLER'S REQUESTED    *
000700*              WINDOW BEFORE AND AFTER NORMALIZATION, THE        *
000800*              BEGINNING-OF-TIME FLOOR, AND THE PERIOD-DURATION  *
000900*              LOOKUP TABLE USED BY THE BAR AGGREGATION ENGINE.  *
001000*                                                                *
001100* ______________________________________________________________ *
001200*                                                                *
001300*           LENGTH   : GROUP ITEM, SEE FILLER BELOW.             *
001400*           PREFIX   : CRT.                                      *
001500*                                                                *
001600* MAINT: 03/14/22 RSANCHEZ  TK-4481 ORIGINAL LAYOUT.              *
001700*        11/02/23 GPALLAR   TK-5190 ADDED D1 PERIOD ENTRY.        *
001800******************************************************************
001900
002000 01  FXCRIT-AREA.
002100     05  CRT-START-MILLIS-UTC      PIC S9(15) COMP-3.
002200     05  CRT-END-MILLIS-UTC        PIC S9(15) COMP-3.
002300     05  CRT-NORM-START-MILLIS     PIC S9(15) COMP-3.
002400     05  CRT-NORM-END-MILLIS       PIC S9(15) COMP-3.
002500     05  CRT-BEGIN-OF-TIME-MILLIS  PIC S9(15) COMP-3
002600                                    VALUE +1577836800000.
002700     05  CRT-REQUEST-SYMBOL        PIC X(10).
002800     05  CRT-PERIOD-CODE           PIC X(03).
002900     05  CRT-REQUEST-COUNT         PIC S9(7) COMP VALUE +0.
003000     05  CRT-CRITERIA-KIND         PIC X(01).
003100         88  CRT-IS-TICK-CRITERIA          VALUE 'T'.
003200         88  CRT-IS-BAR-CRITERIA           VALUE 'B'.
003300     05  CRT-ERROR-SW              PIC X(01) VALUE 'N'.
003400         88  CRT-ERROR-FOUND                VALUE 'Y'.
003500         88  CRT-NO-ERROR                   VALUE 'N'.
003600     05  CRT-ERROR-TEXT            PIC X(60) VALUE SPACES.
003610     05  CRT-PERIOD-FOUND-SW       PIC X(01) VALUE 'N'.
003620         88  CRT-PERIOD-FOUND               VALUE 'Y'.
003630         88  CRT-PERIOD-NOT-FOUND           VALUE 'N'.
003640     05  CRT-PERIOD-MINUTES        PIC S9(5) COMP VALUE +0.
003650     05  CRT-PERIOD-MILLIS         PIC S9(9) COMP VALUE +0.
003660     05  CRT-PERIOD-RANK           PIC S9(2) COMP VALUE +0.
003670     05  CRT-WORK-SECOND-MOD       PIC S9(9) COMP VALUE +0.
003680     05  CRT-TICK-WINDOW-START     PIC S9(15) COMP-3 VALUE +0.
003700     05  FILLER                    PIC X(09).
003800*----------------------------------------------------------------*
003900*    PERIOD-DURATION LOOKUP, ONE ENTRY PER SUPPORTED BAR PERIOD   *
004000*    (MINUTES AND MILLISECONDS), SEARCHED BY CRT-PRD-CODE.        *
004100*----------------------------------------------------------------*
004200 01  FXCRIT-PERIOD-TABLE.
004300     05  CRT-PERIOD-ENTRY OCCURS 7 TIMES
004400                           INDEXED BY CRT-PRD-NDX.
004500         10  CRT-PRD-CODE          PIC X(03).
004600         10  CRT-PRD-MINUTES       PIC S9(5) COMP.
004700         10  CRT-PRD-MILLIS        PIC S9(9) COMP.
004800         10  CRT-PRD-RANK          PIC S9(2) COMP.
004900         10  FILLER                PIC X(04).
005000*----------------------------------------------------------------*
005100*    LITERAL LOAD AREA FOR THE ABOVE TABLE (OLD COMPILER HERE    *
005200*    WON'T TAKE A VALUE CLAUSE ON AN OCCURS ENTRY) -- MOVED INTO  *
005300*    FXCRIT-PERIOD-TABLE BY 0110-LOAD-PERIOD-TABLE AT STARTUP.    *
005400*----------------------------------------------------------------*
005500 01  FXCRIT-PERIOD-LOAD-AREA.
005600     05  FILLER  PIC X(18) VALUE 'M5 000050030000001'.
005700     05  FILLER  PIC X(18) VALUE 'M10000100060000002'.
005800     05  FILLER  PIC X(18) VALUE 'M15000150090000003'.
005900     05  FILLER  PIC X(18) VALUE 'M30000300180000004'.
006000     05  FILLER  PIC X(18) VALUE 'H1 000600360000005'.
006100     05  FILLER  PIC X(18) VALUE 'H4 002401440000006'.
006200     05  FILLER  PIC X(18) VALUE 'D1 014408640000007'.
006300 01  FXCRIT-PERIOD-LOAD-TABLE REDEFINES FXCRIT-PERIOD-LOAD-AREA.
006400     05  CRT-LOAD-ENTRY OCCURS 7 TIMES.
006500         10  CRT-LOAD-CODE          PIC X(03).
006600         10  CRT-LOAD-MINUTES       PIC 9(05).
006700         10  CRT-LOAD-MILLIS        PIC 9(08).
006800         10  CRT-LOAD-RANK          PIC 9(02).
